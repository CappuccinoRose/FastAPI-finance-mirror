000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*    GLSTRUC  --  INCOME/EXPENSE STRUCTURE BREAKDOWN              *
000500*                                                                *
000600*    ONE MONTH'S INCOME AND EXPENSE SPLITS (SYSTEM-CLOSING        *
000700*    EXCLUDED) ARE SUMMED PER ACCOUNT, THEN EACH ACCOUNT'S        *
000800*    ABSOLUTE TOTAL IS BUCKETED BY A KEYWORD SEARCH ON THE        *
000900*    ACCOUNT NAME -- SEE 901-CLASSIFY-ONE-ACCT'S BANNER FOR THE   *
001000*    MATCH ORDER.  ONLY BUCKETS THAT RECEIVED SOMETHING PRINT.    *
001100*                                                                *
001200*    03/24/00  DJC  ORIGINAL PROGRAM                              *
001300*    12/11/00  KPF  REQUEST #4660 -- GENERIC "EXPENSE" KEYWORD    001211
001400*                   ADDED AS A FALLBACK FOR SELLING-EXPENSE       001211
001500*                   AFTER TWO NEW ACCOUNTS SLIPPED THROUGH TO     001211
001600*                   OTHER-EXPENSE UNCLASSIFIED                    001211
001700******************************************************************
001800 PROGRAM-ID.  GLSTRUC.
001900 AUTHOR.      D J COOKE.
002000 INSTALLATION. GENERAL LEDGER SYSTEMS.
002100 DATE-WRITTEN. 03/24/00.
002200 DATE-COMPILED.
002300 SECURITY.    GENERAL LEDGER SYSTEMS -- INTERNAL USE ONLY.
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT PERIOD-REQUEST       ASSIGN TO UT-S-PERRQ
003300         FILE STATUS IS WS-PERRQ-STATUS.
003400     SELECT ACCOUNTS             ASSIGN TO UT-S-ACCOUNT
003500         FILE STATUS IS WS-ACCT-STATUS.
003600     SELECT TRANSACTIONS         ASSIGN TO UT-S-GLTRANS
003700         FILE STATUS IS WS-TRAN-STATUS.
003800     SELECT SPLITS               ASSIGN TO UT-S-GLSPLIT
003900         FILE STATUS IS WS-SPLIT-STATUS.
004000     SELECT STRUCTURE-REPORT     ASSIGN TO UT-S-STRUCOUT
004100         FILE STATUS IS WS-STRUC-STATUS.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  PERIOD-REQUEST
004500     RECORDING MODE IS F
004600     LABEL RECORDS ARE STANDARD.
004700 01  PERRQ-FD-REC                    PIC X(20).
004800 FD  ACCOUNTS
004900     RECORDING MODE IS F
005000     LABEL RECORDS ARE STANDARD.
005100 01  ACCT-FD-REC                     PIC X(153).
005200 FD  TRANSACTIONS
005300     RECORDING MODE IS F
005400     LABEL RECORDS ARE STANDARD.
005500 01  TRAN-FD-REC                     PIC X(112).
005600 FD  SPLITS
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD.
005900 01  SPLIT-FD-REC                    PIC X(193).
006000 FD  STRUCTURE-REPORT
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD.
006300 01  STRUC-FD-REC                    PIC X(133).
006400 WORKING-STORAGE SECTION.
006450 77  WS-ACCTS-CLASSIFIED-CTR     PIC 9(05)  COMP  VALUE ZERO.
006500 01  WS-FILE-STATUS-CODES.
006600     05  WS-PERRQ-STATUS             PIC X(02)  VALUE '00'.
006700     05  WS-ACCT-STATUS              PIC X(02)  VALUE '00'.
006800     05  WS-TRAN-STATUS              PIC X(02)  VALUE '00'.
006900     05  WS-SPLIT-STATUS             PIC X(02)  VALUE '00'.
007000     05  WS-STRUC-STATUS             PIC X(02)  VALUE '00'.
007100*
007200     COPY GLSWTCH.
007300     COPY GLPERREQ.
007400     COPY GLACCT.
007500     COPY GLTRAN.
007600     COPY GLSPLIT.
007700*
007800 01  WS-GLSTRUC-SWITCHES.
007900     05  WS-JOIN-FOUND-SW            PIC X(01)  VALUE 'N'.
008000         88  WS-JOIN-TRAN-FOUND           VALUE 'Y'.
008100     05  WS-ACCT-FOUND-SW            PIC X(01)  VALUE 'N'.
008200         88  WS-ACCT-WAS-FOUND            VALUE 'Y'.
008300     05  FILLER                      PIC X(06).
008400*
008500 01  WS-ACCT-TABLE.
008600     05  WS-ACCT-COUNT               PIC 9(04)  COMP  VALUE ZERO.
008700     05  WS-ACCT-ENTRY OCCURS 2000 TIMES
008800                      INDEXED BY WS-ACCT-IDX.
008900         10  WS-ACCT-TBL-GUID        PIC X(36).
009000         10  WS-ACCT-TBL-NAME        PIC X(40).
009100         10  WS-ACCT-TBL-CLASS       PIC X(01).
009200             88  WS-ACCT-TBL-IS-INCOME    VALUE 'I'.
009300             88  WS-ACCT-TBL-IS-EXPENSE   VALUE 'X'.
009400         10  WS-ACCT-TBL-VALUE       PIC S9(13)V99  COMP-3.
009500*
009600 01  WS-TRAN-TABLE.
009700     05  WS-TRAN-COUNT               PIC 9(04)  COMP  VALUE ZERO.
009800     05  WS-TRAN-ENTRY OCCURS 5000 TIMES
009900                      INDEXED BY WS-TRAN-IDX.
010000         10  WS-TRAN-TBL-GUID        PIC X(36).
010100         10  WS-TRAN-TBL-YYYYMM      PIC 9(06)  COMP.
010200         10  WS-TRAN-TBL-SYSCLOSE-SW PIC X(01).
010300             88  WS-TRAN-TBL-IS-SYSCLOSE  VALUE 'Y'.
010400*
010500 01  WS-JOIN-WORK.
010600     05  WS-JOIN-YYYYMM              PIC 9(06)  COMP  VALUE ZERO.
010700*
010800 01  WS-ABS-WORK                     PIC S9(13)V99  COMP-3  VALUE ZERO.
010850 01  WS-TALLY-WORK                   PIC 9(04)  COMP  VALUE ZERO.
010860*
010870*    ONE TALLY PER KEYWORD BUCKET -- ZEROED TOGETHER AT THE TOP     *
010880*    OF 901-CLASSIFY-ONE-ACCT, EACH FILLED BY ITS OWN INSPECT SO    *
010890*    A NAME THAT MERELY CONTAINS THE KEYWORD (NOT JUST AN EXACT     *
010895*    MATCH) STILL LANDS IN THE RIGHT BUCKET.                        *
010896 01  WS-KEYWORD-TALLIES.
010897     05  WS-TALLY-OPER-REV           PIC 9(04)  COMP  VALUE ZERO.
010898     05  WS-TALLY-OPER-COST          PIC 9(04)  COMP  VALUE ZERO.
010899     05  WS-TALLY-ADMIN-EXP          PIC 9(04)  COMP  VALUE ZERO.
010900     05  WS-TALLY-SELL-EXP           PIC 9(04)  COMP  VALUE ZERO.
010950*
011000 01  WS-BUCKET-TOTALS.
011100     05  WS-BKT-OPER-REVENUE         PIC S9(13)V99  COMP-3  VALUE ZERO.
011200     05  WS-BKT-OPER-COST            PIC S9(13)V99  COMP-3  VALUE ZERO.
011300     05  WS-BKT-ADMIN-EXPENSE        PIC S9(13)V99  COMP-3  VALUE ZERO.
011400     05  WS-BKT-SELLING-EXPENSE      PIC S9(13)V99  COMP-3  VALUE ZERO.
011500     05  WS-BKT-OTHER-INCOME         PIC S9(13)V99  COMP-3  VALUE ZERO.
011600     05  WS-BKT-OTHER-EXPENSE        PIC S9(13)V99  COMP-3  VALUE ZERO.
011700*
011800 01  WS-GLSTRUC-WORK.
011900     05  PARA-NAME                   PIC X(32)  VALUE SPACES.
012000     05  WS-PAGE-COUNT               PIC 9(04)  COMP  VALUE ZERO.
012100     05  WS-LINES-PER-PAGE           PIC 9(02)  COMP  VALUE 50.
012200     05  WS-LINES-USED               PIC 9(02)  COMP  VALUE 99.
012300     05  WS-LINE-SPACING             PIC 9(01)  COMP  VALUE 1.
012400     05  FILLER                      PIC X(07).
012500*
012600 01  HL-HEADER-1.
012700     05  FILLER            PIC X(01)  VALUE SPACES.
012800     05  FILLER            PIC X(26)  VALUE 'INCOME/EXPENSE STRUCTURE'.
012900     05  FILLER            PIC X(07)  VALUE SPACES.
013000     05  FILLER            PIC X(05)  VALUE 'PAGE '.
013100     05  HDR-PAGE-NO       PIC ZZZ.
013200     05  FILLER            PIC X(91)  VALUE SPACES.
013300*
013400 01  TL-BUCKET-LINE.
013500     05  FILLER            PIC X(02)  VALUE SPACES.
013600     05  TL-BUCKET-NAME    PIC X(20).
013700     05  FILLER            PIC X(02)  VALUE SPACES.
013800     05  TL-BUCKET-AMOUNT  PIC -(13)9.99.
013900     05  FILLER            PIC X(92)  VALUE SPACES.
014000*
014100 01  WS-ERROR-MSG                    PIC X(60)  VALUE SPACES.
014200 PROCEDURE DIVISION.
014300 000-MAINLINE.
014400     MOVE '000-MAINLINE' TO PARA-NAME.
014500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
014600     PERFORM 810-READ-PERIOD-REQ THRU 810-EXIT.
014700     PERFORM 830-LOAD-ACCOUNTS THRU 830-EXIT.
014800     PERFORM 840-LOAD-TRANSACTIONS THRU 840-EXIT.
014900     PERFORM 850-ACCUM-SPLITS THRU 850-EXIT.
015000     PERFORM 900-CLASSIFY-ACCOUNTS THRU 900-EXIT.
015100     PERFORM 300-PRINT-STRUCTURE THRU 300-EXIT.
015200     CLOSE STRUCTURE-REPORT.
015300     STOP RUN.
015400*
015500 300-PRINT-STRUCTURE.
015600     MOVE '300-PRINT-STRUCTURE' TO PARA-NAME.
015700     IF WS-BKT-OPER-REVENUE NOT = ZERO
015800         MOVE 'OPERATING-REVENUE' TO TL-BUCKET-NAME
015900         MOVE WS-BKT-OPER-REVENUE TO TL-BUCKET-AMOUNT
016000         PERFORM 310-PRINT-ONE-BUCKET THRU 310-EXIT
016100     END-IF.
016200     IF WS-BKT-OPER-COST NOT = ZERO
016300         MOVE 'OPERATING-COST' TO TL-BUCKET-NAME
016400         MOVE WS-BKT-OPER-COST TO TL-BUCKET-AMOUNT
016500         PERFORM 310-PRINT-ONE-BUCKET THRU 310-EXIT
016600     END-IF.
016700     IF WS-BKT-ADMIN-EXPENSE NOT = ZERO
016800         MOVE 'ADMIN-EXPENSE' TO TL-BUCKET-NAME
016900         MOVE WS-BKT-ADMIN-EXPENSE TO TL-BUCKET-AMOUNT
017000         PERFORM 310-PRINT-ONE-BUCKET THRU 310-EXIT
017100     END-IF.
017200     IF WS-BKT-SELLING-EXPENSE NOT = ZERO
017300         MOVE 'SELLING-EXPENSE' TO TL-BUCKET-NAME
017400         MOVE WS-BKT-SELLING-EXPENSE TO TL-BUCKET-AMOUNT
017500         PERFORM 310-PRINT-ONE-BUCKET THRU 310-EXIT
017600     END-IF.
017700     IF WS-BKT-OTHER-INCOME NOT = ZERO
017800         MOVE 'OTHER-INCOME' TO TL-BUCKET-NAME
017900         MOVE WS-BKT-OTHER-INCOME TO TL-BUCKET-AMOUNT
018000         PERFORM 310-PRINT-ONE-BUCKET THRU 310-EXIT
018100     END-IF.
018200     IF WS-BKT-OTHER-EXPENSE NOT = ZERO
018300         MOVE 'OTHER-EXPENSE' TO TL-BUCKET-NAME
018400         MOVE WS-BKT-OTHER-EXPENSE TO TL-BUCKET-AMOUNT
018500         PERFORM 310-PRINT-ONE-BUCKET THRU 310-EXIT
018600     END-IF.
018700 300-EXIT.
018800     EXIT.
018900*
019000 310-PRINT-ONE-BUCKET.
019100     PERFORM 955-HEADINGS THRU 955-EXIT.
019200     WRITE STRUC-FD-REC FROM TL-BUCKET-LINE
019300         AFTER ADVANCING WS-LINE-SPACING.
019400     ADD 1 TO WS-LINES-USED.
019500     ADD 1 TO WS-RECS-WRITTEN.
019600 310-EXIT.
019700     EXIT.
019800*
019900 800-OPEN-FILES.
020000     MOVE '800-OPEN-FILES' TO PARA-NAME.
020100     OPEN INPUT  PERIOD-REQUEST, ACCOUNTS, TRANSACTIONS, SPLITS.
020200     OPEN OUTPUT STRUCTURE-REPORT.
020300 800-EXIT.
020400     EXIT.
020500*
020600 810-READ-PERIOD-REQ.
020700     MOVE '810-READ-PERIOD-REQ' TO PARA-NAME.
020800     READ PERIOD-REQUEST INTO GL-PERIOD-REQUEST-REC
020900         AT END
021000             MOVE 'PERIOD REQUEST MISSING' TO WS-ERROR-MSG
021100             PERFORM 990-DISPLAY-ABEND THRU 990-EXIT
021200     END-READ.
021300     CLOSE PERIOD-REQUEST.
021400 810-EXIT.
021500     EXIT.
021600*
021700*    ONLY INCOME AND EXPENSE ACCOUNTS ARE KEPT -- EXACT TYPE        *
021800*    MATCH, NOT A SUBSTRING TEST.  THE NAME IS CARRIED TOO, FOR     *
021900*    THE KEYWORD BUCKETING PASS IN 900/901.                        *
022000 830-LOAD-ACCOUNTS.
022100     MOVE '830-LOAD-ACCOUNTS' TO PARA-NAME.
022200     MOVE ZERO TO WS-ACCT-COUNT.
022300     PERFORM 831-TABLE-ONE-ACCT THRU 831-EXIT
022400         UNTIL WS-ACCT-EOF.
022500     CLOSE ACCOUNTS.
022600 830-EXIT.
022700     EXIT.
022800*
022900 831-TABLE-ONE-ACCT.
023000     READ ACCOUNTS INTO GL-ACCOUNT-REC
023100         AT END SET WS-ACCT-EOF TO TRUE
023200     END-READ.
023300     IF NOT WS-ACCT-EOF
023400         IF ACCT-TYPE = 'INCOME' OR ACCT-TYPE = 'EXPENSE'
023500             ADD 1 TO WS-ACCT-COUNT
023600             SET WS-ACCT-IDX TO WS-ACCT-COUNT
023700             MOVE ACCT-GUID TO WS-ACCT-TBL-GUID (WS-ACCT-IDX)
023800             MOVE ACCT-NAME TO WS-ACCT-TBL-NAME (WS-ACCT-IDX)
023900             MOVE ZERO TO WS-ACCT-TBL-VALUE (WS-ACCT-IDX)
024000             IF ACCT-TYPE = 'INCOME'
024100                 MOVE 'I' TO WS-ACCT-TBL-CLASS (WS-ACCT-IDX)
024200             ELSE
024300                 MOVE 'X' TO WS-ACCT-TBL-CLASS (WS-ACCT-IDX)
024400             END-IF
024500         END-IF
024600     END-IF.
024700 831-EXIT.
024800     EXIT.
024900*
025000 840-LOAD-TRANSACTIONS.
025100     MOVE '840-LOAD-TRANSACTIONS' TO PARA-NAME.
025200     MOVE ZERO TO WS-TRAN-COUNT.
025300     PERFORM 841-TABLE-ONE-TRAN THRU 841-EXIT
025400         UNTIL WS-TRAN-EOF.
025500     CLOSE TRANSACTIONS.
025600 840-EXIT.
025700     EXIT.
025800*
025900 841-TABLE-ONE-TRAN.
026000     READ TRANSACTIONS INTO GL-TRANSACTION-REC
026100         AT END SET WS-TRAN-EOF TO TRUE
026200     END-READ.
026300     IF NOT WS-TRAN-EOF
026400         ADD 1 TO WS-TRAN-COUNT
026500         SET WS-TRAN-IDX TO WS-TRAN-COUNT
026600         MOVE TXN-GUID TO WS-TRAN-TBL-GUID (WS-TRAN-IDX)
026700         COMPUTE WS-TRAN-TBL-YYYYMM (WS-TRAN-IDX) =
026800                 TDV-POST-YYYY * 100 + TDV-POST-MM
026900         IF TMV-IS-SYSTEM-CLOSING
027000             MOVE 'Y' TO WS-TRAN-TBL-SYSCLOSE-SW (WS-TRAN-IDX)
027100         ELSE
027200             MOVE 'N' TO WS-TRAN-TBL-SYSCLOSE-SW (WS-TRAN-IDX)
027300         END-IF
027400     END-IF.
027500 841-EXIT.
027600     EXIT.
027700*
027800 850-ACCUM-SPLITS.
027900     MOVE '850-ACCUM-SPLITS' TO PARA-NAME.
028000     PERFORM 851-ACCUM-ONE-SPLIT THRU 851-EXIT
028100         UNTIL WS-SPLIT-EOF.
028200     CLOSE SPLITS.
028300 850-EXIT.
028400     EXIT.
028500*
028600 851-ACCUM-ONE-SPLIT.
028700     READ SPLITS INTO GL-SPLIT-REC
028800         AT END SET WS-SPLIT-EOF TO TRUE
028900     END-READ.
029000     IF NOT WS-SPLIT-EOF
029100         PERFORM 852-FIND-ACCT-INDEX THRU 852-EXIT
029200         IF WS-ACCT-WAS-FOUND
029300             PERFORM 853-FIND-TXN-INFO THRU 853-EXIT
029400             IF WS-JOIN-TRAN-FOUND
029500                 AND WS-JOIN-YYYYMM = PER-PERIOD-YYYYMM
029600                 AND NOT WS-TRAN-TBL-IS-SYSCLOSE (WS-TRAN-IDX)
029700                 ADD SPL-VALUE TO WS-ACCT-TBL-VALUE (WS-ACCT-IDX)
029800             END-IF
029900         END-IF
030000     END-IF.
030100 851-EXIT.
030200     EXIT.
030300*
030400 852-FIND-ACCT-INDEX.
030500     MOVE 'N' TO WS-ACCT-FOUND-SW.
030600     SET WS-ACCT-IDX TO 1.
030700     SEARCH WS-ACCT-ENTRY
030800         AT END
030900             CONTINUE
031000         WHEN WS-ACCT-TBL-GUID (WS-ACCT-IDX) = SPL-ACCT-GUID
031100             MOVE 'Y' TO WS-ACCT-FOUND-SW.
031200 852-EXIT.
031300     EXIT.
031400*
031500 853-FIND-TXN-INFO.
031600     MOVE 'N' TO WS-JOIN-FOUND-SW.
031700     MOVE ZERO TO WS-JOIN-YYYYMM.
031800     SET WS-TRAN-IDX TO 1.
031900     SEARCH WS-TRAN-ENTRY
032000         AT END
032100             CONTINUE
032200         WHEN WS-TRAN-TBL-GUID (WS-TRAN-IDX) = SPL-TXN-GUID
032300             MOVE 'Y' TO WS-JOIN-FOUND-SW
032400             MOVE WS-TRAN-TBL-YYYYMM (WS-TRAN-IDX) TO WS-JOIN-YYYYMM.
032500 853-EXIT.
032600     EXIT.
032700*
032800*    KEYWORD BUCKETING -- FIRST MATCH WINS, IN THIS ORDER:          *
032900*    MAIN-OPERATING REVENUE, MAIN-OPERATING COST, ADMINISTRATIVE    *
033000*    EXPENSE, SELLING EXPENSE (OR THE GENERIC "EXPENSE" KEYWORD     *
033100*    AS A CATCH-ALL PER REQUEST #4660), ELSE OTHER-INCOME/-EXPENSE  *
033200*    BY ACCOUNT TYPE.  EACH ACCOUNT'S ABSOLUTE TOTAL GOES INTO      *
033300*    EXACTLY ONE BUCKET.                                            *
034000 900-CLASSIFY-ACCOUNTS.
034100     MOVE '900-CLASSIFY-ACCOUNTS' TO PARA-NAME.
034200     SET WS-ACCT-IDX TO 1.
034300     PERFORM 901-CLASSIFY-ONE-ACCT THRU 901-EXIT
034400         UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
034500 900-EXIT.
034600     EXIT.
034700*
034800 901-CLASSIFY-ONE-ACCT.
034850     ADD 1 TO WS-ACCTS-CLASSIFIED-CTR.
034900     IF WS-ACCT-TBL-VALUE (WS-ACCT-IDX) = ZERO
035000         GO TO 901-EXIT
035100     END-IF.
035200     MOVE WS-ACCT-TBL-VALUE (WS-ACCT-IDX) TO WS-ABS-WORK.
035300     IF WS-ABS-WORK < ZERO
035400         COMPUTE WS-ABS-WORK = ZERO - WS-ABS-WORK
035500     END-IF.
035550     MOVE ZERO TO WS-TALLY-OPER-REV, WS-TALLY-OPER-COST,
035560                  WS-TALLY-ADMIN-EXP, WS-TALLY-SELL-EXP.
035570     INSPECT WS-ACCT-TBL-NAME (WS-ACCT-IDX) TALLYING WS-TALLY-OPER-REV
035580         FOR ALL 'MAIN-OPERATING REVENUE'.
035600     IF WS-TALLY-OPER-REV > ZERO
035700         ADD WS-ABS-WORK TO WS-BKT-OPER-REVENUE
035800     ELSE
035850         INSPECT WS-ACCT-TBL-NAME (WS-ACCT-IDX)
035860             TALLYING WS-TALLY-OPER-COST
035870             FOR ALL 'MAIN-OPERATING COST'
035900         IF WS-TALLY-OPER-COST > ZERO
036000             ADD WS-ABS-WORK TO WS-BKT-OPER-COST
036100         ELSE
036150             INSPECT WS-ACCT-TBL-NAME (WS-ACCT-IDX)
036160                 TALLYING WS-TALLY-ADMIN-EXP
036170                 FOR ALL 'ADMINISTRATIVE EXPENSE'
036400             IF WS-TALLY-ADMIN-EXP > ZERO
036450                 ADD WS-ABS-WORK TO WS-BKT-ADMIN-EXPENSE
036500             ELSE
036550                 INSPECT WS-ACCT-TBL-NAME (WS-ACCT-IDX)
036560                     TALLYING WS-TALLY-SELL-EXP
036570                     FOR ALL 'SELLING EXPENSE'
036600                 IF WS-TALLY-SELL-EXP > ZERO
036700                     ADD WS-ABS-WORK TO WS-BKT-SELLING-EXPENSE
036800                 ELSE
036900                     PERFORM 902-TEST-GENERIC-EXPENSE THRU 902-EXIT
037000                 END-IF
037100             END-IF
037200         END-IF
037300     END-IF.
037400 901-EXIT.
037500     EXIT.
037600*
037700 902-TEST-GENERIC-EXPENSE.
037800     MOVE ZERO TO WS-TALLY-WORK.
037900     INSPECT WS-ACCT-TBL-NAME (WS-ACCT-IDX) TALLYING WS-TALLY-WORK
038000         FOR ALL 'EXPENSE'.
038100     IF WS-TALLY-WORK > ZERO
038200         ADD WS-ABS-WORK TO WS-BKT-SELLING-EXPENSE
038300     ELSE
038400         IF WS-ACCT-TBL-IS-INCOME (WS-ACCT-IDX)
038500             ADD WS-ABS-WORK TO WS-BKT-OTHER-INCOME
038600         ELSE
038700             ADD WS-ABS-WORK TO WS-BKT-OTHER-EXPENSE
038800         END-IF
038900     END-IF.
039000 902-EXIT.
039100     EXIT.
039200*
039300 955-HEADINGS.
039400     IF WS-LINES-USED < WS-LINES-PER-PAGE
039500         GO TO 955-EXIT
039600     END-IF.
039700     ADD 1 TO WS-PAGE-COUNT.
039800     MOVE WS-PAGE-COUNT TO HDR-PAGE-NO.
039900     WRITE STRUC-FD-REC FROM HL-HEADER-1
040000         AFTER ADVANCING TOP-OF-FORM.
040100     MOVE ZERO TO WS-LINES-USED.
040200 955-EXIT.
040300     EXIT.
040400*
040500 990-DISPLAY-ABEND.
040600     MOVE '990-DISPLAY-ABEND' TO PARA-NAME.
040700     DISPLAY '*** GLSTRUC ABEND -- ' WS-ERROR-MSG.
040800     MOVE 16 TO RETURN-CODE.
040900     STOP RUN.
041000 990-EXIT.
041100     EXIT.
