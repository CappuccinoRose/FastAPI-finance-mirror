000100******************************************************************
000200*                                                                *
000300*    GLBILL.CPY  --  PURCHASE BILL (VENDOR INVOICE) RECORD       *
000400*                                                                *
000500*    PB-STATUS DRIVES THE AR-AP PAYABLES LISTING (GLARAP) --      *
000600*    ANY STATUS OTHER THAN 'PAID' IS AN OPEN PAYABLE.  PB-POST-   *
000700*    TXN IS SPACES UNTIL GLPOST POSTS THE BILL.                   *
000800*                                                                *
000900*    11/12/91  RLM  ORIGINAL LAYOUT                              *
001000*    06/19/96  DJC  ADDED PB-STATUS (WAS IMPLIED BY POST-TXN)     *
001100*    09/14/98  KPF  Y2K REVIEW -- DATES ALREADY 4-DIGIT YEAR      *
001200******************************************************************
001300 01  GL-PURCH-BILL-REC.
001400     05  PB-GUID                   PIC X(36).
001500     05  PB-VENDOR-GUID            PIC X(36).
001600     05  PB-BILL-NUMBER            PIC X(20).
001700     05  PB-BILL-DATE              PIC 9(08).
001800     05  PB-DUE-DATE               PIC 9(08).
001900     05  PB-TOTAL-AMOUNT           PIC S9(13)V99.
002000     05  PB-STATUS                 PIC X(10).
002100         88  PB-IS-DRAFT               VALUE 'DRAFT'.
002200         88  PB-IS-CONFIRMED           VALUE 'CONFIRMED'.
002300         88  PB-IS-POSTED              VALUE 'POSTED'.
002400         88  PB-IS-CANCELLED           VALUE 'CANCELLED'.
002500         88  PB-IS-PAID                VALUE 'PAID'.
002600     05  PB-POST-TXN               PIC X(36).
002700     05  PB-FILLER                 PIC X(09).
002800*
002900*    POSTED-FLAG VIEW, SAME IDIOM AS GL-INVOICE-POSTED-VIEW --     *
003000*    A BLANK POST-TXN MEANS THE BILL HAS NOT BEEN POSTED YET.      *
003100 01  GL-PURCH-BILL-POSTED-VIEW REDEFINES GL-PURCH-BILL-REC.
003200     05  FILLER                    PIC X(133).
003300     05  PPV-POST-TXN-FLAG         PIC X(36).
003400         88  PPV-NOT-POSTED            VALUE SPACES.
003500     05  FILLER                    PIC X(09).
