000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*    GLINCM  --  PERIOD INCOME STATEMENT                        *
000500*                                                                *
000600*    READS THE PERIOD-REQUEST CONTROL RECORD (GLPERREQ.CPY), THE *
000700*    CHART OF ACCOUNTS, AND THE JOURNAL (TRANSACTIONS/SPLITS),   *
000800*    AND PRINTS TWO SECTIONS -- INCOME, EXPENSE -- OF ACCOUNT    *
000900*    ACTIVITY FOR THE REQUESTED MONTH, FOLLOWED BY A NET-PROFIT  *
001000*    LINE.  UNLIKE GLBSHT, AN ACCOUNT'S CLASS HERE IS TESTED BY   *
001100*    EXACT TYPE MATCH AGAINST A SHORT LIST (INCOME/REVENUE/SALES *
001200*    OR EXPENSE/COST), NOT BY SUBSTRING -- SEE 832-CLASSIFY-     *
001300*    ONE-ACCT.  IF PER-COMPARE-YYYYMM IS NON-ZERO ON THE REQUEST *
001400*    RECORD A SECOND NET-PROFIT LINE IS PRINTED FOR THAT MONTH.  *
001500*                                                                *
001600*    03/01/00  DJC  ORIGINAL PROGRAM                              *
001700*    09/19/00  KPF  ADDED THE OPTIONAL COMPARISON-PERIOD LINE     *
001800*                   AFTER REQUEST #4417 FROM THE BUDGET OFFICE   000919
001900******************************************************************
002000 PROGRAM-ID.  GLINCM.
002100 AUTHOR.      D J COOKE.
002200 INSTALLATION. GENERAL LEDGER SYSTEMS.
002300 DATE-WRITTEN. 03/01/00.
002400 DATE-COMPILED.
002500 SECURITY.    GENERAL LEDGER SYSTEMS -- INTERNAL USE ONLY.
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT PERIOD-REQUEST      ASSIGN TO UT-S-PERRQ
003500         FILE STATUS IS WS-PERRQ-STATUS.
003600     SELECT ACCOUNTS            ASSIGN TO UT-S-ACCOUNT
003700         FILE STATUS IS WS-ACCT-STATUS.
003800     SELECT TRANSACTIONS        ASSIGN TO UT-S-GLTRANS
003900         FILE STATUS IS WS-TRAN-STATUS.
004000     SELECT SPLITS              ASSIGN TO UT-S-GLSPLIT
004100         FILE STATUS IS WS-SPLIT-STATUS.
004200     SELECT INCOME-STATEMENT    ASSIGN TO UT-S-INCMOUT
004300         FILE STATUS IS WS-INCM-STATUS.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  PERIOD-REQUEST
004700     RECORDING MODE IS F
004800     LABEL RECORDS ARE STANDARD.
004900 01  PERRQ-FD-REC                    PIC X(20).
005000 FD  ACCOUNTS
005100     RECORDING MODE IS F
005200     LABEL RECORDS ARE STANDARD.
005300 01  ACCT-FD-REC                     PIC X(153).
005400 FD  TRANSACTIONS
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE STANDARD.
005700 01  TRAN-FD-REC                     PIC X(112).
005800 FD  SPLITS
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD.
006100 01  SPLIT-FD-REC                    PIC X(193).
006200 FD  INCOME-STATEMENT
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD.
006500 01  INCM-FD-REC                     PIC X(133).
006600 WORKING-STORAGE SECTION.
006650 77  WS-LINES-PRINTED-CTR        PIC 9(05)  COMP  VALUE ZERO.
006700 01  WS-FILE-STATUS-CODES.
006800     05  WS-PERRQ-STATUS             PIC X(02)  VALUE '00'.
006900     05  WS-ACCT-STATUS              PIC X(02)  VALUE '00'.
007000     05  WS-TRAN-STATUS              PIC X(02)  VALUE '00'.
007100     05  WS-SPLIT-STATUS             PIC X(02)  VALUE '00'.
007200     05  WS-INCM-STATUS              PIC X(02)  VALUE '00'.
007300     05  FILLER                      PIC X(02).
007400*
007500     COPY GLSWTCH.
007600     COPY GLPERREQ.
007700     COPY GLACCT.
007800     COPY GLTRAN.
007900     COPY GLSPLIT.
008000*
008100 01  WS-GLINCM-SWITCHES.
008200     05  WS-JOIN-FOUND-SW            PIC X(01)  VALUE 'N'.
008300         88  WS-JOIN-TRAN-FOUND          VALUE 'Y'.
008400     05  WS-ACCT-FOUND-SW            PIC X(01)  VALUE 'N'.
008500         88  WS-ACCT-WAS-FOUND           VALUE 'Y'.
008600     05  WS-COMPARE-SW               PIC X(01)  VALUE 'N'.
008700         88  WS-HAS-COMPARE-PERIOD       VALUE 'Y'.
008800     05  FILLER                      PIC X(05).
008900*
009000 01  WS-ACCT-TABLE.
009100     05  WS-ACCT-COUNT               PIC 9(04)  COMP  VALUE ZERO.
009200     05  WS-ACCT-ENTRY OCCURS 2000 TIMES
009300                       INDEXED BY WS-ACCT-IDX.
009400         10  WS-ACCT-TBL-GUID        PIC X(36).
009500         10  WS-ACCT-TBL-NAME        PIC X(40).
009600         10  WS-ACCT-TBL-CLASS       PIC X(01).
009700             88  WS-ACCT-TBL-IS-INCOME   VALUE 'I'.
009800             88  WS-ACCT-TBL-IS-EXPENSE  VALUE 'X'.
009900         10  WS-ACCT-TBL-VALUE       PIC S9(13)V99  COMP-3.
010000*
010100 01  WS-TRAN-TABLE.
010200     05  WS-TRAN-COUNT               PIC 9(04)  COMP  VALUE ZERO.
010300     05  WS-TRAN-ENTRY OCCURS 5000 TIMES
010400                       INDEXED BY WS-TRAN-IDX.
010500         10  WS-TRAN-TBL-GUID        PIC X(36).
010600         10  WS-TRAN-TBL-YYYYMM      PIC 9(06)  COMP.
010700*
010800 01  WS-JOIN-WORK.
010900     05  WS-JOIN-YYYYMM              PIC 9(06)  COMP  VALUE ZERO.
011000     05  FILLER                      PIC X(06).
011100*
011200 01  WS-TOTALS-WORK.
011300     05  WS-TOTAL-INCOME             PIC S9(13)V99  COMP-3  VALUE ZERO.
011400     05  WS-TOTAL-EXPENSE            PIC S9(13)V99  COMP-3  VALUE ZERO.
011500     05  WS-NET-PROFIT               PIC S9(13)V99  COMP-3  VALUE ZERO.
011600     05  WS-COMPARE-INCOME-RAW       PIC S9(13)V99  COMP-3  VALUE ZERO.
011700     05  WS-COMPARE-EXPENSE-RAW      PIC S9(13)V99  COMP-3  VALUE ZERO.
011800     05  WS-COMPARE-INCOME-ABS       PIC S9(13)V99  COMP-3  VALUE ZERO.
011900     05  WS-COMPARE-EXPENSE-ABS      PIC S9(13)V99  COMP-3  VALUE ZERO.
012000     05  WS-COMPARE-NET-PROFIT       PIC S9(13)V99  COMP-3  VALUE ZERO.
012100     05  WS-ABS-WORK                 PIC S9(13)V99  COMP-3  VALUE ZERO.
012200     05  FILLER                      PIC X(06).
012300*
012400 01  WS-GLINCM-WORK.
012500     05  PARA-NAME                   PIC X(32)  VALUE SPACES.
012600     05  WS-PAGE-COUNT               PIC 9(04)  COMP  VALUE ZERO.
012700     05  WS-LINES-PER-PAGE           PIC 9(02)  COMP  VALUE 50.
012800     05  WS-LINES-USED               PIC 9(02)  COMP  VALUE 99.
012900     05  WS-LINE-SPACING             PIC 9(01)  COMP  VALUE 1.
013000     05  FILLER                      PIC X(07).
013100*
013200*    PRINT LINES -- EVERY ONE EXACTLY 133 BYTES, MATCHING THE      *
013300*    INCOME-STATEMENT FD.                                         *
013400 01  HL-HEADER-1.
013500     05  FILLER            PIC X(01)  VALUE SPACES.
013600     05  FILLER            PIC X(17)  VALUE 'INCOME STATEMENT'.
013700     05  FILLER            PIC X(16)  VALUE SPACES.
013800     05  FILLER            PIC X(07)  VALUE 'PERIOD '.
013900     05  HDR-PERIOD        PIC X(07).
014000     05  FILLER            PIC X(20)  VALUE SPACES.
014100     05  FILLER            PIC X(05)  VALUE 'PAGE '.
014200     05  HDR-PAGE-NO       PIC ZZZ.
014300     05  FILLER            PIC X(57)  VALUE SPACES.
014400*
014500 01  SHL-SECTION-LINE.
014600     05  FILLER            PIC X(02)  VALUE SPACES.
014700     05  SHL-SECTION-NAME  PIC X(20).
014800     05  FILLER            PIC X(111) VALUE SPACES.
014900*
015000 01  DL-DETAIL-LINE.
015100     05  FILLER            PIC X(04)  VALUE SPACES.
015200     05  DL-ACCT-NAME      PIC X(40).
015300     05  FILLER            PIC X(04)  VALUE SPACES.
015400     05  DL-ACCT-VALUE     PIC -(13)9.99.
015500     05  FILLER            PIC X(68)  VALUE SPACES.
015600*
015700*    GENERIC LABEL/VALUE TRAILER LINE -- REUSED FOR EACH SECTION   *
015800*    TOTAL, THE NET-PROFIT LINE, AND THE OPTIONAL COMPARISON       *
015900*    NET-PROFIT LINE (SAME SHAPE GLCRPT'S GTL-REPORT-TOTALS USES). *
016000 01  TL-SECTION-TOTAL.
016100     05  FILLER            PIC X(02)  VALUE SPACES.
016200     05  TL-TOTAL-LABEL    PIC X(24).
016300     05  FILLER            PIC X(20)  VALUE SPACES.
016400     05  TL-TOTAL-VALUE    PIC -(13)9.99.
016500     05  FILLER            PIC X(70)  VALUE SPACES.
016600*
016700 01  WS-ERROR-MSG                    PIC X(60)  VALUE SPACES.
016800 PROCEDURE DIVISION.
016900 000-MAINLINE.
017000     MOVE '000-MAINLINE' TO PARA-NAME.
017100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017200     PERFORM 810-READ-PERIOD-REQ THRU 810-EXIT.
017300     PERFORM 830-LOAD-ACCOUNTS THRU 830-EXIT.
017400     PERFORM 840-LOAD-TRANSACTIONS THRU 840-EXIT.
017500     PERFORM 850-ACCUM-SPLITS THRU 850-EXIT.
017600     PERFORM 300-PRINT-INCOME THRU 300-EXIT.
017700     PERFORM 400-PRINT-EXPENSE THRU 400-EXIT.
017800     PERFORM 600-PRINT-NET-PROFIT THRU 600-EXIT.
017900     CLOSE INCOME-STATEMENT.
018000     STOP RUN.
018100*
018200 300-PRINT-INCOME.
018300     MOVE '300-PRINT-INCOME' TO PARA-NAME.
018400     MOVE 'INCOME' TO SHL-SECTION-NAME.
018500     MOVE 2 TO WS-LINE-SPACING.
018600     PERFORM 955-HEADINGS THRU 955-EXIT.
018700     WRITE INCM-FD-REC FROM SHL-SECTION-LINE
018800         AFTER ADVANCING WS-LINE-SPACING.
018900     MOVE 1 TO WS-LINE-SPACING.
019000     ADD 1 TO WS-LINES-USED.
019100     SET WS-ACCT-IDX TO 1.
019200     PERFORM 310-PRINT-ONE-INCOME THRU 310-EXIT
019300         UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
019400     MOVE 'TOTAL INCOME' TO TL-TOTAL-LABEL.
019500     MOVE WS-TOTAL-INCOME TO TL-TOTAL-VALUE.
019600     MOVE 2 TO WS-LINE-SPACING.
019700     WRITE INCM-FD-REC FROM TL-SECTION-TOTAL
019800         AFTER ADVANCING WS-LINE-SPACING.
019900     ADD 2 TO WS-LINES-USED.
020000 300-EXIT.
020100     EXIT.
020200*
020300*    EACH INCOME ACCOUNT'S SUM IS PRINTED AND TOTALED AS AN        *
020400*    ABSOLUTE VALUE -- INCOME BALANCES ARE NORMALLY CREDIT         *
020500*    (NEGATIVE) IN THIS LEDGER, SEE GLCLOSE'S BANNER.               *
020600 310-PRINT-ONE-INCOME.
020700     IF WS-ACCT-TBL-IS-INCOME (WS-ACCT-IDX)
020800         PERFORM 955-HEADINGS THRU 955-EXIT
020900         MOVE WS-ACCT-TBL-VALUE (WS-ACCT-IDX) TO WS-ABS-WORK
021000         IF WS-ABS-WORK < ZERO
021100             COMPUTE WS-ABS-WORK = ZERO - WS-ABS-WORK
021200         END-IF
021300         MOVE WS-ACCT-TBL-NAME (WS-ACCT-IDX) TO DL-ACCT-NAME
021400         MOVE WS-ABS-WORK TO DL-ACCT-VALUE
021500         ADD WS-ABS-WORK TO WS-TOTAL-INCOME
021600         MOVE 1 TO WS-LINE-SPACING
021700         WRITE INCM-FD-REC FROM DL-DETAIL-LINE
021800             AFTER ADVANCING WS-LINE-SPACING
021900         ADD 1 TO WS-LINES-USED
022000         ADD 1 TO WS-RECS-WRITTEN
022050         ADD 1 TO WS-LINES-PRINTED-CTR
022100     END-IF.
022200     SET WS-ACCT-IDX UP BY 1.
022300 310-EXIT.
022400     EXIT.
022500*
022600 400-PRINT-EXPENSE.
022700     MOVE '400-PRINT-EXPENSE' TO PARA-NAME.
022800     MOVE 'EXPENSE' TO SHL-SECTION-NAME.
022900     MOVE 2 TO WS-LINE-SPACING.
023000     PERFORM 955-HEADINGS THRU 955-EXIT.
023100     WRITE INCM-FD-REC FROM SHL-SECTION-LINE
023200         AFTER ADVANCING WS-LINE-SPACING.
023300     MOVE 1 TO WS-LINE-SPACING.
023400     ADD 1 TO WS-LINES-USED.
023500     SET WS-ACCT-IDX TO 1.
023600     PERFORM 410-PRINT-ONE-EXPENSE THRU 410-EXIT
023700         UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
023800     MOVE 'TOTAL EXPENSE' TO TL-TOTAL-LABEL.
023900     MOVE WS-TOTAL-EXPENSE TO TL-TOTAL-VALUE.
024000     MOVE 2 TO WS-LINE-SPACING.
024100     WRITE INCM-FD-REC FROM TL-SECTION-TOTAL
024200         AFTER ADVANCING WS-LINE-SPACING.
024300     ADD 2 TO WS-LINES-USED.
024400 400-EXIT.
024500     EXIT.
024600*
024700 410-PRINT-ONE-EXPENSE.
024800     IF WS-ACCT-TBL-IS-EXPENSE (WS-ACCT-IDX)
024900         PERFORM 955-HEADINGS THRU 955-EXIT
025000         MOVE WS-ACCT-TBL-VALUE (WS-ACCT-IDX) TO WS-ABS-WORK
025100         IF WS-ABS-WORK < ZERO
025200             COMPUTE WS-ABS-WORK = ZERO - WS-ABS-WORK
025300         END-IF
025400         MOVE WS-ACCT-TBL-NAME (WS-ACCT-IDX) TO DL-ACCT-NAME
025500         MOVE WS-ABS-WORK TO DL-ACCT-VALUE
025600         ADD WS-ABS-WORK TO WS-TOTAL-EXPENSE
025700         MOVE 1 TO WS-LINE-SPACING
025800         WRITE INCM-FD-REC FROM DL-DETAIL-LINE
025900             AFTER ADVANCING WS-LINE-SPACING
026000         ADD 1 TO WS-LINES-USED
026100         ADD 1 TO WS-RECS-WRITTEN
026200     END-IF.
026300     SET WS-ACCT-IDX UP BY 1.
026400 410-EXIT.
026500     EXIT.
026600*
026700 600-PRINT-NET-PROFIT.
026800     MOVE '600-PRINT-NET-PROFIT' TO PARA-NAME.
026900     COMPUTE WS-NET-PROFIT ROUNDED = WS-TOTAL-INCOME - WS-TOTAL-EXPENSE.
027000     MOVE 'NET PROFIT' TO TL-TOTAL-LABEL.
027100     MOVE WS-NET-PROFIT TO TL-TOTAL-VALUE.
027200     MOVE 2 TO WS-LINE-SPACING.
027300     PERFORM 955-HEADINGS THRU 955-EXIT.
027400     WRITE INCM-FD-REC FROM TL-SECTION-TOTAL
027500         AFTER ADVANCING WS-LINE-SPACING.
027600     ADD 2 TO WS-LINES-USED.
027700     IF WS-HAS-COMPARE-PERIOD
027800         MOVE WS-COMPARE-INCOME-RAW TO WS-COMPARE-INCOME-ABS
027900         IF WS-COMPARE-INCOME-ABS < ZERO
028000             COMPUTE WS-COMPARE-INCOME-ABS = ZERO - WS-COMPARE-INCOME-ABS
028100         END-IF
028200         MOVE WS-COMPARE-EXPENSE-RAW TO WS-COMPARE-EXPENSE-ABS
028300         IF WS-COMPARE-EXPENSE-ABS < ZERO
028400             COMPUTE WS-COMPARE-EXPENSE-ABS =
028500                     ZERO - WS-COMPARE-EXPENSE-ABS
028600         END-IF
028700         COMPUTE WS-COMPARE-NET-PROFIT ROUNDED =
028800                 WS-COMPARE-INCOME-ABS - WS-COMPARE-EXPENSE-ABS
028900         MOVE 'COMPARISON NET PROFIT' TO TL-TOTAL-LABEL
029000         MOVE WS-COMPARE-NET-PROFIT TO TL-TOTAL-VALUE
029100         MOVE 1 TO WS-LINE-SPACING
029200         PERFORM 955-HEADINGS THRU 955-EXIT
029300         WRITE INCM-FD-REC FROM TL-SECTION-TOTAL
029400             AFTER ADVANCING WS-LINE-SPACING
029500         ADD 1 TO WS-LINES-USED
029600     END-IF.
029700 600-EXIT.
029800     EXIT.
029900*
030000 800-OPEN-FILES.
030100     MOVE '800-OPEN-FILES' TO PARA-NAME.
030200     OPEN INPUT  PERIOD-REQUEST, ACCOUNTS, TRANSACTIONS, SPLITS.
030300     OPEN OUTPUT INCOME-STATEMENT.
030400 800-EXIT.
030500     EXIT.
030600*
030700 810-READ-PERIOD-REQ.
030800     MOVE '810-READ-PERIOD-REQ' TO PARA-NAME.
030900     READ PERIOD-REQUEST INTO GL-PERIOD-REQUEST-REC
031000         AT END
031100             MOVE 'PERIOD-REQUEST CONTROL FILE EMPTY' TO WS-ERROR-MSG
031200             PERFORM 990-DISPLAY-ABEND THRU 990-EXIT
031300     END-READ.
031400     CLOSE PERIOD-REQUEST.
031500     IF PER-COMPARE-YYYYMM NOT = ZERO
031600         SET WS-HAS-COMPARE-PERIOD TO TRUE
031700     END-IF.
031800*    HEADING PERIOD LITERAL -- 'YYYY-MM'.
031900     STRING PYV-PERIOD-YYYY DELIMITED BY SIZE
032000            '-'            DELIMITED BY SIZE
032100            PYV-PERIOD-MM  DELIMITED BY SIZE
032200            INTO HDR-PERIOD
032300     END-STRING.
032400 810-EXIT.
032500     EXIT.
032600*
032700 830-LOAD-ACCOUNTS.
032800     MOVE '830-LOAD-ACCOUNTS' TO PARA-NAME.
032900     MOVE ZERO TO WS-ACCT-COUNT.
033000     PERFORM 831-TABLE-ONE-ACCT THRU 831-EXIT
033100         UNTIL WS-ACCT-EOF.
033200     CLOSE ACCOUNTS.
033300 830-EXIT.
033400     EXIT.
033500*
033600 831-TABLE-ONE-ACCT.
033700     READ ACCOUNTS INTO GL-ACCOUNT-REC
033800         AT END SET WS-ACCT-EOF TO TRUE
033900     END-READ.
034000     IF NOT WS-ACCT-EOF
034100         ADD 1 TO WS-ACCT-COUNT
034200         SET WS-ACCT-IDX TO WS-ACCT-COUNT
034300         MOVE ACCT-GUID TO WS-ACCT-TBL-GUID (WS-ACCT-IDX)
034400         MOVE ACCT-NAME TO WS-ACCT-TBL-NAME (WS-ACCT-IDX)
034500         MOVE ZERO      TO WS-ACCT-TBL-VALUE (WS-ACCT-IDX)
034600         PERFORM 832-CLASSIFY-ONE-ACCT THRU 832-EXIT
034700     END-IF.
034800 831-EXIT.
034900     EXIT.
035000*
035100*    CLASSIFY BY EXACT TYPE MATCH (NOT SUBSTRING -- SEE THE        *
035200*    PROGRAM BANNER).  ANYTHING OUTSIDE THE TWO LISTS IS LEFT      *
035300*    OFF THE INCOME STATEMENT ENTIRELY.                            *
035400 832-CLASSIFY-ONE-ACCT.
035500     MOVE SPACE TO WS-ACCT-TBL-CLASS (WS-ACCT-IDX).
035600     IF ACCT-TYPE = 'INCOME' OR ACCT-TYPE = 'REVENUE'
035700                          OR ACCT-TYPE = 'SALES'
035800         MOVE 'I' TO WS-ACCT-TBL-CLASS (WS-ACCT-IDX)
035900     ELSE
036000         IF ACCT-TYPE = 'EXPENSE' OR ACCT-TYPE = 'COST'
036100             MOVE 'X' TO WS-ACCT-TBL-CLASS (WS-ACCT-IDX)
036200         END-IF
036300     END-IF.
036400 832-EXIT.
036500     EXIT.
036600*
036700 840-LOAD-TRANSACTIONS.
036800     MOVE '840-LOAD-TRANSACTIONS' TO PARA-NAME.
036900     MOVE ZERO TO WS-TRAN-COUNT.
037000     PERFORM 841-TABLE-ONE-TRAN THRU 841-EXIT
037100         UNTIL WS-TRAN-EOF.
037200     CLOSE TRANSACTIONS.
037300 840-EXIT.
037400     EXIT.
037500*
037600 841-TABLE-ONE-TRAN.
037700     READ TRANSACTIONS INTO GL-TRANSACTION-REC
037800         AT END SET WS-TRAN-EOF TO TRUE
037900     END-READ.
038000     IF NOT WS-TRAN-EOF
038100         ADD 1 TO WS-TRAN-COUNT
038200         SET WS-TRAN-IDX TO WS-TRAN-COUNT
038300         MOVE TXN-GUID TO WS-TRAN-TBL-GUID (WS-TRAN-IDX)
038400         COMPUTE WS-TRAN-TBL-YYYYMM (WS-TRAN-IDX) =
038500                 TDV-POST-YYYY * 100 + TDV-POST-MM
038600     END-IF.
038700 841-EXIT.
038800     EXIT.
038900*
039000 850-ACCUM-SPLITS.
039100     MOVE '850-ACCUM-SPLITS' TO PARA-NAME.
039200     PERFORM 851-ACCUM-ONE-SPLIT THRU 851-EXIT
039300         UNTIL WS-SPLIT-EOF.
039400     CLOSE SPLITS.
039500 850-EXIT.
039600     EXIT.
039700*
039800 851-ACCUM-ONE-SPLIT.
039900     READ SPLITS INTO GL-SPLIT-REC
040000         AT END SET WS-SPLIT-EOF TO TRUE
040100     END-READ.
040200     IF NOT WS-SPLIT-EOF
040300         PERFORM 852-FIND-TXN-YYYYMM THRU 852-EXIT
040400         IF WS-JOIN-TRAN-FOUND AND WS-JOIN-YYYYMM = PER-PERIOD-YYYYMM
040500             PERFORM 853-FIND-ACCT-INDEX THRU 853-EXIT
040600             IF WS-ACCT-WAS-FOUND
040700                 ADD SPL-VALUE TO WS-ACCT-TBL-VALUE (WS-ACCT-IDX)
040800             END-IF
040900         END-IF
041000         IF WS-HAS-COMPARE-PERIOD
041100             AND WS-JOIN-TRAN-FOUND
041200             AND WS-JOIN-YYYYMM = PER-COMPARE-YYYYMM
041300             PERFORM 854-ACCUM-COMPARE THRU 854-EXIT
041400         END-IF
041500     END-IF.
041600 851-EXIT.
041700     EXIT.
041800*
041900*    JOIN THE SPLIT'S TRANSACTION YEAR/MONTH OUT OF THE TABLE       *
042000*    LOADED IN 840 -- SEE GLSPLIT.CPY'S BANNER FOR WHY THE SPLIT    *
042100*    ITSELF CARRIES NO DATE OF ITS OWN.                             *
042200 852-FIND-TXN-YYYYMM.
042300     MOVE ZERO TO WS-JOIN-YYYYMM.
042400     MOVE 'N' TO WS-JOIN-FOUND-SW.
042500     SET WS-TRAN-IDX TO 1.
042600     SEARCH WS-TRAN-ENTRY
042700         AT END
042800             CONTINUE
042900         WHEN WS-TRAN-TBL-GUID (WS-TRAN-IDX) = SPL-TXN-GUID
043000             MOVE WS-TRAN-TBL-YYYYMM (WS-TRAN-IDX) TO WS-JOIN-YYYYMM
043100             MOVE 'Y' TO WS-JOIN-FOUND-SW.
043200 852-EXIT.
043300     EXIT.
043400*
043500 853-FIND-ACCT-INDEX.
043600     MOVE 'N' TO WS-ACCT-FOUND-SW.
043700     SET WS-ACCT-IDX TO 1.
043800     SEARCH WS-ACCT-ENTRY
043900         AT END
044000             CONTINUE
044100         WHEN WS-ACCT-TBL-GUID (WS-ACCT-IDX) = SPL-ACCT-GUID
044200             MOVE 'Y' TO WS-ACCT-FOUND-SW.
044300 853-EXIT.
044400     EXIT.
044500*
044600*    COMPARISON-PERIOD SPLITS ARE ONLY SUMMED AS TWO RAW SCALAR     *
044700*    TOTALS (INCOME-CLASS, EXPENSE-CLASS) -- THE COMPARISON LINE    *
044800*    NEVER BREAKS DOWN BY ACCOUNT, SO NO PER-ACCOUNT TABLE ENTRY    *
044900*    IS NEEDED FOR IT.                                              *
045000 854-ACCUM-COMPARE.
045100     PERFORM 853-FIND-ACCT-INDEX THRU 853-EXIT.
045200     IF WS-ACCT-WAS-FOUND
045300         IF WS-ACCT-TBL-IS-INCOME (WS-ACCT-IDX)
045400             ADD SPL-VALUE TO WS-COMPARE-INCOME-RAW
045500         ELSE
045600             IF WS-ACCT-TBL-IS-EXPENSE (WS-ACCT-IDX)
045700                 ADD SPL-VALUE TO WS-COMPARE-EXPENSE-RAW
045800             END-IF
045900         END-IF
046000     END-IF.
046100 854-EXIT.
046200     EXIT.
046300*
046400*    PAGE-BREAK HEADING -- SAME SHAPE AS THE OTHER REPORT           *
046500*    PROGRAMS' 955-HEADINGS PARAGRAPH.                              *
046600 955-HEADINGS.
046700     IF WS-LINES-USED < WS-LINES-PER-PAGE
046800         GO TO 955-EXIT
046900     END-IF.
047000     ADD 1 TO WS-PAGE-COUNT.
047100     MOVE WS-PAGE-COUNT TO HDR-PAGE-NO.
047200     WRITE INCM-FD-REC FROM HL-HEADER-1
047300         AFTER ADVANCING TOP-OF-FORM.
047400     MOVE ZERO TO WS-LINES-USED.
047500 955-EXIT.
047600     EXIT.
047700*
047800 990-DISPLAY-ABEND.
047900     MOVE '990-DISPLAY-ABEND' TO PARA-NAME.
048000     DISPLAY '*** GLINCM ABEND -- ' WS-ERROR-MSG.
048100     MOVE 16 TO RETURN-CODE.
048200     CLOSE PERIOD-REQUEST.
048300     STOP RUN.
048400 990-EXIT.
048500     EXIT.
