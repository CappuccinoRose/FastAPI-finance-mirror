000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*    GLARAP  --  RECEIVABLES / PAYABLES OPEN-ITEMS LIST          *
000500*                                                                *
000600*    RECEIVABLES SECTION -- EVERY ACTIVE INVOICE, AMOUNT = THE    *
000700*    SUM OF ITS ENTRY PRICES (PRICE ONLY, NOT PRICE TIMES         *
000800*    QUANTITY -- SEE 861-ACCUM-ONE-ENTRY).  PAYABLES SECTION --   *
000900*    EVERY PURCHASE BILL NOT YET MARKED PAID.  CUSTOMER/VENDOR    *
001000*    NAMES COME OUT OF THE TWO SORTED, BINARY-SEARCHED TABLES     *
001100*    GLCUST.CPY/GLVEND.CPY'S OWN BANNERS PROMISE -- SEE 832/842-  *
001200*    SORT-xxxx-TABLE AND THE SEARCH ALL VERBS IN 864/874.         *
001300*                                                                *
001400*    03/13/00  DJC  ORIGINAL PROGRAM                              *
001500*    10/05/00  KPF  REQUEST #4550 -- PARTY NAME LOOKUP CHANGED    *
001600*                   FROM SERIAL SCAN TO SORTED BINARY SEARCH      *
001700*                   AFTER THE CUSTOMER FILE PASSED 800 ROWS      001005
001800******************************************************************
001900 PROGRAM-ID.  GLARAP.
002000 AUTHOR.      D J COOKE.
002100 INSTALLATION. GENERAL LEDGER SYSTEMS.
002200 DATE-WRITTEN. 03/13/00.
002300 DATE-COMPILED.
002400 SECURITY.    GENERAL LEDGER SYSTEMS -- INTERNAL USE ONLY.
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-390.
002800 OBJECT-COMPUTER. IBM-390.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT INVOICES            ASSIGN TO UT-S-INVH
003400         FILE STATUS IS WS-INVH-STATUS.
003500     SELECT INVOICE-ENTRIES     ASSIGN TO UT-S-INVD
003600         FILE STATUS IS WS-INVD-STATUS.
003700     SELECT PURCHASE-BILLS      ASSIGN TO UT-S-BILL
003800         FILE STATUS IS WS-BILL-STATUS.
003900     SELECT CUSTOMERS           ASSIGN TO UT-S-CUST
004000         FILE STATUS IS WS-CUST-STATUS.
004100     SELECT VENDORS             ASSIGN TO UT-S-VEND
004200         FILE STATUS IS WS-VEND-STATUS.
004300     SELECT ARAP-LIST           ASSIGN TO UT-S-ARAPOUT
004400         FILE STATUS IS WS-ARAP-STATUS.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  INVOICES
004800     RECORDING MODE IS F
004900     LABEL RECORDS ARE STANDARD.
005000 01  INVH-FD-REC                     PIC X(154).
005100 FD  INVOICE-ENTRIES
005200     RECORDING MODE IS F
005300     LABEL RECORDS ARE STANDARD.
005400 01  INVD-FD-REC                     PIC X(154).
005500 FD  PURCHASE-BILLS
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD.
005800 01  BILL-FD-REC                     PIC X(178).
005900 FD  CUSTOMERS
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD.
006200 01  CUST-FD-REC                     PIC X(86).
006300 FD  VENDORS
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD.
006600 01  VEND-FD-REC                     PIC X(86).
006700 FD  ARAP-LIST
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD.
007000 01  ARAP-FD-REC                     PIC X(133).
007100 WORKING-STORAGE SECTION.
007150 77  WS-ITEMS-PRINTED-CTR        PIC 9(05)  COMP  VALUE ZERO.
007200 01  WS-FILE-STATUS-CODES.
007300     05  WS-INVH-STATUS              PIC X(02)  VALUE '00'.
007400     05  WS-INVD-STATUS              PIC X(02)  VALUE '00'.
007500     05  WS-BILL-STATUS              PIC X(02)  VALUE '00'.
007600     05  WS-CUST-STATUS              PIC X(02)  VALUE '00'.
007700     05  WS-VEND-STATUS              PIC X(02)  VALUE '00'.
007800     05  WS-ARAP-STATUS              PIC X(02)  VALUE '00'.
007900*
008000     COPY GLSWTCH.
008100     COPY GLINVH.
008200     COPY GLINVD.
008300     COPY GLBILL.
008400     COPY GLCUST.
008500     COPY GLVEND.
008600*
008700*    SORTED, BINARY-SEARCHED LOOKUP TABLES -- OCCURS ... DEPENDING  *
008800*    ON LETS SEARCH ALL WORK OVER ONLY THE ROWS ACTUALLY LOADED.    *
008900 01  WS-CUST-TABLE.
009000     05  WS-CUST-COUNT               PIC 9(04)  COMP  VALUE ZERO.
009100     05  WS-CUST-ENTRY
009200             OCCURS 1 TO 1000 TIMES DEPENDING ON WS-CUST-COUNT
009300             ASCENDING KEY IS WS-CUST-TBL-GUID
009400             INDEXED BY WS-CUST-IDX.
009500         10  WS-CUST-TBL-GUID        PIC X(36).
009600         10  WS-CUST-TBL-NAME        PIC X(40).
009700*
009800 01  WS-VEND-TABLE.
009900     05  WS-VEND-COUNT               PIC 9(04)  COMP  VALUE ZERO.
010000     05  WS-VEND-ENTRY
010100             OCCURS 1 TO 1000 TIMES DEPENDING ON WS-VEND-COUNT
010200             ASCENDING KEY IS WS-VEND-TBL-GUID
010300             INDEXED BY WS-VEND-IDX.
010400         10  WS-VEND-TBL-GUID        PIC X(36).
010500         10  WS-VEND-TBL-NAME        PIC X(40).
010600*
010700 01  WS-SORT-WORK.
010800     05  WS-SORT-I                   PIC 9(04)  COMP  VALUE ZERO.
010900     05  WS-SORT-J                   PIC 9(04)  COMP  VALUE ZERO.
011000     05  WS-SORT-J-NEXT              PIC 9(04)  COMP  VALUE ZERO.
011100     05  WS-SORT-KEY-GUID            PIC X(36)  VALUE SPACES.
011200     05  WS-SORT-KEY-NAME            PIC X(40)  VALUE SPACES.
011250*
011300 01  WS-INVOICE-TABLE.
011400     05  WS-INVH-COUNT               PIC 9(04)  COMP  VALUE ZERO.
011500     05  WS-INVH-ENTRY OCCURS 2000 TIMES
011600                       INDEXED BY WS-INVH-IDX.
011700         10  WS-INVH-TBL-GUID        PIC X(36).
011800         10  WS-INVH-TBL-ID          PIC X(20).
011900         10  WS-INVH-TBL-CUST-GUID   PIC X(36).
012000         10  WS-INVH-TBL-DUE-DATE    PIC 9(08).
012100         10  WS-INVH-TBL-AMOUNT      PIC S9(13)V99  COMP-3.
012200*
012300 01  WS-BILL-TABLE.
012400     05  WS-BILL-COUNT               PIC 9(04)  COMP  VALUE ZERO.
012500     05  WS-BILL-ENTRY OCCURS 2000 TIMES
012600                       INDEXED BY WS-BILL-IDX.
012700         10  WS-BILL-TBL-VENDOR-GUID PIC X(36).
012800         10  WS-BILL-TBL-NUMBER      PIC X(20).
012900         10  WS-BILL-TBL-DUE-DATE    PIC 9(08).
013000         10  WS-BILL-TBL-AMOUNT      PIC S9(13)V99  COMP-3.
013100*
013200 01  WS-PARTY-FOUND-SW              PIC X(01)  VALUE 'N'.
013300     88  WS-PARTY-WAS-FOUND             VALUE 'Y'.
013400 01  WS-PARTY-NAME                  PIC X(40)  VALUE SPACES.
013500*
013600 01  WS-GLARAP-WORK.
013700     05  PARA-NAME                   PIC X(32)  VALUE SPACES.
013800     05  WS-PAGE-COUNT               PIC 9(04)  COMP  VALUE ZERO.
013900     05  WS-LINES-PER-PAGE           PIC 9(02)  COMP  VALUE 50.
014000     05  WS-LINES-USED               PIC 9(02)  COMP  VALUE 99.
014100     05  WS-LINE-SPACING             PIC 9(01)  COMP  VALUE 1.
014200     05  FILLER                      PIC X(07).
014300*
014400 01  HL-HEADER-1.
014500     05  FILLER            PIC X(01)  VALUE SPACES.
014600     05  FILLER            PIC X(17)  VALUE 'AR/AP OPEN ITEMS'.
014700     05  FILLER            PIC X(16)  VALUE SPACES.
014800     05  FILLER            PIC X(05)  VALUE 'PAGE '.
014900     05  HDR-PAGE-NO       PIC ZZZ.
015000     05  FILLER            PIC X(91)  VALUE SPACES.
015100*
015200 01  SHL-SECTION-LINE.
015300     05  FILLER            PIC X(02)  VALUE SPACES.
015400     05  SHL-SECTION-NAME  PIC X(20).
015500     05  FILLER            PIC X(111) VALUE SPACES.
015600*
015700 01  DL-DETAIL-LINE.
015800     05  FILLER            PIC X(02)  VALUE SPACES.
015900     05  DL-PARTY-NAME     PIC X(40).
016000     05  FILLER            PIC X(02)  VALUE SPACES.
016100     05  DL-DOC-ID         PIC X(20).
016200     05  FILLER            PIC X(02)  VALUE SPACES.
016300     05  DL-AMOUNT         PIC -(13)9.99.
016400     05  FILLER            PIC X(02)  VALUE SPACES.
016500     05  DL-DUE-DATE       PIC 9(08).
016600     05  FILLER            PIC X(02)  VALUE SPACES.
016700     05  DL-STATUS         PIC X(10).
016800     05  FILLER            PIC X(28)  VALUE SPACES.
016900*
017000 01  WS-ERROR-MSG                    PIC X(60)  VALUE SPACES.
017100 PROCEDURE DIVISION.
017200 000-MAINLINE.
017300     MOVE '000-MAINLINE' TO PARA-NAME.
017400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017500     PERFORM 830-LOAD-CUSTOMERS THRU 830-EXIT.
017600     PERFORM 832-SORT-CUST-TABLE THRU 832-EXIT.
017700     PERFORM 840-LOAD-VENDORS THRU 840-EXIT.
017800     PERFORM 842-SORT-VEND-TABLE THRU 842-EXIT.
017900     PERFORM 850-LOAD-ACTIVE-INVOICES THRU 850-EXIT.
018000     PERFORM 860-ACCUM-ENTRIES THRU 860-EXIT.
018100     PERFORM 870-LOAD-OPEN-BILLS THRU 870-EXIT.
018200     PERFORM 300-PRINT-RECEIVABLES THRU 300-EXIT.
018300     PERFORM 400-PRINT-PAYABLES THRU 400-EXIT.
018400     CLOSE ARAP-LIST.
018500     STOP RUN.
018600*
018700 300-PRINT-RECEIVABLES.
018800     MOVE '300-PRINT-RECEIVABLES' TO PARA-NAME.
018900     MOVE 'RECEIVABLES' TO SHL-SECTION-NAME.
019000     MOVE 2 TO WS-LINE-SPACING.
019100     PERFORM 955-HEADINGS THRU 955-EXIT.
019200     WRITE ARAP-FD-REC FROM SHL-SECTION-LINE
019300         AFTER ADVANCING WS-LINE-SPACING.
019400     MOVE 1 TO WS-LINE-SPACING.
019500     ADD 1 TO WS-LINES-USED.
019600     SET WS-INVH-IDX TO 1.
019700     PERFORM 310-PRINT-ONE-RECEIVABLE THRU 310-EXIT
019800         UNTIL WS-INVH-IDX > WS-INVH-COUNT.
019900 300-EXIT.
020000     EXIT.
020100*
020200 310-PRINT-ONE-RECEIVABLE.
020300     PERFORM 955-HEADINGS THRU 955-EXIT.
020400     MOVE WS-INVH-TBL-CUST-GUID (WS-INVH-IDX) TO WS-SORT-KEY-GUID.
020500     PERFORM 864-FIND-CUST-NAME THRU 864-EXIT.
020600     IF WS-PARTY-WAS-FOUND
020700         MOVE WS-PARTY-NAME TO DL-PARTY-NAME
020800     ELSE
020900         MOVE 'UNKNOWN CUSTOMER' TO DL-PARTY-NAME
021000     END-IF.
021100     MOVE WS-INVH-TBL-ID (WS-INVH-IDX)     TO DL-DOC-ID.
021200     MOVE WS-INVH-TBL-AMOUNT (WS-INVH-IDX) TO DL-AMOUNT.
021300     MOVE WS-INVH-TBL-DUE-DATE (WS-INVH-IDX) TO DL-DUE-DATE.
021400     MOVE 'PENDING' TO DL-STATUS.
021500     WRITE ARAP-FD-REC FROM DL-DETAIL-LINE
021600         AFTER ADVANCING WS-LINE-SPACING.
021700     ADD 1 TO WS-LINES-USED.
021800     ADD 1 TO WS-RECS-WRITTEN.
021850     ADD 1 TO WS-ITEMS-PRINTED-CTR.
021900     SET WS-INVH-IDX UP BY 1.
022000 310-EXIT.
022100     EXIT.
022200*
022300 400-PRINT-PAYABLES.
022400     MOVE '400-PRINT-PAYABLES' TO PARA-NAME.
022500     MOVE 'PAYABLES' TO SHL-SECTION-NAME.
022600     MOVE 2 TO WS-LINE-SPACING.
022700     PERFORM 955-HEADINGS THRU 955-EXIT.
022800     WRITE ARAP-FD-REC FROM SHL-SECTION-LINE
022900         AFTER ADVANCING WS-LINE-SPACING.
023000     MOVE 1 TO WS-LINE-SPACING.
023100     ADD 1 TO WS-LINES-USED.
023200     SET WS-BILL-IDX TO 1.
023300     PERFORM 410-PRINT-ONE-PAYABLE THRU 410-EXIT
023400         UNTIL WS-BILL-IDX > WS-BILL-COUNT.
023500 400-EXIT.
023600     EXIT.
023700*
023800 410-PRINT-ONE-PAYABLE.
023900     PERFORM 955-HEADINGS THRU 955-EXIT.
024000     MOVE WS-BILL-TBL-VENDOR-GUID (WS-BILL-IDX) TO WS-SORT-KEY-GUID.
024100     PERFORM 874-FIND-VEND-NAME THRU 874-EXIT.
024200     IF WS-PARTY-WAS-FOUND
024300         MOVE WS-PARTY-NAME TO DL-PARTY-NAME
024400     ELSE
024500         MOVE 'UNKNOWN VENDOR' TO DL-PARTY-NAME
024600     END-IF.
024700     MOVE WS-BILL-TBL-NUMBER (WS-BILL-IDX)   TO DL-DOC-ID.
024800     MOVE WS-BILL-TBL-AMOUNT (WS-BILL-IDX)   TO DL-AMOUNT.
024900     MOVE WS-BILL-TBL-DUE-DATE (WS-BILL-IDX) TO DL-DUE-DATE.
025000     MOVE 'PENDING' TO DL-STATUS.
025100     WRITE ARAP-FD-REC FROM DL-DETAIL-LINE
025200         AFTER ADVANCING WS-LINE-SPACING.
025300     ADD 1 TO WS-LINES-USED.
025400     ADD 1 TO WS-RECS-WRITTEN.
025450     ADD 1 TO WS-ITEMS-PRINTED-CTR.
025500     SET WS-BILL-IDX UP BY 1.
025600 410-EXIT.
025700     EXIT.
025800*
025900 800-OPEN-FILES.
026000     MOVE '800-OPEN-FILES' TO PARA-NAME.
026100     OPEN INPUT  INVOICES, INVOICE-ENTRIES, PURCHASE-BILLS,
026200                 CUSTOMERS, VENDORS.
026300     OPEN OUTPUT ARAP-LIST.
026400 800-EXIT.
026500     EXIT.
026600*
026700 830-LOAD-CUSTOMERS.
026800     MOVE '830-LOAD-CUSTOMERS' TO PARA-NAME.
026900     MOVE ZERO TO WS-CUST-COUNT.
027000     PERFORM 831-TABLE-ONE-CUST THRU 831-EXIT
027100         UNTIL WS-CUST-EOF.
027200     CLOSE CUSTOMERS.
027300 830-EXIT.
027400     EXIT.
027500*
027600 831-TABLE-ONE-CUST.
027700     READ CUSTOMERS INTO GL-CUSTOMER-REC
027800         AT END SET WS-CUST-EOF TO TRUE
027900     END-READ.
028000     IF NOT WS-CUST-EOF
028100         ADD 1 TO WS-CUST-COUNT
028200         MOVE CUST-GUID TO WS-CUST-TBL-GUID (WS-CUST-COUNT)
028300         MOVE CUST-NAME TO WS-CUST-TBL-NAME (WS-CUST-COUNT)
028400     END-IF.
028500 831-EXIT.
028600     EXIT.
028700*
028800*    STRAIGHT INSERTION SORT ON GUID ASCENDING -- THE CUSTOMER      *
028900*    FILE IS IN NO PARTICULAR ORDER, SO THE TABLE MUST BE SORTED    *
029000*    BEFORE SEARCH ALL (BINARY SEARCH) CAN BE USED AGAINST IT.      *
029100 832-SORT-CUST-TABLE.
029200     MOVE '832-SORT-CUST-TABLE' TO PARA-NAME.
029300     IF WS-CUST-COUNT < 2
029400         GO TO 832-EXIT
029500     END-IF.
029600     MOVE 2 TO WS-SORT-I.
029700     PERFORM 833-INSERT-ONE-CUST THRU 833-EXIT
029800         UNTIL WS-SORT-I > WS-CUST-COUNT.
029900 832-EXIT.
030000     EXIT.
030100*
030200 833-INSERT-ONE-CUST.
030300     MOVE WS-CUST-TBL-GUID (WS-SORT-I) TO WS-SORT-KEY-GUID.
030400     MOVE WS-CUST-TBL-NAME (WS-SORT-I) TO WS-SORT-KEY-NAME.
030500     COMPUTE WS-SORT-J = WS-SORT-I - 1.
030600     PERFORM 834-SHIFT-ONE-CUST THRU 834-EXIT
030700         UNTIL WS-SORT-J < 1
030800         OR WS-CUST-TBL-GUID (WS-SORT-J) NOT > WS-SORT-KEY-GUID.
030900     ADD 1 TO WS-SORT-J.
031000     MOVE WS-SORT-KEY-GUID TO WS-CUST-TBL-GUID (WS-SORT-J).
031100     MOVE WS-SORT-KEY-NAME TO WS-CUST-TBL-NAME (WS-SORT-J).
031200     ADD 1 TO WS-SORT-I.
031300 833-EXIT.
031400     EXIT.
031500*
031600 834-SHIFT-ONE-CUST.
031700     COMPUTE WS-SORT-J-NEXT = WS-SORT-J + 1.
031800     MOVE WS-CUST-TBL-GUID (WS-SORT-J) TO WS-CUST-TBL-GUID (WS-SORT-J-NEXT).
031850     MOVE WS-CUST-TBL-NAME (WS-SORT-J) TO WS-CUST-TBL-NAME (WS-SORT-J-NEXT).
031900     SUBTRACT 1 FROM WS-SORT-J.
032000 834-EXIT.
032100     EXIT.
032200*
032300 840-LOAD-VENDORS.
032400     MOVE '840-LOAD-VENDORS' TO PARA-NAME.
032500     MOVE ZERO TO WS-VEND-COUNT.
032600     PERFORM 841-TABLE-ONE-VEND THRU 841-EXIT
032700         UNTIL WS-VEND-EOF.
032800     CLOSE VENDORS.
032900 840-EXIT.
033000     EXIT.
033100*
033200 841-TABLE-ONE-VEND.
033300     READ VENDORS INTO GL-VENDOR-REC
033400         AT END SET WS-VEND-EOF TO TRUE
033500     END-READ.
033600     IF NOT WS-VEND-EOF
033700         ADD 1 TO WS-VEND-COUNT
033800         MOVE VEND-GUID TO WS-VEND-TBL-GUID (WS-VEND-COUNT)
033900         MOVE VEND-NAME TO WS-VEND-TBL-NAME (WS-VEND-COUNT)
034000     END-IF.
034100 841-EXIT.
034200     EXIT.
034300*
034400 842-SORT-VEND-TABLE.
034500     MOVE '842-SORT-VEND-TABLE' TO PARA-NAME.
034600     IF WS-VEND-COUNT < 2
034700         GO TO 842-EXIT
034800     END-IF.
034900     MOVE 2 TO WS-SORT-I.
035000     PERFORM 843-INSERT-ONE-VEND THRU 843-EXIT
035100         UNTIL WS-SORT-I > WS-VEND-COUNT.
035200 842-EXIT.
035300     EXIT.
035400*
035500 843-INSERT-ONE-VEND.
035600     MOVE WS-VEND-TBL-GUID (WS-SORT-I) TO WS-SORT-KEY-GUID.
035700     MOVE WS-VEND-TBL-NAME (WS-SORT-I) TO WS-SORT-KEY-NAME.
035800     COMPUTE WS-SORT-J = WS-SORT-I - 1.
035900     PERFORM 844-SHIFT-ONE-VEND THRU 844-EXIT
036000         UNTIL WS-SORT-J < 1
036100         OR WS-VEND-TBL-GUID (WS-SORT-J) NOT > WS-SORT-KEY-GUID.
036200     ADD 1 TO WS-SORT-J.
036300     MOVE WS-SORT-KEY-GUID TO WS-VEND-TBL-GUID (WS-SORT-J).
036400     MOVE WS-SORT-KEY-NAME TO WS-VEND-TBL-NAME (WS-SORT-J).
036500     ADD 1 TO WS-SORT-I.
036600 843-EXIT.
036700     EXIT.
036800*
036900 844-SHIFT-ONE-VEND.
037000     COMPUTE WS-SORT-J-NEXT = WS-SORT-J + 1.
037100     MOVE WS-VEND-TBL-GUID (WS-SORT-J) TO WS-VEND-TBL-GUID (WS-SORT-J-NEXT).
037150     MOVE WS-VEND-TBL-NAME (WS-SORT-J) TO WS-VEND-TBL-NAME (WS-SORT-J-NEXT).
037200     SUBTRACT 1 FROM WS-SORT-J.
037300 844-EXIT.
037400     EXIT.
037500*
037600 850-LOAD-ACTIVE-INVOICES.
037700     MOVE '850-LOAD-ACTIVE-INVOICES' TO PARA-NAME.
037800     MOVE ZERO TO WS-INVH-COUNT.
037900     PERFORM 851-TABLE-ONE-INVOICE THRU 851-EXIT
038000         UNTIL WS-INVH-EOF.
038100     CLOSE INVOICES.
038200 850-EXIT.
038300     EXIT.
038400*
038500 851-TABLE-ONE-INVOICE.
038600     READ INVOICES INTO GL-INVOICE-REC
038700         AT END SET WS-INVH-EOF TO TRUE
038800     END-READ.
038900     IF NOT WS-INVH-EOF AND INV-IS-ACTIVE
039000         ADD 1 TO WS-INVH-COUNT
039100         SET WS-INVH-IDX TO WS-INVH-COUNT
039200         MOVE INV-GUID      TO WS-INVH-TBL-GUID (WS-INVH-IDX)
039300         MOVE INV-ID        TO WS-INVH-TBL-ID (WS-INVH-IDX)
039400         MOVE INV-CUST-GUID TO WS-INVH-TBL-CUST-GUID (WS-INVH-IDX)
039500         MOVE INV-DATE-DUE  TO WS-INVH-TBL-DUE-DATE (WS-INVH-IDX)
039600         MOVE ZERO          TO WS-INVH-TBL-AMOUNT (WS-INVH-IDX)
039700     END-IF.
039800 851-EXIT.
039900     EXIT.
040000*
040100 860-ACCUM-ENTRIES.
040200     MOVE '860-ACCUM-ENTRIES' TO PARA-NAME.
040300     PERFORM 861-ACCUM-ONE-ENTRY THRU 861-EXIT
040400         UNTIL WS-INVD-EOF.
040500     CLOSE INVOICE-ENTRIES.
040600 860-EXIT.
040700     EXIT.
040800*
040900*    AMOUNT IS PRICE ONLY -- NOT PRICE TIMES QUANTITY -- MATCHING   *
041000*    THE BOOKKEEPING SYSTEM'S OWN AR FIGURE, NOT A RECALCULATED     *
041100*    LINE EXTENSION.                                                *
041200 861-ACCUM-ONE-ENTRY.
041300     READ INVOICE-ENTRIES INTO GL-INVOICE-ENTRY-REC
041400         AT END SET WS-INVD-EOF TO TRUE
041500     END-READ.
041600     IF NOT WS-INVD-EOF
041700         PERFORM 862-FIND-INVOICE-INDEX THRU 862-EXIT
041800         IF WS-PARTY-WAS-FOUND
041900             ADD ENT-PRICE TO WS-INVH-TBL-AMOUNT (WS-INVH-IDX)
042000         END-IF
042100     END-IF.
042200 861-EXIT.
042300     EXIT.
042400*
042500 862-FIND-INVOICE-INDEX.
042600     MOVE 'N' TO WS-PARTY-FOUND-SW.
042700     SET WS-INVH-IDX TO 1.
042800     SEARCH WS-INVH-ENTRY
042900         AT END
043000             CONTINUE
043100         WHEN WS-INVH-TBL-GUID (WS-INVH-IDX) = ENT-INV-GUID
043200             MOVE 'Y' TO WS-PARTY-FOUND-SW.
043300 862-EXIT.
043400     EXIT.
043500*
043600*    BINARY SEARCH -- THE CUSTOMER TABLE WAS SORTED IN 832.         *
043700 864-FIND-CUST-NAME.
043800     MOVE 'N' TO WS-PARTY-FOUND-SW.
043900     MOVE SPACES TO WS-PARTY-NAME.
044000     SEARCH ALL WS-CUST-ENTRY
044100         AT END
044200             CONTINUE
044300         WHEN WS-CUST-TBL-GUID (WS-CUST-IDX) = WS-SORT-KEY-GUID
044400             MOVE 'Y' TO WS-PARTY-FOUND-SW
044500             MOVE WS-CUST-TBL-NAME (WS-CUST-IDX) TO WS-PARTY-NAME.
044600 864-EXIT.
044700     EXIT.
044800*
044900 870-LOAD-OPEN-BILLS.
045000     MOVE '870-LOAD-OPEN-BILLS' TO PARA-NAME.
045100     MOVE ZERO TO WS-BILL-COUNT.
045200     PERFORM 871-TABLE-ONE-BILL THRU 871-EXIT
045300         UNTIL WS-BILL-EOF.
045400     CLOSE PURCHASE-BILLS.
045500 870-EXIT.
045600     EXIT.
045700*
045800 871-TABLE-ONE-BILL.
045900     READ PURCHASE-BILLS INTO GL-PURCH-BILL-REC
046000         AT END SET WS-BILL-EOF TO TRUE
046100     END-READ.
046200     IF NOT WS-BILL-EOF AND NOT PB-IS-PAID
046300         ADD 1 TO WS-BILL-COUNT
046400         SET WS-BILL-IDX TO WS-BILL-COUNT
046500         MOVE PB-VENDOR-GUID  TO WS-BILL-TBL-VENDOR-GUID (WS-BILL-IDX)
046600         MOVE PB-BILL-NUMBER  TO WS-BILL-TBL-NUMBER (WS-BILL-IDX)
046700         MOVE PB-DUE-DATE     TO WS-BILL-TBL-DUE-DATE (WS-BILL-IDX)
046800         MOVE PB-TOTAL-AMOUNT TO WS-BILL-TBL-AMOUNT (WS-BILL-IDX)
046900     END-IF.
047000 871-EXIT.
047100     EXIT.
047200*
047300*    BINARY SEARCH -- THE VENDOR TABLE WAS SORTED IN 842.           *
047400 874-FIND-VEND-NAME.
047500     MOVE 'N' TO WS-PARTY-FOUND-SW.
047600     MOVE SPACES TO WS-PARTY-NAME.
047700     SEARCH ALL WS-VEND-ENTRY
047800         AT END
047900             CONTINUE
048000         WHEN WS-VEND-TBL-GUID (WS-VEND-IDX) = WS-SORT-KEY-GUID
048100             MOVE 'Y' TO WS-PARTY-FOUND-SW
048200             MOVE WS-VEND-TBL-NAME (WS-VEND-IDX) TO WS-PARTY-NAME.
048300 874-EXIT.
048400     EXIT.
048500*
048600 955-HEADINGS.
048700     IF WS-LINES-USED < WS-LINES-PER-PAGE
048800         GO TO 955-EXIT
048900     END-IF.
049000     ADD 1 TO WS-PAGE-COUNT.
049100     MOVE WS-PAGE-COUNT TO HDR-PAGE-NO.
049200     WRITE ARAP-FD-REC FROM HL-HEADER-1
049300         AFTER ADVANCING TOP-OF-FORM.
049400     MOVE ZERO TO WS-LINES-USED.
049500 955-EXIT.
049600     EXIT.
049700*
049800 990-DISPLAY-ABEND.
049900     MOVE '990-DISPLAY-ABEND' TO PARA-NAME.
050000     DISPLAY '*** GLARAP ABEND -- ' WS-ERROR-MSG.
050100     MOVE 16 TO RETURN-CODE.
050200     STOP RUN.
050300 990-EXIT.
050400     EXIT.
