000100******************************************************************
000200*                                                                *
000300*    GLACCT.CPY  --  CHART-OF-ACCOUNTS MASTER RECORD             *
000400*                                                                *
000500*    ONE RECORD PER LEDGER ACCOUNT.  ACCT-CODE IS THE SORT KEY   *
000600*    USED BY ALL THE REPORT PROGRAMS (GLCRPT, GLBSHT, ETC).      *
000700*    ACCT-TYPE IS TESTED BY SUBSTRING, NOT EQUALITY, BY THE      *
000800*    PROGRAMS THAT BUCKET ACCOUNTS -- SEE THEIR OWN INSPECT      *
000900*    TALLYING LOGIC FOR THE "CONTAINS" STYLE TESTS.              *
001000*                                                                *
001100*    10/04/91  RLM  ORIGINAL LAYOUT                              *
001200*    06/19/96  DJC  ADDED ACCT-HIDDEN, ACCT-PLACEHOLDER          *
001300*    09/14/98  KPF  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS HERE    *
001400******************************************************************
001500 01  GL-ACCOUNT-REC.
001600     05  ACCT-GUID                 PIC X(36).
001700     05  ACCT-NAME                 PIC X(40).
001800     05  ACCT-TYPE                 PIC X(20).
001900     05  ACCT-PARENT                PIC X(36).
002000     05  ACCT-CODE                 PIC X(10).
002100     05  ACCT-HIDDEN               PIC X(01).
002200         88  ACCT-IS-HIDDEN            VALUE 'Y'.
002300         88  ACCT-NOT-HIDDEN           VALUE 'N'.
002400     05  ACCT-PLACEHOLDER          PIC X(01).
002500         88  ACCT-IS-PLACEHOLDER       VALUE 'Y'.
002600         88  ACCT-NOT-PLACEHOLDER      VALUE 'N'.
002700     05  ACCT-FILLER               PIC X(09).
