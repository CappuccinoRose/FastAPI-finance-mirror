000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     GLVALID.
000300 AUTHOR.         R L MEEKS.
000400 INSTALLATION.   GENERAL LEDGER SYSTEMS.
000500 DATE-WRITTEN.   11/20/91.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800******************************************************************
000900*  GLVALID -- DOUBLE-ENTRY BALANCE CHECK SUBROUTINE.              *
001000*                                                                *
001100*  CALLED BY GLPOST AND GLCLOSE (AND BY ANY FUTURE ON-LINE        *
001200*  JOURNAL-ENTRY EDIT) TO TEST WHETHER A SET OF SPLIT VALUES      *
001300*  SUMS TO ZERO BEFORE THE CALLER WRITES THEM TO THE LEDGER.      *
001400*  THE CALLER PASSES A SMALL TABLE OF SPLIT VALUES AND A COUNT;   *
001500*  GLVALID RETURNS A VALID/INVALID SWITCH AND THE COMPUTED SUM    *
001600*  SO THE CALLER CAN BUILD ITS OWN "OUT OF BALANCE" MESSAGE.      *
001700*                                                                *
001800*  LK-TOLERANCE-SW CONTROLS HOW STRICT THE ZERO TEST IS --        *
001900*  MANUALLY ENTERED JOURNAL ENTRIES (U10) MUST NET EXACTLY ZERO;  *
002000*  THE PERIOD-CLOSING SWEEP (U3) IS ALLOWED A HALF-CENT TOLERANCE *
002100*  BECAUSE OF ROUNDING ACROSS MANY SMALL ACCOUNT BALANCES.        *
002200*                                                                *
002300*  CHANGE LOG                                                     *
002400*  11/20/91  RLM  ORIGINAL SUBROUTINE, EXACT-ZERO TEST ONLY       *
002500*  04/08/93  DJC  ADDED LK-TOLERANCE-SW FOR THE CLOSING RUN'S     *
002600*                 HALF-CENT ALLOWANCE                             *
002700*  09/14/98  KPF  Y2K REVIEW -- NO DATE FIELDS IN THIS SUBROUTINE, *
002800*                 NO CHANGE REQUIRED                              *
002900*  02/11/00  DJC  WIDENED LK-SPLIT-ENTRY TABLE TO 999 LINES FOR    *
003000*                 LARGER MULTI-LINE PURCHASE BILLS                990211
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.   IBM-390.
003500 OBJECT-COMPUTER.   IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004050 77  WS-CALLS-THIS-RUN         PIC 9(04)  COMP  VALUE ZERO.
004100*
004200 01  WS-GLVALID-WORK.
004300     05  WS-SUBSCRIPT           PIC 9(04)       COMP.
004400     05  WS-RUNNING-SUM         PIC S9(13)V99   COMP-3  VALUE ZERO.
004500     05  WS-ABS-SUM             PIC S9(13)V99   COMP-3  VALUE ZERO.
004600     05  WS-TOLERANCE           PIC S9(13)V99   COMP-3  VALUE +0.01.
004700     05  PARA-NAME              PIC X(30)       VALUE SPACES.
004800*
004900*    CENTS-ONLY VIEW OF THE RUNNING SUM -- USED BY A FUTURE        *
005000*    DISPLAY-DIAGNOSTIC PARAGRAPH TO SHOW JUST THE FRACTIONAL      *
005100*    PART WHEN TRACKING DOWN PENNY-ROUNDING COMPLAINTS.            *
005200 01  WS-RUNNING-SUM-VIEW REDEFINES WS-RUNNING-SUM.
005300     05  FILLER                 PIC S9(13).
005400     05  WS-RUNNING-SUM-CENTS   PIC 99.
005410*
005420*    RAW-BYTES DIAGNOSTIC VIEW -- LETS A DUMP OF WS-GLVALID-WORK   *
005430*    BE READ FIELD-BY-FIELD WITHOUT REDECLARING EACH ACCUMULATOR   *
005440*    WHEN TRACKING DOWN AN OUT-OF-BALANCE COMPLAINT.               *
005450 01  WS-GLVALID-DIAG-VIEW REDEFINES WS-GLVALID-WORK.
005460     05  FILLER                 PIC X(02).
005470     05  WS-DIAG-RUNNING-BYTES  PIC X(08).
005480     05  WS-DIAG-ABS-BYTES      PIC X(08).
005490     05  FILLER                 PIC X(08).
005495     05  FILLER                 PIC X(30).
005500******************************************************************
005600 LINKAGE SECTION.
005700*
005800 01  LK-SPLIT-TABLE.
005900     05  LK-SPLIT-COUNT         PIC 9(04)       COMP.
006000     05  LK-SPLIT-ENTRY         PIC S9(13)V99   COMP-3
006100                                OCCURS 999 TIMES.
006200*
006300 01  LK-VALIDATE-RESULT.
006400     05  LK-VALID-SWITCH        PIC X(01).
006500         88  LK-IS-VALID            VALUE 'Y'.
006600         88  LK-IS-INVALID          VALUE 'N'.
006700     05  LK-TOLERANCE-SW        PIC X(01).
006800         88  LK-USE-TOLERANCE       VALUE 'Y'.
006900     05  LK-SPLIT-SUM           PIC S9(13)V99   COMP-3.
006910*
006920*    SWITCH-PAIR VIEW -- LETS THE CALLER TEST BOTH RESULT FLAGS     *
006930*    IN ONE COMPARE WHEN BUILDING ITS OWN EXCEPTION REPORT LINE.     *
006940 01  LK-VALIDATE-SWITCHES-VIEW REDEFINES LK-VALIDATE-RESULT.
006950     05  LKV-SWITCH-PAIR        PIC X(02).
006960     05  FILLER                 PIC X(08).
007000******************************************************************
007100 PROCEDURE DIVISION USING LK-SPLIT-TABLE, LK-VALIDATE-RESULT.
007200*
007300 000-MAIN.
007400     MOVE '000-MAIN' TO PARA-NAME.
007450     ADD 1 TO WS-CALLS-THIS-RUN.
007500     PERFORM 100-SUM-THE-SPLITS THRU 100-EXIT.
007600     PERFORM 200-TEST-THE-BALANCE THRU 200-EXIT.
007700     GOBACK.
007800*
007900 100-SUM-THE-SPLITS.
008000     MOVE '100-SUM-THE-SPLITS' TO PARA-NAME.
008100     MOVE ZERO TO WS-RUNNING-SUM.
008200     MOVE 1 TO WS-SUBSCRIPT.
008300     PERFORM 110-ADD-ONE-SPLIT THRU 110-EXIT
008400         UNTIL WS-SUBSCRIPT > LK-SPLIT-COUNT.
008500     MOVE WS-RUNNING-SUM TO LK-SPLIT-SUM.
008600 100-EXIT.
008700     EXIT.
008750*
008760 110-ADD-ONE-SPLIT.
008770     ADD LK-SPLIT-ENTRY (WS-SUBSCRIPT) TO WS-RUNNING-SUM.
008780     ADD 1 TO WS-SUBSCRIPT.
008790 110-EXIT.
008795     EXIT.
008900*
009000 200-TEST-THE-BALANCE.
009100     MOVE '200-TEST-THE-BALANCE' TO PARA-NAME.
009200     IF WS-RUNNING-SUM < ZERO
009300         COMPUTE WS-ABS-SUM = WS-RUNNING-SUM * -1
009400     ELSE
009500         MOVE WS-RUNNING-SUM TO WS-ABS-SUM
009600     END-IF.
009700     IF LK-USE-TOLERANCE
009800         IF WS-ABS-SUM <= WS-TOLERANCE
009900             SET LK-IS-VALID TO TRUE
010000         ELSE
010100             SET LK-IS-INVALID TO TRUE
010200         END-IF
010300     ELSE
010400         IF WS-ABS-SUM = ZERO
010500             SET LK-IS-VALID TO TRUE
010600         ELSE
010700             SET LK-IS-INVALID TO TRUE
010800         END-IF
010900     END-IF.
011000 200-EXIT.
011100     EXIT.
011200*
011300*  END OF PROGRAM GLVALID
