000100******************************************************************
000200*                                                                *
000300*    GLVEND.CPY  --  VENDOR MASTER RECORD                        *
000400*                                                                *
000500*    LOOKUP BY VEND-GUID ONLY -- SAME IN-STORAGE TABLE/BINARY-    *
000600*    SEARCH TREATMENT AS GL-CUSTOMER-REC IN GLARAP.               *
001000*    11/12/91  RLM  ORIGINAL LAYOUT                              *
001100*    09/14/98  KPF  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE       *
001200******************************************************************
001300 01  GL-VENDOR-REC.
001400     05  VEND-GUID                 PIC X(36).
001500     05  VEND-NAME                 PIC X(40).
001600     05  VEND-ACTIVE               PIC X(01).
001700         88  VEND-IS-ACTIVE            VALUE 'Y'.
001800         88  VEND-NOT-ACTIVE           VALUE 'N'.
001900     05  VEND-FILLER               PIC X(09).
002000*
002100*    NAME-ONLY VIEW, SAME IDIOM AS GL-CUSTOMER-NAME-VIEW.          *
002200 01  GL-VENDOR-NAME-VIEW REDEFINES GL-VENDOR-REC.
002300     05  FILLER                    PIC X(36).
002400     05  VNV-NAME                  PIC X(40).
002500     05  FILLER                    PIC X(10).
