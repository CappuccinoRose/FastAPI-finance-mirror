000100******************************************************************
000200*                                                                *
000300*    GLTRAN.CPY  --  JOURNAL TRANSACTION (VOUCHER) HEADER        *
000400*                                                                *
000500*    ONE RECORD PER JOURNAL ENTRY.  THE SPLITS (GLSPLIT.CPY)     *
000600*    CARRYING SPL-TXN-GUID = TXN-GUID ARE THE ENTRY'S LINES.     *
000700*    TXN-DESC CARRIES THE '[SYSTEM_CLOSING]' / '[CLOSING-TASK]'  *
000800*    MARKER PREFIX TESTED BY THE REPORT PROGRAMS -- SEE THE      *
000900*    88-LEVEL BELOW.                                             *
001000*                                                                *
001100*    10/04/91  RLM  ORIGINAL LAYOUT                              *
001200*    03/02/94  DJC  SPLIT POST-DATE INTO YY/MM/DD VIEW FOR       *
001300*                   THE MONTH-END CONTROL BREAKS                 *
001400*    09/14/98  KPF  Y2K -- POST-DATE/ENTER-DATE ARE FULL 4-DIGIT *
001500*                   CENTURY-YEAR FIELDS, NO CHANGE NEEDED        *
001600******************************************************************
001700 01  GL-TRANSACTION-REC.
001800     05  TXN-GUID                  PIC X(36).
001900     05  TXN-POST-DATE             PIC 9(08).
002000     05  TXN-ENTER-DATE            PIC 9(08).
002100     05  TXN-DESC                  PIC X(60).
002200*
002300*    ALTERNATE VIEW OF THE POSTING DATE, BROKEN OUT FOR MONTH-    *
002400*    END AND CONTROL-BREAK LOGIC (GLBSHT, GLINCM, GLCTRND).       *
002500 01  GL-TRAN-DATE-VIEW REDEFINES GL-TRANSACTION-REC.
002600     05  FILLER                    PIC X(36).
002700     05  TDV-POST-DATE.
002800         10  TDV-POST-YYYY         PIC 9(04).
002900         10  TDV-POST-MM           PIC 9(02).
003000         10  TDV-POST-DD           PIC 9(02).
003100     05  FILLER                    PIC X(08).
003200     05  FILLER                    PIC X(60).
003300*
003400*    ALTERNATE VIEW TESTING THE SYSTEM-CLOSING MARKER PREFIX ON   *
003500*    TXN-DESC WITHOUT AN INSPECT -- THE MARKER IS ALWAYS LEFT-    *
003600*    JUSTIFIED IN THE FIRST 17 BYTES OF THE DESCRIPTION.          *
003700 01  GL-TRAN-MARKER-VIEW REDEFINES GL-TRANSACTION-REC.
003800     05  FILLER                    PIC X(52).
003900     05  TMV-DESC-PREFIX           PIC X(17).
004000         88  TMV-IS-SYSTEM-CLOSING     VALUE '[SYSTEM_CLOSING]'.
004100     05  FILLER                    PIC X(43).
