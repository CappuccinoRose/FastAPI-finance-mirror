000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*    GLDASH  --  DASHBOARD METRICS SUMMARY                      *
000500*                                                                *
000600*    A SINGLE PASS OVER SPLITS JOINED TO ACCOUNTS, OPTIONALLY     *
000700*    RESTRICTED TO ONE POSTING MONTH.  FIVE NUMBERS OUT --        *
000800*    TOTAL-ASSETS, TOTAL-REVENUE, TOTAL-EXPENSE, CURRENT-PROFIT,  *
000900*    CASH-BALANCE -- THE LAST DELIBERATELY EQUAL TO THE FIRST,    *
001000*    SEE 900-CALC-TOTALS' BANNER.                                 *
001100*                                                                *
001200*    03/20/00  DJC  ORIGINAL PROGRAM                              *
001300*    11/09/00  KPF  REQUEST #4618 -- ADDED CASH-BALANCE LINE      001109
001400*                   (MANAGEMENT WANTED IT SPELLED OUT RATHER     001109
001500*                   THAN ASSUMED EQUAL TO TOTAL-ASSETS)          001109
001600******************************************************************
001700 PROGRAM-ID.  GLDASH.
001800 AUTHOR.      D J COOKE.
001900 INSTALLATION. GENERAL LEDGER SYSTEMS.
002000 DATE-WRITTEN. 03/20/00.
002100 DATE-COMPILED.
002200 SECURITY.    GENERAL LEDGER SYSTEMS -- INTERNAL USE ONLY.
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SOURCE-COMPUTER. IBM-390.
002600 OBJECT-COMPUTER. IBM-390.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT PERIOD-REQUEST       ASSIGN TO UT-S-PERRQ
003200         FILE STATUS IS WS-PERRQ-STATUS.
003300     SELECT ACCOUNTS             ASSIGN TO UT-S-ACCOUNT
003400         FILE STATUS IS WS-ACCT-STATUS.
003500     SELECT TRANSACTIONS         ASSIGN TO UT-S-GLTRANS
003600         FILE STATUS IS WS-TRAN-STATUS.
003700     SELECT SPLITS               ASSIGN TO UT-S-GLSPLIT
003800         FILE STATUS IS WS-SPLIT-STATUS.
003900     SELECT DASHBOARD-METRICS    ASSIGN TO UT-S-DASHOUT
004000         FILE STATUS IS WS-DASH-STATUS.
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  PERIOD-REQUEST
004400     RECORDING MODE IS F
004500     LABEL RECORDS ARE STANDARD.
004600 01  PERRQ-FD-REC                    PIC X(20).
004700 FD  ACCOUNTS
004800     RECORDING MODE IS F
004900     LABEL RECORDS ARE STANDARD.
005000 01  ACCT-FD-REC                     PIC X(153).
005100 FD  TRANSACTIONS
005200     RECORDING MODE IS F
005300     LABEL RECORDS ARE STANDARD.
005400 01  TRAN-FD-REC                     PIC X(112).
005500 FD  SPLITS
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD.
005800 01  SPLIT-FD-REC                    PIC X(193).
005900 FD  DASHBOARD-METRICS
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD.
006200 01  DASH-FD-REC                     PIC X(133).
006300 WORKING-STORAGE SECTION.
006350 77  WS-SPLITS-CLASSIFIED-CTR    PIC 9(07)  COMP  VALUE ZERO.
006400 01  WS-FILE-STATUS-CODES.
006500     05  WS-PERRQ-STATUS             PIC X(02)  VALUE '00'.
006600     05  WS-ACCT-STATUS              PIC X(02)  VALUE '00'.
006700     05  WS-TRAN-STATUS              PIC X(02)  VALUE '00'.
006800     05  WS-SPLIT-STATUS             PIC X(02)  VALUE '00'.
006900     05  WS-DASH-STATUS              PIC X(02)  VALUE '00'.
007000*
007100     COPY GLSWTCH.
007200     COPY GLPERREQ.
007300     COPY GLACCT.
007400     COPY GLTRAN.
007500     COPY GLSPLIT.
007600*
007700 01  WS-GLDASH-SWITCHES.
007800     05  WS-HAS-PERIOD-SW            PIC X(01)  VALUE 'N'.
007900         88  WS-HAS-PERIOD-FILTER         VALUE 'Y'.
008000     05  WS-JOIN-FOUND-SW            PIC X(01)  VALUE 'N'.
008100         88  WS-JOIN-TRAN-FOUND           VALUE 'Y'.
008200     05  WS-ACCT-FOUND-SW            PIC X(01)  VALUE 'N'.
008300         88  WS-ACCT-WAS-FOUND            VALUE 'Y'.
008400     05  FILLER                      PIC X(05).
008500*
008600 01  WS-ACCT-TABLE.
008700     05  WS-ACCT-COUNT               PIC 9(04)  COMP  VALUE ZERO.
008800     05  WS-ACCT-ENTRY OCCURS 2000 TIMES
008900                      INDEXED BY WS-ACCT-IDX.
009000         10  WS-ACCT-TBL-GUID        PIC X(36).
009100         10  WS-ACCT-TBL-CLASS       PIC X(01).
009200             88  WS-ACCT-TBL-IS-ASSET     VALUE 'A'.
009300             88  WS-ACCT-TBL-IS-INCOME    VALUE 'I'.
009400             88  WS-ACCT-TBL-IS-EXPENSE   VALUE 'X'.
009500*
009600 01  WS-TRAN-TABLE.
009700     05  WS-TRAN-COUNT               PIC 9(04)  COMP  VALUE ZERO.
009800     05  WS-TRAN-ENTRY OCCURS 5000 TIMES
009900                      INDEXED BY WS-TRAN-IDX.
010000         10  WS-TRAN-TBL-GUID        PIC X(36).
010100         10  WS-TRAN-TBL-YYYYMM      PIC 9(06)  COMP.
010200*
010300 01  WS-JOIN-WORK.
010400     05  WS-JOIN-YYYYMM              PIC 9(06)  COMP  VALUE ZERO.
010500*
010600 01  WS-TOTALS-WORK.
010700     05  WS-TOTAL-ASSETS             PIC S9(13)V99  COMP-3  VALUE ZERO.
010800     05  WS-RAW-INCOME               PIC S9(13)V99  COMP-3  VALUE ZERO.
010900     05  WS-RAW-EXPENSE              PIC S9(13)V99  COMP-3  VALUE ZERO.
011000     05  WS-TOTAL-REVENUE            PIC S9(13)V99  COMP-3  VALUE ZERO.
011100     05  WS-TOTAL-EXPENSE            PIC S9(13)V99  COMP-3  VALUE ZERO.
011200     05  WS-CURRENT-PROFIT           PIC S9(13)V99  COMP-3  VALUE ZERO.
011300     05  WS-CASH-BALANCE             PIC S9(13)V99  COMP-3  VALUE ZERO.
011400*
011500 01  WS-GLDASH-WORK.
011600     05  PARA-NAME                   PIC X(32)  VALUE SPACES.
011700     05  WS-PAGE-COUNT               PIC 9(04)  COMP  VALUE ZERO.
011800     05  WS-LINES-PER-PAGE           PIC 9(02)  COMP  VALUE 50.
011900     05  WS-LINES-USED               PIC 9(02)  COMP  VALUE 99.
012000     05  WS-LINE-SPACING             PIC 9(01)  COMP  VALUE 1.
012100     05  FILLER                      PIC X(07).
012200*
012300 01  HL-HEADER-1.
012400     05  FILLER            PIC X(01)  VALUE SPACES.
012500     05  FILLER            PIC X(20)  VALUE 'DASHBOARD METRICS'.
012600     05  FILLER            PIC X(13)  VALUE SPACES.
012700     05  FILLER            PIC X(05)  VALUE 'PAGE '.
012800     05  HDR-PAGE-NO       PIC ZZZ.
012900     05  FILLER            PIC X(91)  VALUE SPACES.
013000*
013100 01  TL-METRIC-LINE.
013200     05  FILLER            PIC X(02)  VALUE SPACES.
013300     05  TL-METRIC-LABEL   PIC X(20).
013400     05  FILLER            PIC X(02)  VALUE SPACES.
013500     05  TL-METRIC-VALUE   PIC -(13)9.99.
013600     05  FILLER            PIC X(92)  VALUE SPACES.
013700*
013800 01  WS-ERROR-MSG                    PIC X(60)  VALUE SPACES.
013900 PROCEDURE DIVISION.
014000 000-MAINLINE.
014100     MOVE '000-MAINLINE' TO PARA-NAME.
014200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
014300     PERFORM 810-READ-PERIOD-REQ THRU 810-EXIT.
014400     PERFORM 830-LOAD-ACCOUNTS THRU 830-EXIT.
014500     PERFORM 840-LOAD-TRANSACTIONS THRU 840-EXIT.
014600     PERFORM 850-ACCUM-SPLITS THRU 850-EXIT.
014700     PERFORM 900-CALC-TOTALS THRU 900-EXIT.
014800     PERFORM 300-PRINT-METRICS THRU 300-EXIT.
014900     CLOSE DASHBOARD-METRICS.
015000     STOP RUN.
015100*
015200 300-PRINT-METRICS.
015300     MOVE '300-PRINT-METRICS' TO PARA-NAME.
015400     PERFORM 955-HEADINGS THRU 955-EXIT.
015500     MOVE 'TOTAL ASSETS' TO TL-METRIC-LABEL.
015600     MOVE WS-TOTAL-ASSETS TO TL-METRIC-VALUE.
015700     WRITE DASH-FD-REC FROM TL-METRIC-LINE
015800         AFTER ADVANCING WS-LINE-SPACING.
015900     ADD 1 TO WS-LINES-USED.
016000     PERFORM 955-HEADINGS THRU 955-EXIT.
016100     MOVE 'TOTAL REVENUE' TO TL-METRIC-LABEL.
016200     MOVE WS-TOTAL-REVENUE TO TL-METRIC-VALUE.
016300     WRITE DASH-FD-REC FROM TL-METRIC-LINE
016400         AFTER ADVANCING WS-LINE-SPACING.
016500     ADD 1 TO WS-LINES-USED.
016600     PERFORM 955-HEADINGS THRU 955-EXIT.
016700     MOVE 'TOTAL EXPENSE' TO TL-METRIC-LABEL.
016800     MOVE WS-TOTAL-EXPENSE TO TL-METRIC-VALUE.
016900     WRITE DASH-FD-REC FROM TL-METRIC-LINE
017000         AFTER ADVANCING WS-LINE-SPACING.
017100     ADD 1 TO WS-LINES-USED.
017200     PERFORM 955-HEADINGS THRU 955-EXIT.
017300     MOVE 'CURRENT PROFIT' TO TL-METRIC-LABEL.
017400     MOVE WS-CURRENT-PROFIT TO TL-METRIC-VALUE.
017500     WRITE DASH-FD-REC FROM TL-METRIC-LINE
017600         AFTER ADVANCING WS-LINE-SPACING.
017700     ADD 1 TO WS-LINES-USED.
017800     PERFORM 955-HEADINGS THRU 955-EXIT.
017900     MOVE 'CASH BALANCE' TO TL-METRIC-LABEL.
018000     MOVE WS-CASH-BALANCE TO TL-METRIC-VALUE.
018100     WRITE DASH-FD-REC FROM TL-METRIC-LINE
018200         AFTER ADVANCING WS-LINE-SPACING.
018300     ADD 1 TO WS-LINES-USED.
018400     ADD 5 TO WS-RECS-WRITTEN.
018500 300-EXIT.
018600     EXIT.
018700*
018800 800-OPEN-FILES.
018900     MOVE '800-OPEN-FILES' TO PARA-NAME.
019000     OPEN INPUT  PERIOD-REQUEST, ACCOUNTS, TRANSACTIONS, SPLITS.
019100     OPEN OUTPUT DASHBOARD-METRICS.
019200 800-EXIT.
019300     EXIT.
019400*
019500 810-READ-PERIOD-REQ.
019600     MOVE '810-READ-PERIOD-REQ' TO PARA-NAME.
019700     READ PERIOD-REQUEST INTO GL-PERIOD-REQUEST-REC
019800         AT END MOVE ZERO TO PER-PERIOD-YYYYMM
019900     END-READ.
020000     IF PER-PERIOD-YYYYMM NOT = ZERO
020100         SET WS-HAS-PERIOD-FILTER TO TRUE
020200     END-IF.
020300     CLOSE PERIOD-REQUEST.
020400 810-EXIT.
020500     EXIT.
020600*
020700*    ASSET-CLASS, INCOME-CLASS AND EXPENSE-CLASS ARE EXACT TYPE     *
020800*    MATCHES AGAINST A SHORT LIST EACH -- NOT A SUBSTRING TEST,     *
020900*    MATCHING THE SQL IN-LISTS THIS METRIC SET IS DRAWN FROM.       *
021000 830-LOAD-ACCOUNTS.
021100     MOVE '830-LOAD-ACCOUNTS' TO PARA-NAME.
021200     MOVE ZERO TO WS-ACCT-COUNT.
021300     PERFORM 831-TABLE-ONE-ACCT THRU 831-EXIT
021400         UNTIL WS-ACCT-EOF.
021500     CLOSE ACCOUNTS.
021600 830-EXIT.
021700     EXIT.
021800*
021900 831-TABLE-ONE-ACCT.
022000     READ ACCOUNTS INTO GL-ACCOUNT-REC
022100         AT END SET WS-ACCT-EOF TO TRUE
022200     END-READ.
022300     IF NOT WS-ACCT-EOF
022400         ADD 1 TO WS-ACCT-COUNT
022500         SET WS-ACCT-IDX TO WS-ACCT-COUNT
022600         MOVE ACCT-GUID TO WS-ACCT-TBL-GUID (WS-ACCT-IDX)
022700         PERFORM 832-CLASSIFY-ONE-ACCT THRU 832-EXIT
022800     END-IF.
022900 831-EXIT.
023000     EXIT.
023100*
023200 832-CLASSIFY-ONE-ACCT.
023300     MOVE SPACE TO WS-ACCT-TBL-CLASS (WS-ACCT-IDX).
023400     IF ACCT-TYPE = 'ASSET'     OR ACCT-TYPE = 'BANK'
023500                            OR ACCT-TYPE = 'CASH'
023600                            OR ACCT-TYPE = 'RECEIVABLE'
023700                            OR ACCT-TYPE = 'INVENTORY'
023800                            OR ACCT-TYPE = 'CURRENT_ASSET'
023900                            OR ACCT-TYPE = 'FIXED_ASSET'
024000         MOVE 'A' TO WS-ACCT-TBL-CLASS (WS-ACCT-IDX)
024100     ELSE
024200         IF ACCT-TYPE = 'INCOME' OR ACCT-TYPE = 'REVENUE'
024300                               OR ACCT-TYPE = 'SALES'
024400             MOVE 'I' TO WS-ACCT-TBL-CLASS (WS-ACCT-IDX)
024500         ELSE
024600             IF ACCT-TYPE = 'EXPENSE' OR ACCT-TYPE = 'COST'
024700                 MOVE 'X' TO WS-ACCT-TBL-CLASS (WS-ACCT-IDX)
024800             END-IF
024900         END-IF
025000     END-IF.
025100 832-EXIT.
025200     EXIT.
025300*
025400 840-LOAD-TRANSACTIONS.
025500     MOVE '840-LOAD-TRANSACTIONS' TO PARA-NAME.
025600     MOVE ZERO TO WS-TRAN-COUNT.
025700     PERFORM 841-TABLE-ONE-TRAN THRU 841-EXIT
025800         UNTIL WS-TRAN-EOF.
025900     CLOSE TRANSACTIONS.
026000 840-EXIT.
026100     EXIT.
026200*
026300 841-TABLE-ONE-TRAN.
026400     READ TRANSACTIONS INTO GL-TRANSACTION-REC
026500         AT END SET WS-TRAN-EOF TO TRUE
026600     END-READ.
026700     IF NOT WS-TRAN-EOF
026800         ADD 1 TO WS-TRAN-COUNT
026900         SET WS-TRAN-IDX TO WS-TRAN-COUNT
027000         MOVE TXN-GUID TO WS-TRAN-TBL-GUID (WS-TRAN-IDX)
027100         COMPUTE WS-TRAN-TBL-YYYYMM (WS-TRAN-IDX) =
027200                 TDV-POST-YYYY * 100 + TDV-POST-MM
027300     END-IF.
027400 841-EXIT.
027500     EXIT.
027600*
027700 850-ACCUM-SPLITS.
027800     MOVE '850-ACCUM-SPLITS' TO PARA-NAME.
027900     PERFORM 851-ACCUM-ONE-SPLIT THRU 851-EXIT
028000         UNTIL WS-SPLIT-EOF.
028100     CLOSE SPLITS.
028200 850-EXIT.
028300     EXIT.
028400*
028500 851-ACCUM-ONE-SPLIT.
028600     READ SPLITS INTO GL-SPLIT-REC
028700         AT END SET WS-SPLIT-EOF TO TRUE
028800     END-READ.
028900     IF NOT WS-SPLIT-EOF
029000         PERFORM 852-FIND-ACCT-INDEX THRU 852-EXIT
029100         IF WS-ACCT-WAS-FOUND
029200             PERFORM 853-CHECK-PERIOD THRU 853-EXIT
029300             IF NOT WS-HAS-PERIOD-FILTER OR WS-JOIN-TRAN-FOUND
029400                 PERFORM 854-ADD-TO-CLASS THRU 854-EXIT
029500             END-IF
029600         END-IF
029700     END-IF.
029800 851-EXIT.
029900     EXIT.
030000*
030100 852-FIND-ACCT-INDEX.
030200     MOVE 'N' TO WS-ACCT-FOUND-SW.
030300     SET WS-ACCT-IDX TO 1.
030400     SEARCH WS-ACCT-ENTRY
030500         AT END
030600             CONTINUE
030700         WHEN WS-ACCT-TBL-GUID (WS-ACCT-IDX) = SPL-ACCT-GUID
030800             MOVE 'Y' TO WS-ACCT-FOUND-SW.
030900 852-EXIT.
031000     EXIT.
031100*
031200 853-CHECK-PERIOD.
031300     MOVE 'N' TO WS-JOIN-FOUND-SW.
031400     IF WS-HAS-PERIOD-FILTER
031500         SET WS-TRAN-IDX TO 1
031600         SEARCH WS-TRAN-ENTRY
031700             AT END
031800                 CONTINUE
031900             WHEN WS-TRAN-TBL-GUID (WS-TRAN-IDX) = SPL-TXN-GUID
032000                 IF WS-TRAN-TBL-YYYYMM (WS-TRAN-IDX) = PER-PERIOD-YYYYMM
032100                     MOVE 'Y' TO WS-JOIN-FOUND-SW
032200                 END-IF
032300     END-IF.
032400 853-EXIT.
032500     EXIT.
032600*
032700 854-ADD-TO-CLASS.
032800     IF WS-ACCT-TBL-IS-ASSET (WS-ACCT-IDX)
032900         ADD SPL-VALUE TO WS-TOTAL-ASSETS
033000     ELSE
033100         IF WS-ACCT-TBL-IS-INCOME (WS-ACCT-IDX)
033200             ADD SPL-VALUE TO WS-RAW-INCOME
033300         ELSE
033400             IF WS-ACCT-TBL-IS-EXPENSE (WS-ACCT-IDX)
033500                 ADD SPL-VALUE TO WS-RAW-EXPENSE
033600             END-IF
033700         END-IF
033800     END-IF.
033850     ADD 1 TO WS-SPLITS-CLASSIFIED-CTR.
033900 854-EXIT.
034000     EXIT.
034100*
034200*    REVENUE AND EXPENSE ARE REPORTED AS POSITIVE MAGNITUDES --     *
034300*    THE RAW SPLIT SUMS RUN CREDIT-HEAVY (NEGATIVE), SO A PLAIN    *
034400*    SIGN FLIP (NOT AN ABSOLUTE VALUE) TURNS THEM RIGHT SIDE UP.    *
034500*    CASH-BALANCE IS A DELIBERATE ECHO OF TOTAL-ASSETS -- REQUEST  *
034600*    #4618 WANTED IT NAMED SEPARATELY ON THE REPORT, NOT A NEW      *
034700*    CALCULATION.                                                  *
034800 900-CALC-TOTALS.
034900     MOVE '900-CALC-TOTALS' TO PARA-NAME.
035000     COMPUTE WS-TOTAL-REVENUE = ZERO - WS-RAW-INCOME.
035100     COMPUTE WS-TOTAL-EXPENSE = ZERO - WS-RAW-EXPENSE.
035200     COMPUTE WS-CURRENT-PROFIT = WS-TOTAL-REVENUE - WS-TOTAL-EXPENSE.
035300     MOVE WS-TOTAL-ASSETS TO WS-CASH-BALANCE.
035400 900-EXIT.
035500     EXIT.
035600*
035700 955-HEADINGS.
035800     IF WS-LINES-USED < WS-LINES-PER-PAGE
035900         GO TO 955-EXIT
036000     END-IF.
036100     ADD 1 TO WS-PAGE-COUNT.
036200     MOVE WS-PAGE-COUNT TO HDR-PAGE-NO.
036300     WRITE DASH-FD-REC FROM HL-HEADER-1
036400         AFTER ADVANCING TOP-OF-FORM.
036500     MOVE ZERO TO WS-LINES-USED.
036600 955-EXIT.
036700     EXIT.
036800*
036900 990-DISPLAY-ABEND.
037000     MOVE '990-DISPLAY-ABEND' TO PARA-NAME.
037100     DISPLAY '*** GLDASH ABEND -- ' WS-ERROR-MSG.
037200     MOVE 16 TO RETURN-CODE.
037300     STOP RUN.
037400 990-EXIT.
037500     EXIT.
