000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GLPOST.
000300 AUTHOR.        R L MEEKS.
000400 INSTALLATION.  GENERAL LEDGER SYSTEMS.
000500 DATE-WRITTEN.  11/25/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  GLPOST -- DOCUMENT POSTING RUN.                                *
001000*                                                                *
001100*  READS THE POSTING-REQUEST FILE (ONE RECORD PER DOCUMENT TO     *
001200*  BE POSTED THIS RUN) AND, FOR EACH REQUEST, LOOKS UP THE        *
001300*  INVOICE OR PURCHASE BILL, BUILDS A BALANCED TWO-SPLIT JOURNAL  *
001400*  ENTRY FOR IT, WRITES THE ENTRY TO THE LEDGER, AND MARKS THE    *
001500*  DOCUMENT POSTED.  A DOCUMENT ALREADY CARRYING A POSTING-       *
001600*  TRANSACTION GUID IS REJECTED -- NO DOUBLE POSTING.  EACH       *
001700*  DOCUMENT IS ALL-OR-NOTHING: ANY ERROR ON IT LEAVES THE LEDGER  *
001800*  AND THE DOCUMENT UNCHANGED AND IS DISPLAYED TO SYSOUT.         *
001900*                                                                *
002000*  CHANGE LOG                                                     *
002100*  11/25/91  RLM  ORIGINAL PROGRAM                                *
002200*  04/08/93  DJC  ADDED CALL TO GLVALID BEFORE WRITING THE        *
002300*                 ENTRY, INSTEAD OF TRUSTING THE ARITHMETIC       *
002400*  06/19/96  DJC  ADDED THE BILL-POSTING BRANCH (ORIGINALLY       *
002500*                 INVOICE POSTING ONLY)                          960619
002600*  09/14/98  KPF  Y2K REVIEW -- POST DATES ALL 4-DIGIT YEAR       980914
002700*  02/11/00  DJC  A BAD DOCUMENT NO LONGER STOPS THE WHOLE RUN --  000211
002800*                 IT IS NOW DISPLAYED AND SKIPPED                 000211
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.   IBM-390.
003300 OBJECT-COMPUTER.   IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT POSTING-REQUESTS ASSIGN TO UT-S-POSTREQ
003900         ACCESS MODE IS SEQUENTIAL
004000         FILE STATUS IS WS-PRQ-STATUS.
004100     SELECT GLPARMS ASSIGN TO UT-S-GLPARMS
004200         ACCESS MODE IS SEQUENTIAL
004300         FILE STATUS IS WS-PARM-STATUS.
004400     SELECT INVOICES ASSIGN TO UT-S-INVOICES
004500         ACCESS MODE IS SEQUENTIAL
004600         FILE STATUS IS WS-INVH-STATUS.
004700     SELECT NEW-INVOICES ASSIGN TO UT-S-NEWINVH
004800         ACCESS MODE IS SEQUENTIAL
004900         FILE STATUS IS WS-NEWINVH-STATUS.
005000     SELECT INVOICE-ENTRIES ASSIGN TO UT-S-INVENTS
005100         ACCESS MODE IS SEQUENTIAL
005200         FILE STATUS IS WS-INVD-STATUS.
005300     SELECT PURCHASE-BILLS ASSIGN TO UT-S-PURBILL
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS WS-BILL-STATUS.
005600     SELECT NEW-PURCHASE-BILLS ASSIGN TO UT-S-NEWBILL
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS WS-NEWBILL-STATUS.
005900     SELECT TRANSACTIONS ASSIGN TO UT-S-GLTRANS
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS WS-TRAN-STATUS.
006200     SELECT SPLITS ASSIGN TO UT-S-GLSPLIT
006300         ACCESS MODE IS SEQUENTIAL
006400         FILE STATUS IS WS-SPLIT-STATUS.
006500     SELECT SYSOUT ASSIGN TO UT-S-SYSOUT
006600         ORGANIZATION IS SEQUENTIAL.
006700******************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000*
007100 FD  POSTING-REQUESTS
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 50 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS PRQ-FD-REC.
007700 01  PRQ-FD-REC                   PIC X(50).
007800*
007900 FD  GLPARMS
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 222 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS PARM-FD-REC.
008500 01  PARM-FD-REC                  PIC X(222).
008600*
008700 FD  INVOICES
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 154 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS INVH-FD-REC.
009300 01  INVH-FD-REC                  PIC X(154).
009400*
009500 FD  NEW-INVOICES
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 154 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS NEWINVH-FD-REC.
010100 01  NEWINVH-FD-REC               PIC X(154).
010200*
010300 FD  INVOICE-ENTRIES
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 154 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS INVD-FD-REC.
010900 01  INVD-FD-REC                  PIC X(154).
011000*
011100 FD  PURCHASE-BILLS
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 178 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS BILL-FD-REC.
011700 01  BILL-FD-REC                  PIC X(178).
011800*
011900 FD  NEW-PURCHASE-BILLS
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 178 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS NEWBILL-FD-REC.
012500 01  NEWBILL-FD-REC               PIC X(178).
012600*
012700 FD  TRANSACTIONS
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 112 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS TRAN-FD-REC.
013300 01  TRAN-FD-REC                  PIC X(112).
013400*
013500 FD  SPLITS
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 193 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS SPLIT-FD-REC.
014100 01  SPLIT-FD-REC                 PIC X(193).
014200*
014300 FD  SYSOUT
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD
014600     RECORD CONTAINS 132 CHARACTERS
014700     BLOCK CONTAINS 0 RECORDS
014800     DATA RECORD IS SYSOUT-REC.
014900 01  SYSOUT-REC                   PIC X(132).
015000******************************************************************
015100 WORKING-STORAGE SECTION.
015150 77  WS-DOCS-POSTED-CTR       PIC 9(07)  COMP  VALUE ZERO.
015200*
015300 01  WS-FILE-STATUS-CODES.
015400     05  WS-PRQ-STATUS            PIC X(02).
015500     05  WS-PARM-STATUS           PIC X(02).
015600     05  WS-INVH-STATUS           PIC X(02).
015700     05  WS-NEWINVH-STATUS        PIC X(02).
015800     05  WS-INVD-STATUS           PIC X(02).
015900     05  WS-BILL-STATUS           PIC X(02).
016000     05  WS-NEWBILL-STATUS        PIC X(02).
016100     05  WS-TRAN-STATUS           PIC X(02).
016150     05  WS-SPLIT-STATUS          PIC X(02).
016175     05  FILLER                   PIC X(02).
016300*
016400     COPY GLSWTCH.
016500*
016550     COPY GLPOSTRQ.
016575*
016600     COPY GLPARM.
016700     COPY GLINVH.
016800     COPY GLBILL.
016900     COPY GLINVD.
017000     COPY GLTRAN.
017100     COPY GLSPLIT REPLACING ==GL-SPLIT-REC==      BY
017200                            ==WS-DEBIT-SPLIT-REC==
017300                            ==GL-SPLIT-SIGN-VIEW== BY
017400                            ==WS-DEBIT-SIGN-VIEW==.
017500     COPY GLSPLIT REPLACING ==GL-SPLIT-REC==      BY
017600                            ==WS-CREDIT-SPLIT-REC==
017700                            ==GL-SPLIT-SIGN-VIEW== BY
017800                            ==WS-CREDIT-SIGN-VIEW==.
017900*
018000 01  WS-GLPOST-WORK.
018100     05  PARA-NAME                PIC X(30)      VALUE SPACES.
018200     05  WS-DOC-TOTAL             PIC S9(13)V99  COMP-3 VALUE ZERO.
018300     05  WS-LINE-AMOUNT           PIC S9(13)V99  COMP-3 VALUE ZERO.
018400     05  WS-TXN-SEQ               PIC 9(07)      COMP   VALUE ZERO.
018410     05  WS-SPLIT-SEQ             PIC 9(07)      COMP   VALUE ZERO.
018420     05  WS-TXN-SEQ-ED            PIC 9(07)             VALUE ZERO.
018430     05  WS-SPLIT-SEQ-ED          PIC 9(07)             VALUE ZERO.
018600     05  WS-ERROR-MSG             PIC X(60)      VALUE SPACES.
018700     05  WS-ERROR-LINE            PIC X(132)     VALUE SPACES.
018800     05  WS-DOC-OK-SW             PIC X(01)      VALUE 'Y'.
018900         88  WS-DOC-OK                VALUE 'Y'.
019000         88  WS-DOC-REJECTED          VALUE 'N'.
019050     05  FILLER                   PIC X(08)      VALUE SPACES.
019100*
019200*    TWO-LINE VALIDATE TABLE -- EVERY DOCUMENT POSTED BY THIS      *
019300*    PROGRAM GENERATES EXACTLY TWO SPLITS, SO THE TABLE PASSED    *
019400*    TO GLVALID NEVER NEEDS MORE THAN TWO ENTRIES.                 *
019500 01  WS-VALIDATE-LINKAGE.
019600     05  WS-VL-SPLIT-TABLE.
019700         10  WS-VL-SPLIT-COUNT    PIC 9(04)      COMP VALUE 2.
019800         10  WS-VL-SPLIT-ENTRY    PIC S9(13)V99  COMP-3
019900                                  OCCURS 999 TIMES.
020000     05  WS-VL-RESULT.
020100         10  WS-VL-VALID-SW       PIC X(01).
020200             88  WS-VL-IS-VALID       VALUE 'Y'.
020300         10  WS-VL-TOLERANCE-SW   PIC X(01)      VALUE 'N'.
020400         10  WS-VL-SPLIT-SUM      PIC S9(13)V99  COMP-3.
020450     05  FILLER                   PIC X(04)      VALUE SPACES.
020500*
020600*    TXN-GUID BUILD VIEW -- GLPOST DOES NOT CALL AN EXTERNAL GUID  *
020700*    GENERATOR; IT BUILDS A GUID-SHAPED KEY FROM THE POST DATE    *
020800*    AND A SEQUENCE NUMBER, THE WAY THE SHOP'S OLDER BATCH JOBS   *
020900*    BUILD A VOUCHER NUMBER OUT OF DATE PLUS SEQUENCE.            *
021000 01  WS-GUID-BUILD-AREA.
021100     05  WS-GUID-PREFIX           PIC X(08)      VALUE 'GLPOST-Z'.
021200     05  WS-GUID-DATE             PIC 9(08).
021300     05  WS-GUID-SEQ              PIC 9(07).
021400     05  WS-GUID-FILLER           PIC X(13)      VALUE SPACES.
021500 01  WS-GUID-VIEW REDEFINES WS-GUID-BUILD-AREA.
021600     05  WS-GUID-STRING           PIC X(36).
021700******************************************************************
021800 PROCEDURE DIVISION.
021900*
022000 000-MAINLINE.
022100     MOVE '000-MAINLINE' TO PARA-NAME.
022200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022300     PERFORM 810-READ-PARMS THRU 810-EXIT.
022400     PERFORM 820-READ-POSTREQ THRU 820-EXIT.
022500     PERFORM 100-PROCESS-ONE-REQUEST THRU 100-EXIT
022600         UNTIL WS-PRQ-EOF.
022700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
022800     MOVE ZERO TO RETURN-CODE.
022900     GOBACK.
023000*
023100 100-PROCESS-ONE-REQUEST.
023200     MOVE '100-PROCESS-ONE-REQUEST' TO PARA-NAME.
023300     MOVE 'Y' TO WS-DOC-OK-SW.
023400     MOVE SPACES TO WS-ERROR-MSG.
023500     ADD 1 TO WS-RECS-READ.
023600     IF PRQ-IS-INVOICE
023700         PERFORM 200-POST-INVOICE THRU 200-EXIT
023800     ELSE
023900         IF PRQ-IS-BILL
024000             PERFORM 250-POST-BILL THRU 250-EXIT
024100         ELSE
024200             MOVE 'UNSUPPORTED DOCUMENT TYPE' TO WS-ERROR-MSG
024300             MOVE 'N' TO WS-DOC-OK-SW
024400         END-IF
024500     END-IF.
024550     IF WS-DOC-OK
024560         ADD 1 TO WS-DOCS-POSTED-CTR
024570     END-IF.
024600     IF WS-DOC-REJECTED
024700         PERFORM 900-DISPLAY-REJECT THRU 900-EXIT
024800     END-IF.
024900     PERFORM 820-READ-POSTREQ THRU 820-EXIT.
025000 100-EXIT.
025100     EXIT.
025200*
025300 200-POST-INVOICE.
025400     MOVE '200-POST-INVOICE' TO PARA-NAME.
025500     PERFORM 210-FIND-INVOICE THRU 210-EXIT.
025600     IF WS-DOC-REJECTED
025700         GO TO 200-EXIT
025800     END-IF.
025900     IF NOT IPV-NOT-POSTED
026000         MOVE 'INVOICE ALREADY POSTED' TO WS-ERROR-MSG
026100         MOVE 'N' TO WS-DOC-OK-SW
026200         GO TO 200-EXIT
026300     END-IF.
026400     PERFORM 220-CALC-INVOICE-TOTAL THRU 220-EXIT.
026500     MOVE WS-DOC-TOTAL TO WS-VL-SPLIT-ENTRY (1).
026600     COMPUTE WS-VL-SPLIT-ENTRY (2) = WS-DOC-TOTAL * -1.
026700     MOVE 'N' TO WS-VL-TOLERANCE-SW.
026800     CALL 'GLVALID' USING WS-VL-SPLIT-TABLE, WS-VL-RESULT.
026900     IF NOT WS-VL-IS-VALID
027000         MOVE 'INVOICE POSTING ENTRY OUT OF BALANCE' TO
027100              WS-ERROR-MSG
027200         MOVE 'N' TO WS-DOC-OK-SW
027300         GO TO 200-EXIT
027400     END-IF.
027410     MOVE INV-DATE-POSTED TO TXN-POST-DATE.
027500     PERFORM 230-BUILD-TRANSACTION THRU 230-EXIT.
027600     STRING 'Invoice posting: ' DELIMITED BY SIZE
027700            INV-ID DELIMITED BY SPACE
027800            INTO TXN-DESC.
028000     PERFORM 240-BUILD-SPLITS THRU 240-EXIT.
028100     MOVE PRM-RECEIVABLE-GUID TO SPL-ACCT-GUID IN WS-DEBIT-SPLIT-REC.
028200     MOVE PRM-REVENUE-GUID    TO SPL-ACCT-GUID IN WS-CREDIT-SPLIT-REC.
028300     MOVE WS-DOC-TOTAL TO SPL-VALUE IN WS-DEBIT-SPLIT-REC.
028400     COMPUTE SPL-VALUE IN WS-CREDIT-SPLIT-REC = WS-DOC-TOTAL * -1.
028500     PERFORM 270-WRITE-ENTRY THRU 270-EXIT.
028600     MOVE WS-GUID-STRING TO INV-POST-TXN.
028700     PERFORM 280-REWRITE-INVOICE THRU 280-EXIT.
028800 200-EXIT.
028900     EXIT.
029000*
029100 210-FIND-INVOICE.
029200     MOVE '210-FIND-INVOICE' TO PARA-NAME.
029300     PERFORM 920-READ-NEXT-INVOICE THRU 920-EXIT
029400         UNTIL WS-INVH-EOF
029500         OR INV-GUID = PRQ-DOC-GUID.
029600     IF WS-INVH-EOF
029700         MOVE 'INVOICE NOT FOUND' TO WS-ERROR-MSG
029800         MOVE 'N' TO WS-DOC-OK-SW
029900     END-IF.
030000 210-EXIT.
030100     EXIT.
030200*
030250*    INVOICE-ENTRIES IS IN INV-GUID SEQUENCE, THE SAME SEQUENCE     *
030260*    AS THE INVOICES MASTER -- A REQUEST FILE OUT OF SEQUENCE       *
030270*    WITH THE MASTERS WILL SHORT-CHANGE A LATER INVOICE'S LINES.    *
030280*    POSTING-REQUESTS MUST BE SORTED TO MASTER SEQUENCE BEFORE      *
030290*    THIS RUN, THE SAME AS ANY OTHER MATCH AGAINST A MASTER FILE.   *
030300 220-CALC-INVOICE-TOTAL.
030400     MOVE '220-CALC-INVOICE-TOTAL' TO PARA-NAME.
030500     MOVE ZERO TO WS-DOC-TOTAL.
030600     PERFORM 930-READ-NEXT-ENTRY THRU 930-EXIT
030650         UNTIL WS-INVD-EOF
030680         OR ENT-INV-GUID NOT < INV-GUID.
030700     PERFORM 935-ACCUM-ONE-ENTRY THRU 935-EXIT
030800         UNTIL WS-INVD-EOF
030850         OR ENT-INV-GUID NOT = INV-GUID.
030900 220-EXIT.
031000     EXIT.
031050*
031060 935-ACCUM-ONE-ENTRY.
031070     MOVE '935-ACCUM-ONE-ENTRY' TO PARA-NAME.
031080     COMPUTE WS-LINE-AMOUNT ROUNDED =
031090         ENT-PRICE * ENT-QTY-NUM / ENT-QTY-DENOM.
031091     ADD WS-LINE-AMOUNT TO WS-DOC-TOTAL.
031092     PERFORM 930-READ-NEXT-ENTRY THRU 930-EXIT.
031095 935-EXIT.
031099     EXIT.
031100*
031200 230-BUILD-TRANSACTION.
031300     MOVE '230-BUILD-TRANSACTION' TO PARA-NAME.
031400     ADD 1 TO WS-TXN-SEQ.
031500     MOVE ZERO TO WS-SPLIT-SEQ.
031600     PERFORM 260-NEXT-GUID THRU 260-EXIT.
031700     MOVE WS-GUID-STRING TO TXN-GUID.
031800     MOVE WS-GUID-DATE TO TXN-ENTER-DATE.
031900 230-EXIT.
032000     EXIT.
032100*
032200 240-BUILD-SPLITS.
032300     MOVE '240-BUILD-SPLITS' TO PARA-NAME.
032400     ADD 1 TO WS-SPLIT-SEQ.
032410     MOVE WS-TXN-SEQ   TO WS-TXN-SEQ-ED.
032420     MOVE WS-SPLIT-SEQ TO WS-SPLIT-SEQ-ED.
032500     MOVE SPACES TO WS-DEBIT-SPLIT-REC, WS-CREDIT-SPLIT-REC.
032600     STRING 'DRSP' WS-TXN-SEQ-ED WS-SPLIT-SEQ-ED DELIMITED BY SIZE
032700            INTO SPL-GUID IN WS-DEBIT-SPLIT-REC.
032800     STRING 'CRSP' WS-TXN-SEQ-ED WS-SPLIT-SEQ-ED DELIMITED BY SIZE
032900            INTO SPL-GUID IN WS-CREDIT-SPLIT-REC.
033000     MOVE TXN-GUID TO SPL-TXN-GUID IN WS-DEBIT-SPLIT-REC,
033100                      SPL-TXN-GUID IN WS-CREDIT-SPLIT-REC.
033200     MOVE 'N' TO SPL-RECONCILE IN WS-DEBIT-SPLIT-REC,
033300                 SPL-RECONCILE IN WS-CREDIT-SPLIT-REC.
033400 240-EXIT.
033500     EXIT.
033600*
033700 250-POST-BILL.
033800     MOVE '250-POST-BILL' TO PARA-NAME.
033900     PERFORM 215-FIND-BILL THRU 215-EXIT.
034000     IF WS-DOC-REJECTED
034100         GO TO 250-EXIT
034200     END-IF.
034300     IF NOT PPV-NOT-POSTED
034400         MOVE 'BILL ALREADY POSTED' TO WS-ERROR-MSG
034500         MOVE 'N' TO WS-DOC-OK-SW
034600         GO TO 250-EXIT
034700     END-IF.
034800     MOVE PB-TOTAL-AMOUNT TO WS-DOC-TOTAL.
034900     MOVE WS-DOC-TOTAL TO WS-VL-SPLIT-ENTRY (1).
035000     COMPUTE WS-VL-SPLIT-ENTRY (2) = WS-DOC-TOTAL * -1.
035100     MOVE 'N' TO WS-VL-TOLERANCE-SW.
035200     CALL 'GLVALID' USING WS-VL-SPLIT-TABLE, WS-VL-RESULT.
035300     IF NOT WS-VL-IS-VALID
035400         MOVE 'BILL POSTING ENTRY OUT OF BALANCE' TO WS-ERROR-MSG
035500         MOVE 'N' TO WS-DOC-OK-SW
035600         GO TO 250-EXIT
035700     END-IF.
035750     MOVE PB-BILL-DATE TO TXN-POST-DATE.
035800     PERFORM 230-BUILD-TRANSACTION THRU 230-EXIT.
035900     STRING 'Bill posting: ' DELIMITED BY SIZE
036000            PB-BILL-NUMBER DELIMITED BY SPACE
036100            INTO TXN-DESC.
036300     PERFORM 240-BUILD-SPLITS THRU 240-EXIT.
036400     MOVE PRM-EXPENSE-GUID TO SPL-ACCT-GUID IN WS-DEBIT-SPLIT-REC.
036500     MOVE PRM-PAYABLE-GUID TO SPL-ACCT-GUID IN WS-CREDIT-SPLIT-REC.
036600     MOVE WS-DOC-TOTAL TO SPL-VALUE IN WS-DEBIT-SPLIT-REC.
036700     COMPUTE SPL-VALUE IN WS-CREDIT-SPLIT-REC = WS-DOC-TOTAL * -1.
036800     PERFORM 270-WRITE-ENTRY THRU 270-EXIT.
036900     MOVE WS-GUID-STRING TO PB-POST-TXN.
037000     PERFORM 285-REWRITE-BILL THRU 285-EXIT.
037100 250-EXIT.
037200     EXIT.
037300*
037400 215-FIND-BILL.
037500     MOVE '215-FIND-BILL' TO PARA-NAME.
037600     PERFORM 940-READ-NEXT-BILL THRU 940-EXIT
037700         UNTIL WS-BILL-EOF
037800         OR PB-GUID = PRQ-DOC-GUID.
037900     IF WS-BILL-EOF
038000         MOVE 'PURCHASE BILL NOT FOUND' TO WS-ERROR-MSG
038100         MOVE 'N' TO WS-DOC-OK-SW
038200     END-IF.
038300 215-EXIT.
038400     EXIT.
038500*
038600 260-NEXT-GUID.
038700     MOVE '260-NEXT-GUID' TO PARA-NAME.
038800     MOVE TXN-POST-DATE TO WS-GUID-DATE.
038900     MOVE WS-TXN-SEQ TO WS-GUID-SEQ.
039000     MOVE SPACES TO WS-GUID-FILLER.
039100 260-EXIT.
039200     EXIT.
039300*
039400 270-WRITE-ENTRY.
039500     MOVE '270-WRITE-ENTRY' TO PARA-NAME.
039600     WRITE TRAN-FD-REC FROM GL-TRANSACTION-REC.
039700     WRITE SPLIT-FD-REC FROM WS-DEBIT-SPLIT-REC.
039800     WRITE SPLIT-FD-REC FROM WS-CREDIT-SPLIT-REC.
039900     ADD 3 TO WS-RECS-WRITTEN.
040000 270-EXIT.
040100     EXIT.
040200*
040300 280-REWRITE-INVOICE.
040400     MOVE '280-REWRITE-INVOICE' TO PARA-NAME.
040500     WRITE NEWINVH-FD-REC FROM GL-INVOICE-REC.
040600 280-EXIT.
040700     EXIT.
040800*
040900 285-REWRITE-BILL.
041000     MOVE '285-REWRITE-BILL' TO PARA-NAME.
041100     WRITE NEWBILL-FD-REC FROM GL-PURCH-BILL-REC.
041200 285-EXIT.
041300     EXIT.
041400*
041500 800-OPEN-FILES.
041600     MOVE '800-OPEN-FILES' TO PARA-NAME.
041700     OPEN INPUT  POSTING-REQUESTS, GLPARMS, INVOICES,
041800                 INVOICE-ENTRIES, PURCHASE-BILLS.
041900     OPEN OUTPUT NEW-INVOICES, NEW-PURCHASE-BILLS,
042000                 TRANSACTIONS, SPLITS, SYSOUT.
042100 800-EXIT.
042200     EXIT.
042300*
042400 810-READ-PARMS.
042500     MOVE '810-READ-PARMS' TO PARA-NAME.
042600     READ GLPARMS INTO GL-PARM-REC
042700         AT END
042800             MOVE 'GLPARMS CONTROL FILE EMPTY' TO WS-ERROR-MSG
042900             PERFORM 990-DISPLAY-ABEND THRU 990-EXIT
043000     END-READ.
043100 810-EXIT.
043200     EXIT.
043300*
043400 820-READ-POSTREQ.
043500     MOVE '820-READ-POSTREQ' TO PARA-NAME.
043600     READ POSTING-REQUESTS INTO GL-POST-REQUEST-REC
043700         AT END MOVE 'Y' TO WS-PRQ-EOF-SW
043800     END-READ.
043900 820-EXIT.
044000     EXIT.
044100*
044200 900-DISPLAY-REJECT.
044300     MOVE '900-DISPLAY-REJECT' TO PARA-NAME.
044400     STRING '*** REJECTED: ' DELIMITED BY SIZE
044500            PRQ-DOC-GUID DELIMITED BY SIZE
044600            ' -- ' DELIMITED BY SIZE
044700            WS-ERROR-MSG DELIMITED BY SIZE
044800            INTO WS-ERROR-LINE.
044900     WRITE SYSOUT-REC FROM WS-ERROR-LINE.
045000     MOVE SPACES TO WS-ERROR-LINE.
045100 900-EXIT.
045200     EXIT.
045300*
045400 920-READ-NEXT-INVOICE.
045500     MOVE '920-READ-NEXT-INVOICE' TO PARA-NAME.
045600     READ INVOICES INTO GL-INVOICE-REC
045700         AT END MOVE 'Y' TO WS-INVH-EOF-SW
045800     END-READ.
045900 920-EXIT.
046000     EXIT.
046100*
046200 930-READ-NEXT-ENTRY.
046300     MOVE '930-READ-NEXT-ENTRY' TO PARA-NAME.
046400     READ INVOICE-ENTRIES INTO GL-INVOICE-ENTRY-REC
046500         AT END MOVE 'Y' TO WS-INVD-EOF-SW
046600     END-READ.
047400 930-EXIT.
047500     EXIT.
047600*
047700 940-READ-NEXT-BILL.
047800     MOVE '940-READ-NEXT-BILL' TO PARA-NAME.
047900     READ PURCHASE-BILLS INTO GL-PURCH-BILL-REC
048000         AT END MOVE 'Y' TO WS-BILL-EOF-SW
048100     END-READ.
048200 940-EXIT.
048300     EXIT.
048400*
048500 850-CLOSE-FILES.
048600     MOVE '850-CLOSE-FILES' TO PARA-NAME.
048700     CLOSE POSTING-REQUESTS, GLPARMS, INVOICES, NEW-INVOICES,
048800           INVOICE-ENTRIES, PURCHASE-BILLS, NEW-PURCHASE-BILLS,
048900           TRANSACTIONS, SPLITS, SYSOUT.
049000 850-EXIT.
049100     EXIT.
049200*
049300 990-DISPLAY-ABEND.
049400     MOVE '990-DISPLAY-ABEND' TO PARA-NAME.
049500     DISPLAY '*** GLPOST ABEND -- ' WS-ERROR-MSG.
049600     MOVE 16 TO RETURN-CODE.
049700     CLOSE POSTING-REQUESTS, GLPARMS.
049800     STOP RUN.
049900 990-EXIT.
050000     EXIT.
050100*
050200*  END OF PROGRAM GLPOST
