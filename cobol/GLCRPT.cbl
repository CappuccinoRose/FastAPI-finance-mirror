000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     GLCRPT.
000300 AUTHOR.         R L MEEKS.
000400 INSTALLATION.   GENERAL LEDGER SYSTEMS.
000500 DATE-WRITTEN.   02/18/92.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800******************************************************************
000900*  GLCRPT -- CUSTOM ACCOUNT-ACTIVITY REPORT.                      *
001000*                                                                *
001100*  READS ONE CUSTOM-REPORT-REQUEST RECORD PER WANTED ACCOUNT     *
001200*  (EACH CARRYING ITS OWN START/END DATE), LOOKS THE ACCOUNT UP  *
001300*  IN THE CHART OF ACCOUNTS, AND COMPUTES A BEGINNING BALANCE     *
001400*  (SPLITS BEFORE THE START DATE), A PERIOD DEBIT TOTAL, A       *
001500*  PERIOD CREDIT TOTAL, AND AN ENDING BALANCE.  ASSET AND        *
001600*  EXPENSE ACCOUNTS INCREASE WITH DEBITS; EVERYTHING ELSE        *
001700*  INCREASES WITH CREDITS.  THE DETAIL LINES ARE SORTED BY       *
001800*  ACCOUNT CODE ASCENDING (BLANK CODES FIRST, WHICH FALLS OUT    *
001900*  OF A PLAIN ASCENDING SORT ON THE CODE FIELD) THE SAME WAY     *
002000*  ANY CONTROL-BREAK REPORT SORTS ITS WORK FILE BEFORE PRINTING. *
002100*                                                                *
002200*  CHANGE LOG                                                     *
002300*  02/18/92  RLM  ORIGINAL PROGRAM                                *
002400*  05/11/94  DJC  ADDED THE IN-MEMORY TRANSACTION-DATE TABLE SO   *
002500*                 SPLITS (WHICH CARRY NO DATE OF THEIR OWN) CAN   *
002600*                 BE WINDOWED BY POST DATE WITHOUT A MASTER FILE  *
002700*                 JOIN PASS                                      *
002800*  09/14/98  KPF  Y2K REVIEW -- ALL DATE FIELDS ALREADY FULL      *
002900*                 4-DIGIT CENTURY-YEAR, NO CHANGE REQUIRED        990914
003000*  03/30/00  DJC  WIDENED THE ACCOUNT AND TRANSACTION TABLES FOR  *
003100*                 THE LARGER CHART OF ACCOUNTS PICKED UP WHEN     *
003200*                 THE SUBSIDIARY LEDGERS CAME ON BOARD            000330
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.   IBM-390.
003700 OBJECT-COMPUTER.   IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     SELECT CUSTOM-REPORT-REQUESTS  ASSIGN TO UT-S-CRPTRQ
004400         FILE STATUS IS WS-CRQ-STATUS.
004500     SELECT ACCOUNTS                ASSIGN TO UT-S-ACCOUNT
004600         FILE STATUS IS WS-ACCT-STATUS.
004700     SELECT TRANSACTIONS            ASSIGN TO UT-S-GLTRANS
004800         FILE STATUS IS WS-TRAN-STATUS.
004900     SELECT SPLITS                  ASSIGN TO UT-S-GLSPLIT
005000         FILE STATUS IS WS-SPLIT-STATUS.
005100     SELECT CUSTOM-REPORT           ASSIGN TO UT-S-CRPTOUT
005200         FILE STATUS IS WS-CRPT-STATUS.
005300     SELECT GLCRPT-SORT-FILE        ASSIGN TO UT-S-SRTWORK.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 FD  CUSTOM-REPORT-REQUESTS
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 60 CHARACTERS
006200     BLOCK CONTAINS 0 RECORDS
006300     DATA RECORD IS CRQ-FD-REC.
006400 01  CRQ-FD-REC                      PIC X(60).
006500
006600 FD  ACCOUNTS
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 153 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS ACCT-FD-REC.
007200 01  ACCT-FD-REC                     PIC X(153).
007300
007400 FD  TRANSACTIONS
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 112 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS TRAN-FD-REC.
008000 01  TRAN-FD-REC                     PIC X(112).
008100
008200 FD  SPLITS
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 193 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SPLIT-FD-REC.
008800 01  SPLIT-FD-REC                    PIC X(193).
008900
009000 FD  CUSTOM-REPORT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 133 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS CRPT-FD-REC.
009600 01  CRPT-FD-REC                     PIC X(133).
009700
009800 SD  GLCRPT-SORT-FILE
009900     RECORD CONTAINS 130 CHARACTERS
010000     DATA RECORD IS CR-SORT-WORK.
010100 01  CR-SORT-WORK.
010200     05  CR-SRT-ACCT-CODE            PIC X(10).
010300     05  CR-SRT-ACCT-NAME            PIC X(40).
010400     05  CR-SRT-ACCT-TYPE            PIC X(20).
010500     05  CR-SRT-BEGIN-BAL            PIC S9(13)V99.
010600     05  CR-SRT-DEBIT-TOTAL          PIC S9(13)V99.
010700     05  CR-SRT-CREDIT-TOTAL         PIC S9(13)V99.
010800     05  CR-SRT-END-BAL              PIC S9(13)V99.
010900
011000 WORKING-STORAGE SECTION.
011050 77  WS-REQS-PROCESSED-CTR       PIC 9(05)  COMP  VALUE ZERO.
011100*
011200 01  WS-FILE-STATUS-CODES.
011300     05  WS-CRQ-STATUS               PIC X(02)  VALUE SPACES.
011400     05  WS-ACCT-STATUS              PIC X(02)  VALUE SPACES.
011500     05  WS-TRAN-STATUS              PIC X(02)  VALUE SPACES.
011600     05  WS-SPLIT-STATUS             PIC X(02)  VALUE SPACES.
011700     05  WS-CRPT-STATUS              PIC X(02)  VALUE SPACES.
011800     05  FILLER                      PIC X(02).
011900*
012000     COPY GLSWTCH.
012100     COPY GLCRPTRQ.
012200     COPY GLACCT.
012300     COPY GLTRAN.
012400     COPY GLSPLIT.
012500*
012600 01  WS-GLCRPT-SWITCHES.
012700     05  WS-CRQ-EOF-SW               PIC X(01)  VALUE 'N'.
012800         88  WS-CRQ-EOF                  VALUE 'Y'.
012900     05  WS-SRT-EOF-SW               PIC X(01)  VALUE 'N'.
013000         88  WS-SRT-EOF                  VALUE 'Y'.
013100     05  WS-ACCT-FOUND-SW            PIC X(01)  VALUE 'N'.
013200         88  WS-ACCT-WAS-FOUND           VALUE 'Y'.
013300         88  WS-ACCT-NOT-FOUND           VALUE 'N'.
013400     05  FILLER                      PIC X(06).
013500*
013600 01  WS-ACCT-TABLE.
013700     05  WS-ACCT-COUNT               PIC 9(04)  COMP  VALUE ZERO.
013800     05  WS-ACCT-ENTRY OCCURS 2000 TIMES
013900                       INDEXED BY WS-ACCT-IDX.
014000         10  WS-ACCT-TBL-GUID        PIC X(36).
014100         10  WS-ACCT-TBL-CODE        PIC X(10).
014200         10  WS-ACCT-TBL-NAME        PIC X(40).
014300         10  WS-ACCT-TBL-TYPE        PIC X(20).
014400*
014500 01  WS-TRAN-TABLE.
014600     05  WS-TRAN-COUNT               PIC 9(04)  COMP  VALUE ZERO.
014700     05  WS-TRAN-ENTRY OCCURS 5000 TIMES
014800                       INDEXED BY WS-TRAN-IDX.
014900         10  WS-TRAN-TBL-GUID        PIC X(36).
015000         10  WS-TRAN-TBL-POST-DATE   PIC 9(08)  COMP.
015100*
015200 01  WS-SPLIT-TABLE.
015300     05  WS-SPLIT-COUNT              PIC 9(04)  COMP  VALUE ZERO.
015400     05  WS-SPLIT-ENTRY OCCURS 9999 TIMES
015500                       INDEXED BY WS-SPLIT-IDX.
015600         10  WS-SPLIT-TBL-ACCT-GUID  PIC X(36).
015700         10  WS-SPLIT-TBL-VALUE      PIC S9(13)V99  COMP-3.
015800         10  WS-SPLIT-TBL-POST-DATE  PIC 9(08)  COMP.
015900*
016000*    ALTERNATE VIEW OF ONE SPLIT-TABLE ENTRY -- LETS THE TOTALS  *
016100*    PARAGRAPH TEST WHETHER A VALUE IS A DEBIT OR A CREDIT       *
016200*    WITHOUT A SEPARATE COMPARE, THE SAME IDIOM AS GLSPLIT.CPY'S *
016300*    GL-SPLIT-SIGN-VIEW.                                        *
016400 01  WS-SPLIT-SIGN-VIEW REDEFINES WS-SPLIT-TABLE.
016500     05  FILLER                      PIC 9(04)  COMP.
016600     05  FILLER OCCURS 9999 TIMES.
016700         10  FILLER                  PIC X(36).
016800         10  WS-SSV-VALUE            PIC S9(13)V99  COMP-3.
016810             88  WS-SSV-IS-DEBIT         VALUE +0.000000000001
016820                                              THRU +9999999999999.99.
016830             88  WS-SSV-IS-CREDIT        VALUE -9999999999999.99
016840                                              THRU -0.000000000001.
016900         10  FILLER                  PIC 9(08)  COMP.
017000*
017100 01  WS-JOIN-WORK.
017200     05  WS-JOIN-POST-DATE           PIC 9(08)  COMP  VALUE ZERO.
017300     05  WS-JOIN-FOUND-SW            PIC X(01)  VALUE 'N'.
017400         88  WS-JOIN-TRAN-FOUND          VALUE 'Y'.
017500     05  FILLER                      PIC X(05).
017600*
017700 01  WS-GLCRPT-WORK.
017800     05  PARA-NAME                   PIC X(30)  VALUE SPACES.
017900     05  WS-REQ-BEGIN-BAL            PIC S9(13)V99  COMP-3.
018000     05  WS-REQ-DEBIT-TOTAL          PIC S9(13)V99  COMP-3.
018100     05  WS-REQ-CREDIT-TOTAL         PIC S9(13)V99  COMP-3.
018200     05  WS-REQ-END-BAL              PIC S9(13)V99  COMP-3.
018300     05  WS-GRAND-DEBIT              PIC S9(13)V99  COMP-3.
018400     05  WS-GRAND-CREDIT             PIC S9(13)V99  COMP-3.
018500     05  WS-PAGE-COUNT               PIC 9(03)  COMP  VALUE ZERO.
018600     05  WS-LINES-PER-PAGE           PIC 9(02)  COMP  VALUE 50.
018700     05  WS-LINES-USED               PIC 9(02)  COMP  VALUE 51.
018800     05  WS-LINE-SPACING             PIC 9(01)  COMP  VALUE 1.
018900     05  FILLER                      PIC X(07).
019000*
019100 01  HL-HEADER-1.
019200     05  FILLER            PIC X(01)  VALUE SPACES.
019300     05  FILLER            PIC X(30)
019400                  VALUE 'CUSTOM ACCOUNT-ACTIVITY REPORT'.
019500     05  FILLER            PIC X(20)  VALUE SPACES.
019600     05  FILLER            PIC X(07)  VALUE 'PERIOD '.
019700     05  HDR-START-DATE    PIC X(10).
019800     05  FILLER            PIC X(04)  VALUE ' TO '.
019900     05  HDR-END-DATE      PIC X(10).
020000     05  FILLER            PIC X(18)  VALUE SPACES.
020100     05  FILLER            PIC X(05)  VALUE 'PAGE '.
020200     05  HDR-PAGE-NO       PIC ZZZ.
020300     05  FILLER            PIC X(25)  VALUE SPACES.
020400*
020500 01  HL-HEADER-2.
020600     05  FILLER            PIC X(02)  VALUE SPACES.
020700     05  FILLER            PIC X(10)  VALUE 'ACCT CODE '.
020800     05  FILLER            PIC X(02)  VALUE SPACES.
020900     05  FILLER            PIC X(24)  VALUE 'ACCOUNT NAME            '.
021000     05  FILLER            PIC X(02)  VALUE SPACES.
021100     05  FILLER            PIC X(17)  VALUE 'BEGINNING BALANCE'.
021200     05  FILLER            PIC X(01)  VALUE SPACES.
021300     05  FILLER            PIC X(17)  VALUE 'DEBIT TOTAL      '.
021400     05  FILLER            PIC X(01)  VALUE SPACES.
021500     05  FILLER            PIC X(17)  VALUE 'CREDIT TOTAL     '.
021600     05  FILLER            PIC X(01)  VALUE SPACES.
021700     05  FILLER            PIC X(17)  VALUE 'ENDING BALANCE   '.
021800     05  FILLER            PIC X(22)  VALUE SPACES.
021900*
022000 01  CR-DETAIL-LINE.
022100     05  FILLER            PIC X(02)  VALUE SPACES.
022200     05  CR-ACCT-CODE-DL   PIC X(10).
022300     05  FILLER            PIC X(02)  VALUE SPACES.
022400     05  CR-ACCT-NAME-DL   PIC X(24).
022500     05  FILLER            PIC X(02)  VALUE SPACES.
022600     05  CR-BEGIN-DL       PIC -(13)9.99.
022700     05  FILLER            PIC X(01)  VALUE SPACES.
022800     05  CR-DEBIT-DL       PIC -(13)9.99.
022900     05  FILLER            PIC X(01)  VALUE SPACES.
023000     05  CR-CREDIT-DL      PIC -(13)9.99.
023100     05  FILLER            PIC X(01)  VALUE SPACES.
023200     05  CR-END-DL         PIC -(13)9.99.
023300     05  FILLER            PIC X(22)  VALUE SPACES.
023400*
023500 01  GTL-REPORT-TOTALS.
023600     05  FILLER            PIC X(02)  VALUE SPACES.
023700     05  FILLER            PIC X(36)
023800                  VALUE 'GRAND TOTALS'.
023900     05  FILLER            PIC X(17)  VALUE SPACES.
024000     05  GTL-DEBIT-DL      PIC -(13)9.99.
024100     05  FILLER            PIC X(01)  VALUE SPACES.
024200     05  GTL-CREDIT-DL     PIC -(13)9.99.
024300     05  FILLER            PIC X(43)  VALUE SPACES.
024400*
024500 01  WS-ERROR-MSG                    PIC X(60)  VALUE SPACES.
024600*
024700 LINKAGE SECTION.
024800*
024900 PROCEDURE DIVISION.
025000*
025100 000-MAINLINE.
025200     MOVE '000-MAINLINE' TO PARA-NAME.
025300     OPEN INPUT  CUSTOM-REPORT-REQUESTS
025400                 ACCOUNTS
025500                 TRANSACTIONS
025600                 SPLITS.
025700     OPEN OUTPUT CUSTOM-REPORT.
025800     PERFORM 810-LOAD-ACCOUNTS THRU 810-EXIT.
025900     PERFORM 815-LOAD-TRANSACTIONS THRU 815-EXIT.
026000     PERFORM 820-LOAD-SPLITS THRU 820-EXIT.
026100     SORT GLCRPT-SORT-FILE
026200          ON ASCENDING KEY CR-SRT-ACCT-CODE
026300          INPUT PROCEDURE 200-BUILD-SORT-RECS THRU 200-EXIT
026400          OUTPUT PROCEDURE 300-WRITE-REPORT THRU 300-EXIT.
026500     CLOSE CUSTOM-REPORT-REQUESTS
026600           ACCOUNTS
026700           TRANSACTIONS
026800           SPLITS
026900           CUSTOM-REPORT.
027000     MOVE ZERO TO RETURN-CODE.
027100     STOP RUN.
027200*
027300 200-BUILD-SORT-RECS.
027400     MOVE '200-BUILD-SORT-RECS' TO PARA-NAME.
027500     PERFORM 830-READ-REQUEST THRU 830-EXIT.
027600     PERFORM 220-PROCESS-ONE-REQUEST THRU 220-EXIT
027700         UNTIL WS-CRQ-EOF.
027800 200-EXIT.
027900     EXIT.
028000*
028100 220-PROCESS-ONE-REQUEST.
028200     MOVE '220-PROCESS-ONE-REQUEST' TO PARA-NAME.
028250     ADD 1 TO WS-REQS-PROCESSED-CTR.
028300     PERFORM 400-FIND-ACCOUNT THRU 400-EXIT.
028400     IF WS-ACCT-WAS-FOUND
028500         PERFORM 500-CALC-REQUEST-TOTALS THRU 500-EXIT
028600         PERFORM 250-RELEASE-SORT-REC THRU 250-EXIT
028700     END-IF.
028800     PERFORM 830-READ-REQUEST THRU 830-EXIT.
028900 220-EXIT.
029000     EXIT.
029100*
029200 250-RELEASE-SORT-REC.
029300     MOVE '250-RELEASE-SORT-REC' TO PARA-NAME.
029400     MOVE WS-ACCT-TBL-CODE (WS-ACCT-IDX) TO CR-SRT-ACCT-CODE.
029500     MOVE WS-ACCT-TBL-NAME (WS-ACCT-IDX) TO CR-SRT-ACCT-NAME.
029600     MOVE WS-ACCT-TBL-TYPE (WS-ACCT-IDX) TO CR-SRT-ACCT-TYPE.
029700     MOVE WS-REQ-BEGIN-BAL   TO CR-SRT-BEGIN-BAL.
029800     MOVE WS-REQ-DEBIT-TOTAL TO CR-SRT-DEBIT-TOTAL.
029900     MOVE WS-REQ-CREDIT-TOTAL TO CR-SRT-CREDIT-TOTAL.
030000     MOVE WS-REQ-END-BAL     TO CR-SRT-END-BAL.
030100     RELEASE CR-SORT-WORK.
030200 250-EXIT.
030300     EXIT.
030400*
030500 300-WRITE-REPORT.
030600     MOVE '300-WRITE-REPORT' TO PARA-NAME.
030700     MOVE ZERO TO WS-GRAND-DEBIT, WS-GRAND-CREDIT.
030800     MOVE 'N' TO WS-SRT-EOF-SW.
030900     PERFORM 900-RETURN-SORTED-REC THRU 900-EXIT.
031000     PERFORM 340-PRINT-ONE-LINE THRU 340-EXIT
031100         UNTIL WS-SRT-EOF.
031200     PERFORM 600-PRINT-GRAND-TOTALS THRU 600-TOTALS-EXIT.
031300 300-EXIT.
031400     EXIT.
031500*
031600 340-PRINT-ONE-LINE.
031700     MOVE '340-PRINT-ONE-LINE' TO PARA-NAME.
031800     IF WS-LINES-USED IS GREATER THAN OR EQUAL TO WS-LINES-PER-PAGE
031900         PERFORM 955-HEADINGS THRU 955-EXIT
032000     END-IF.
032100     MOVE SPACES TO CR-DETAIL-LINE.
032200     MOVE CR-SRT-ACCT-CODE TO CR-ACCT-CODE-DL.
032300     MOVE CR-SRT-ACCT-NAME (1:24) TO CR-ACCT-NAME-DL.
032400     MOVE CR-SRT-BEGIN-BAL TO CR-BEGIN-DL.
032500     MOVE CR-SRT-DEBIT-TOTAL TO CR-DEBIT-DL.
032600     MOVE CR-SRT-CREDIT-TOTAL TO CR-CREDIT-DL.
032700     MOVE CR-SRT-END-BAL TO CR-END-DL.
032800     WRITE CRPT-FD-REC FROM CR-DETAIL-LINE
032900         AFTER ADVANCING WS-LINE-SPACING.
032950     ADD 1 TO WS-RECS-WRITTEN.
033000     ADD WS-LINE-SPACING TO WS-LINES-USED.
033100     ADD CR-SRT-DEBIT-TOTAL TO WS-GRAND-DEBIT.
033200     ADD CR-SRT-CREDIT-TOTAL TO WS-GRAND-CREDIT.
033300     PERFORM 900-RETURN-SORTED-REC THRU 900-EXIT.
033400 340-EXIT.
033500     EXIT.
033600*
033700 400-FIND-ACCOUNT.
033800     MOVE '400-FIND-ACCOUNT' TO PARA-NAME.
033900     SET WS-ACCT-NOT-FOUND TO TRUE.
034000     SET WS-ACCT-IDX TO 1.
034100     SEARCH WS-ACCT-ENTRY
034200         AT END
034300             MOVE 'ACCOUNT GUID NOT ON FILE -- REQUEST SKIPPED'
034400                    TO WS-ERROR-MSG
034500             DISPLAY WS-ERROR-MSG
034600         WHEN WS-ACCT-TBL-GUID (WS-ACCT-IDX) = CRQ-ACCT-GUID
034700             SET WS-ACCT-WAS-FOUND TO TRUE.
034800 400-EXIT.
034900     EXIT.
035000*
035100 500-CALC-REQUEST-TOTALS.
035200     MOVE '500-CALC-REQUEST-TOTALS' TO PARA-NAME.
035300     MOVE ZERO TO WS-REQ-BEGIN-BAL, WS-REQ-DEBIT-TOTAL,
035400                  WS-REQ-CREDIT-TOTAL, WS-REQ-END-BAL.
035500     SET WS-SPLIT-IDX TO 1.
035600     PERFORM 510-SCAN-ONE-SPLIT THRU 510-EXIT
035700         VARYING WS-SPLIT-IDX FROM 1 BY 1
035800         UNTIL WS-SPLIT-IDX > WS-SPLIT-COUNT.
035900     IF WS-ACCT-TBL-TYPE (WS-ACCT-IDX) = 'ASSET' OR
036000        WS-ACCT-TBL-TYPE (WS-ACCT-IDX) = 'EXPENSE'
036100         COMPUTE WS-REQ-END-BAL ROUNDED =
036200             WS-REQ-BEGIN-BAL + WS-REQ-DEBIT-TOTAL
036300                              - WS-REQ-CREDIT-TOTAL
036400     ELSE
036500         COMPUTE WS-REQ-END-BAL ROUNDED =
036600             WS-REQ-BEGIN-BAL - WS-REQ-DEBIT-TOTAL
036700                              + WS-REQ-CREDIT-TOTAL
036800     END-IF.
036900 500-EXIT.
037000     EXIT.
037100*
037200 510-SCAN-ONE-SPLIT.
037300     IF WS-SPLIT-TBL-ACCT-GUID (WS-SPLIT-IDX) = CRQ-ACCT-GUID
037400         IF WS-SPLIT-TBL-POST-DATE (WS-SPLIT-IDX) < CRQ-START-DATE
037450             ADD WS-SPLIT-TBL-VALUE (WS-SPLIT-IDX)
037460                 TO WS-REQ-BEGIN-BAL
037600         ELSE
037700             IF WS-SPLIT-TBL-POST-DATE (WS-SPLIT-IDX)
037800                    NOT > CRQ-END-DATE
037900                 IF WS-SSV-IS-DEBIT (WS-SPLIT-IDX)
038000                     ADD WS-SPLIT-TBL-VALUE (WS-SPLIT-IDX)
038100                         TO WS-REQ-DEBIT-TOTAL
038200                 ELSE
038300                     IF WS-SSV-IS-CREDIT (WS-SPLIT-IDX)
038400                         COMPUTE WS-REQ-CREDIT-TOTAL =
038500                             WS-REQ-CREDIT-TOTAL -
038600                             WS-SPLIT-TBL-VALUE (WS-SPLIT-IDX)
038700                     END-IF
038800                 END-IF
038900             END-IF
039000         END-IF
039100     END-IF.
039200 510-EXIT.
039300     EXIT.
039400*
039500 600-PRINT-GRAND-TOTALS.
039600     MOVE '600-PRINT-GRAND-TOTALS' TO PARA-NAME.
039700     MOVE 2 TO WS-LINE-SPACING.
039800     MOVE SPACES TO GTL-REPORT-TOTALS.
039900     MOVE WS-GRAND-DEBIT TO GTL-DEBIT-DL.
040000     MOVE WS-GRAND-CREDIT TO GTL-CREDIT-DL.
040100     WRITE CRPT-FD-REC FROM GTL-REPORT-TOTALS
040200         AFTER ADVANCING WS-LINE-SPACING.
040300 600-TOTALS-EXIT.
040400     EXIT.
040500*
040600 810-LOAD-ACCOUNTS.
040700     MOVE '810-LOAD-ACCOUNTS' TO PARA-NAME.
040800     READ ACCOUNTS INTO GL-ACCOUNT-REC
040900         AT END SET WS-ACCT-EOF TO TRUE
041000     END-READ.
041100     PERFORM 811-TABLE-ONE-ACCT THRU 811-EXIT
041200         UNTIL WS-ACCT-EOF.
041300 810-EXIT.
041400     EXIT.
041500*
041600 811-TABLE-ONE-ACCT.
041700     ADD 1 TO WS-ACCT-COUNT.
041800     SET WS-ACCT-IDX TO WS-ACCT-COUNT.
041900     MOVE ACCT-GUID TO WS-ACCT-TBL-GUID (WS-ACCT-IDX).
042000     MOVE ACCT-CODE TO WS-ACCT-TBL-CODE (WS-ACCT-IDX).
042100     MOVE ACCT-NAME TO WS-ACCT-TBL-NAME (WS-ACCT-IDX).
042200     MOVE ACCT-TYPE TO WS-ACCT-TBL-TYPE (WS-ACCT-IDX).
042300     READ ACCOUNTS INTO GL-ACCOUNT-REC
042400         AT END SET WS-ACCT-EOF TO TRUE
042500     END-READ.
042600 811-EXIT.
042700     EXIT.
042800*
042900 815-LOAD-TRANSACTIONS.
043000     MOVE '815-LOAD-TRANSACTIONS' TO PARA-NAME.
043100     READ TRANSACTIONS INTO GL-TRANSACTION-REC
043200         AT END SET WS-TRAN-EOF TO TRUE
043300     END-READ.
043400     PERFORM 816-TABLE-ONE-TRAN THRU 816-EXIT
043500         UNTIL WS-TRAN-EOF.
043600 815-EXIT.
043700     EXIT.
043800*
043900 816-TABLE-ONE-TRAN.
044000     ADD 1 TO WS-TRAN-COUNT.
044100     SET WS-TRAN-IDX TO WS-TRAN-COUNT.
044200     MOVE TXN-GUID TO WS-TRAN-TBL-GUID (WS-TRAN-IDX).
044300     MOVE TXN-POST-DATE TO WS-TRAN-TBL-POST-DATE (WS-TRAN-IDX).
044400     READ TRANSACTIONS INTO GL-TRANSACTION-REC
044500         AT END SET WS-TRAN-EOF TO TRUE
044600     END-READ.
044700 816-EXIT.
044800     EXIT.
044900*
045000 820-LOAD-SPLITS.
045100     MOVE '820-LOAD-SPLITS' TO PARA-NAME.
045200     READ SPLITS INTO GL-SPLIT-REC
045300         AT END SET WS-SPLIT-EOF TO TRUE
045400     END-READ.
045500     PERFORM 821-TABLE-ONE-SPLIT THRU 821-EXIT
045600         UNTIL WS-SPLIT-EOF.
045700 820-EXIT.
045800     EXIT.
045900*
046000 821-TABLE-ONE-SPLIT.
046100     ADD 1 TO WS-SPLIT-COUNT.
046200     SET WS-SPLIT-IDX TO WS-SPLIT-COUNT.
046300     MOVE SPL-ACCT-GUID TO WS-SPLIT-TBL-ACCT-GUID (WS-SPLIT-IDX).
046400     MOVE SPL-VALUE TO WS-SPLIT-TBL-VALUE (WS-SPLIT-IDX).
046500     PERFORM 822-FIND-TXN-DATE THRU 822-EXIT.
046600     MOVE WS-JOIN-POST-DATE TO WS-SPLIT-TBL-POST-DATE (WS-SPLIT-IDX).
046700     READ SPLITS INTO GL-SPLIT-REC
046800         AT END SET WS-SPLIT-EOF TO TRUE
046900     END-READ.
047000 821-EXIT.
047100     EXIT.
047200*
047300 822-FIND-TXN-DATE.
047400     MOVE ZERO TO WS-JOIN-POST-DATE.
047500     MOVE 'N' TO WS-JOIN-FOUND-SW.
047600     SET WS-TRAN-IDX TO 1.
047700     SEARCH WS-TRAN-ENTRY
047800         AT END
047900             CONTINUE
048000         WHEN WS-TRAN-TBL-GUID (WS-TRAN-IDX) = SPL-TXN-GUID
048100             MOVE WS-TRAN-TBL-POST-DATE (WS-TRAN-IDX)
048200                    TO WS-JOIN-POST-DATE
048300             SET WS-JOIN-TRAN-FOUND TO TRUE.
048400 822-EXIT.
048500     EXIT.
048600*
048700 830-READ-REQUEST.
048800     MOVE '830-READ-REQUEST' TO PARA-NAME.
048900     READ CUSTOM-REPORT-REQUESTS INTO GL-CRPT-REQUEST-REC
049000         AT END SET WS-CRQ-EOF TO TRUE
049100     END-READ.
049200     IF NOT WS-CRQ-EOF
049300         ADD 1 TO WS-RECS-READ
049400         MOVE CRQ-START-DATE TO HDR-START-DATE
049500         MOVE CRQ-END-DATE TO HDR-END-DATE
049600     END-IF.
049700 830-EXIT.
049800     EXIT.
049900*
050000 900-RETURN-SORTED-REC.
050100     MOVE '900-RETURN-SORTED-REC' TO PARA-NAME.
050200     RETURN GLCRPT-SORT-FILE INTO CR-SORT-WORK
050300         AT END SET WS-SRT-EOF TO TRUE.
050400 900-EXIT.
050500     EXIT.
050600*
050700 955-HEADINGS.
050800     MOVE '955-HEADINGS' TO PARA-NAME.
050900     ADD 1 TO WS-PAGE-COUNT.
051000     MOVE WS-PAGE-COUNT TO HDR-PAGE-NO.
051100     WRITE CRPT-FD-REC FROM HL-HEADER-1
051200         AFTER ADVANCING PAGE.
051300     MOVE 1 TO WS-LINES-USED.
051400     WRITE CRPT-FD-REC FROM HL-HEADER-2
051500         AFTER ADVANCING 2.
051600     ADD 2 TO WS-LINES-USED.
051700     MOVE 1 TO WS-LINE-SPACING.
051800 955-EXIT.
051900     EXIT.
052000*
052100*  END OF PROGRAM GLCRPT
