000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*    GLCFLOW  --  MONTHLY CASH-FLOW STATEMENT                    *
000500*                                                                *
000600*    CLASSIFIES EACH SPLIT AGAINST THE CONFIGURED BANK-DEPOSIT    *
000700*    ACCOUNT (GLPARM'S PRM-BANK-ACCT-GUID) FOR THE REQUESTED      *
000800*    MONTH INTO OPERATING / INVESTING / FINANCING BY THE NAME OF  *
000900*    THE TRANSACTION'S COUNTER ACCOUNT -- THE OTHER SPLIT IN THE  *
001000*    SAME VOUCHER WHOSE VALUE EXACTLY OFFSETS THE CASH SPLIT.     *
001100*    SEE 863-FIND-COUNTER-SPLIT.  A CASH SPLIT WHOSE VOUCHER HAS  *
001200*    NO SUCH OFFSETTING LINE (A MULTI-LINE VOUCHER) FALLS TO      *
001300*    OPERATING BY DEFAULT.                                        *
001400*                                                                *
001500*    03/06/00  DJC  ORIGINAL PROGRAM                              *
001600*    11/02/00  KPF  REQUEST #4601 -- CAPITAL/DIVIDEND ADDED TO    *
001700*                   THE FINANCING KEYWORD LIST                   001102
001800******************************************************************
001900 PROGRAM-ID.  GLCFLOW.
002000 AUTHOR.      D J COOKE.
002100 INSTALLATION. GENERAL LEDGER SYSTEMS.
002200 DATE-WRITTEN. 03/06/00.
002300 DATE-COMPILED.
002400 SECURITY.    GENERAL LEDGER SYSTEMS -- INTERNAL USE ONLY.
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-390.
002800 OBJECT-COMPUTER. IBM-390.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT PARM-FILE           ASSIGN TO UT-S-GLPARM
003400         FILE STATUS IS WS-PARM-STATUS.
003500     SELECT PERIOD-REQUEST      ASSIGN TO UT-S-PERRQ
003600         FILE STATUS IS WS-PERRQ-STATUS.
003700     SELECT ACCOUNTS            ASSIGN TO UT-S-ACCOUNT
003800         FILE STATUS IS WS-ACCT-STATUS.
003900     SELECT TRANSACTIONS        ASSIGN TO UT-S-GLTRANS
004000         FILE STATUS IS WS-TRAN-STATUS.
004100     SELECT SPLITS              ASSIGN TO UT-S-GLSPLIT
004200         FILE STATUS IS WS-SPLIT-STATUS.
004300     SELECT CASH-FLOW-STMT      ASSIGN TO UT-S-CFLOWOUT
004400         FILE STATUS IS WS-CFLOW-STATUS.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  PARM-FILE
004800     RECORDING MODE IS F
004900     LABEL RECORDS ARE STANDARD.
005000 01  PARM-FD-REC                     PIC X(222).
005100 FD  PERIOD-REQUEST
005200     RECORDING MODE IS F
005300     LABEL RECORDS ARE STANDARD.
005400 01  PERRQ-FD-REC                    PIC X(20).
005500 FD  ACCOUNTS
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD.
005800 01  ACCT-FD-REC                     PIC X(153).
005900 FD  TRANSACTIONS
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD.
006200 01  TRAN-FD-REC                     PIC X(112).
006300 FD  SPLITS
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD.
006600 01  SPLIT-FD-REC                    PIC X(193).
006700 FD  CASH-FLOW-STMT
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD.
007000 01  CFLOW-FD-REC                    PIC X(133).
007100 WORKING-STORAGE SECTION.
007150 77  WS-SPLITS-CLASSIFIED-CTR    PIC 9(07)  COMP  VALUE ZERO.
007200 01  WS-FILE-STATUS-CODES.
007300     05  WS-PARM-STATUS              PIC X(02)  VALUE '00'.
007400     05  WS-PERRQ-STATUS             PIC X(02)  VALUE '00'.
007500     05  WS-ACCT-STATUS              PIC X(02)  VALUE '00'.
007600     05  WS-TRAN-STATUS              PIC X(02)  VALUE '00'.
007700     05  WS-SPLIT-STATUS             PIC X(02)  VALUE '00'.
007800     05  WS-CFLOW-STATUS             PIC X(02)  VALUE '00'.
007900*
008000     COPY GLSWTCH.
008100     COPY GLPARM.
008200     COPY GLPERREQ.
008300     COPY GLACCT.
008400     COPY GLTRAN.
008500     COPY GLSPLIT.
008600*
008700 01  WS-GLCFLOW-SWITCHES.
008800     05  WS-JOIN-FOUND-SW            PIC X(01)  VALUE 'N'.
008900         88  WS-JOIN-TRAN-FOUND          VALUE 'Y'.
009000     05  WS-JOIN-SYSCLOSE-SW         PIC X(01)  VALUE 'N'.
009100         88  WS-JOIN-SYSCLOSE            VALUE 'Y'.
009200     05  WS-CTR-FOUND-SW             PIC X(01)  VALUE 'N'.
009300         88  WS-COUNTER-FOUND            VALUE 'Y'.
009400     05  FILLER                      PIC X(06).
009500*
009600 01  WS-ACCT-TABLE.
009700     05  WS-ACCT-COUNT               PIC 9(04)  COMP  VALUE ZERO.
009800     05  WS-ACCT-ENTRY OCCURS 2000 TIMES
009900                       INDEXED BY WS-ACCT-IDX.
010000         10  WS-ACCT-TBL-GUID        PIC X(36).
010100         10  WS-ACCT-TBL-NAME        PIC X(40).
010200*
010300 01  WS-TRAN-TABLE.
010400     05  WS-TRAN-COUNT               PIC 9(04)  COMP  VALUE ZERO.
010500     05  WS-TRAN-ENTRY OCCURS 5000 TIMES
010600                       INDEXED BY WS-TRAN-IDX.
010700         10  WS-TRAN-TBL-GUID        PIC X(36).
010800         10  WS-TRAN-TBL-YYYYMM      PIC 9(06)  COMP.
010900         10  WS-TRAN-TBL-SYSCLOSE-SW PIC X(01).
011000             88  WS-TRAN-TBL-IS-SYSCLOSE VALUE 'Y'.
011100*
011200 01  WS-SPLIT-TABLE.
011300     05  WS-SPLIT-COUNT              PIC 9(04)  COMP  VALUE ZERO.
011400     05  WS-SPLIT-ENTRY OCCURS 5000 TIMES
011500                       INDEXED BY WS-SPL-IDX, WS-CTR-IDX.
011600         10  WS-SPLIT-TBL-TXN-GUID   PIC X(36).
011700         10  WS-SPLIT-TBL-ACCT-GUID  PIC X(36).
011800         10  WS-SPLIT-TBL-VALUE      PIC S9(13)V99  COMP-3.
011900*
012000 01  WS-JOIN-WORK.
012100     05  WS-JOIN-YYYYMM              PIC 9(06)  COMP  VALUE ZERO.
012200     05  WS-NEG-VALUE                PIC S9(13)V99  COMP-3  VALUE ZERO.
012300     05  WS-COUNTER-NAME             PIC X(40)  VALUE SPACES.
012400     05  FILLER                      PIC X(04).
012500*
012600 01  WS-TALLY-WORK.
012700     05  WS-TALLY-INVEST             PIC 9(04)  COMP  VALUE ZERO.
012800     05  WS-TALLY-FINANCE            PIC 9(04)  COMP  VALUE ZERO.
012900     05  FILLER                      PIC X(06).
013000*
013100 01  WS-TOTALS-WORK.
013200     05  WS-OPERATING-FLOW           PIC S9(13)V99  COMP-3  VALUE ZERO.
013300     05  WS-INVESTING-FLOW           PIC S9(13)V99  COMP-3  VALUE ZERO.
013400     05  WS-FINANCING-FLOW           PIC S9(13)V99  COMP-3  VALUE ZERO.
013500     05  WS-NET-CASH-FLOW            PIC S9(13)V99  COMP-3  VALUE ZERO.
013600     05  FILLER                      PIC X(06).
013700*
013800 01  WS-GLCFLOW-WORK.
013900     05  PARA-NAME                   PIC X(32)  VALUE SPACES.
014000     05  WS-PAGE-COUNT               PIC 9(04)  COMP  VALUE ZERO.
014100     05  WS-LINES-PER-PAGE           PIC 9(02)  COMP  VALUE 50.
014200     05  WS-LINES-USED               PIC 9(02)  COMP  VALUE 99.
014300     05  WS-LINE-SPACING             PIC 9(01)  COMP  VALUE 1.
014400     05  FILLER                      PIC X(07).
014500*
014600 01  HL-HEADER-1.
014700     05  FILLER            PIC X(01)  VALUE SPACES.
014800     05  FILLER            PIC X(19)  VALUE 'CASH FLOW STATEMENT'.
014900     05  FILLER            PIC X(14)  VALUE SPACES.
015000     05  FILLER            PIC X(07)  VALUE 'PERIOD '.
015100     05  HDR-PERIOD        PIC X(07).
015200     05  FILLER            PIC X(20)  VALUE SPACES.
015300     05  FILLER            PIC X(05)  VALUE 'PAGE '.
015400     05  HDR-PAGE-NO       PIC ZZZ.
015500     05  FILLER            PIC X(57)  VALUE SPACES.
015600*
015700*    GENERIC LABEL/VALUE LINE -- SAME SHAPE AS GLINCM'S            *
015800*    TL-SECTION-TOTAL, REUSED FOR ALL FOUR LINES OF THIS REPORT.   *
015900 01  TL-SECTION-TOTAL.
016000     05  FILLER            PIC X(02)  VALUE SPACES.
016100     05  TL-TOTAL-LABEL    PIC X(24).
016200     05  FILLER            PIC X(20)  VALUE SPACES.
016300     05  TL-TOTAL-VALUE    PIC -(13)9.99.
016400     05  FILLER            PIC X(70)  VALUE SPACES.
016500*
016600 01  WS-ERROR-MSG                    PIC X(60)  VALUE SPACES.
016700 PROCEDURE DIVISION.
016800 000-MAINLINE.
016900     MOVE '000-MAINLINE' TO PARA-NAME.
017000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017100     PERFORM 810-READ-PARM THRU 810-EXIT.
017200     PERFORM 811-READ-PERIOD-REQ THRU 811-EXIT.
017300     PERFORM 830-LOAD-ACCOUNTS THRU 830-EXIT.
017400     PERFORM 840-LOAD-TRANSACTIONS THRU 840-EXIT.
017500     PERFORM 850-LOAD-SPLITS THRU 850-EXIT.
017600     PERFORM 860-CLASSIFY-SPLITS THRU 860-EXIT.
017700     PERFORM 300-PRINT-REPORT THRU 300-EXIT.
017800     CLOSE CASH-FLOW-STMT.
017900     STOP RUN.
018000*
018100 300-PRINT-REPORT.
018200     MOVE '300-PRINT-REPORT' TO PARA-NAME.
018300     COMPUTE WS-NET-CASH-FLOW ROUNDED =
018400             WS-OPERATING-FLOW + WS-INVESTING-FLOW + WS-FINANCING-FLOW.
018500     MOVE 'OPERATING ACTIVITIES' TO TL-TOTAL-LABEL.
018600     MOVE WS-OPERATING-FLOW TO TL-TOTAL-VALUE.
018700     MOVE 2 TO WS-LINE-SPACING.
018800     PERFORM 955-HEADINGS THRU 955-EXIT.
018900     WRITE CFLOW-FD-REC FROM TL-SECTION-TOTAL
019000         AFTER ADVANCING WS-LINE-SPACING.
019100     ADD 2 TO WS-LINES-USED.
019200     MOVE 'INVESTING ACTIVITIES' TO TL-TOTAL-LABEL.
019300     MOVE WS-INVESTING-FLOW TO TL-TOTAL-VALUE.
019400     MOVE 1 TO WS-LINE-SPACING.
019500     PERFORM 955-HEADINGS THRU 955-EXIT.
019600     WRITE CFLOW-FD-REC FROM TL-SECTION-TOTAL
019700         AFTER ADVANCING WS-LINE-SPACING.
019800     ADD 1 TO WS-LINES-USED.
019900     MOVE 'FINANCING ACTIVITIES' TO TL-TOTAL-LABEL.
020000     MOVE WS-FINANCING-FLOW TO TL-TOTAL-VALUE.
020100     PERFORM 955-HEADINGS THRU 955-EXIT.
020200     WRITE CFLOW-FD-REC FROM TL-SECTION-TOTAL
020300         AFTER ADVANCING WS-LINE-SPACING.
020400     ADD 1 TO WS-LINES-USED.
020500     MOVE 'NET CASH FLOW' TO TL-TOTAL-LABEL.
020600     MOVE WS-NET-CASH-FLOW TO TL-TOTAL-VALUE.
020700     MOVE 2 TO WS-LINE-SPACING.
020800     PERFORM 955-HEADINGS THRU 955-EXIT.
020900     WRITE CFLOW-FD-REC FROM TL-SECTION-TOTAL
021000         AFTER ADVANCING WS-LINE-SPACING.
021100     ADD 2 TO WS-LINES-USED.
021200 300-EXIT.
021300     EXIT.
021400*
021500 800-OPEN-FILES.
021600     MOVE '800-OPEN-FILES' TO PARA-NAME.
021700     OPEN INPUT  PARM-FILE, PERIOD-REQUEST, ACCOUNTS, TRANSACTIONS,
021800                 SPLITS.
021900     OPEN OUTPUT CASH-FLOW-STMT.
022000 800-EXIT.
022100     EXIT.
022200*
022300 810-READ-PARM.
022400     MOVE '810-READ-PARM' TO PARA-NAME.
022500     READ PARM-FILE INTO GL-PARM-REC
022600         AT END
022700             MOVE 'PARAMETER CONTROL FILE EMPTY' TO WS-ERROR-MSG
022800             PERFORM 990-DISPLAY-ABEND THRU 990-EXIT
022900     END-READ.
023000     CLOSE PARM-FILE.
023100 810-EXIT.
023200     EXIT.
023300*
023400 811-READ-PERIOD-REQ.
023500     MOVE '811-READ-PERIOD-REQ' TO PARA-NAME.
023600     READ PERIOD-REQUEST INTO GL-PERIOD-REQUEST-REC
023700         AT END
023800             MOVE 'PERIOD-REQUEST CONTROL FILE EMPTY' TO WS-ERROR-MSG
023900             PERFORM 990-DISPLAY-ABEND THRU 990-EXIT
024000     END-READ.
024100     CLOSE PERIOD-REQUEST.
024200     STRING PYV-PERIOD-YYYY DELIMITED BY SIZE
024300            '-'            DELIMITED BY SIZE
024400            PYV-PERIOD-MM  DELIMITED BY SIZE
024500            INTO HDR-PERIOD
024600     END-STRING.
024700 811-EXIT.
024800     EXIT.
024900*
025000 830-LOAD-ACCOUNTS.
025100     MOVE '830-LOAD-ACCOUNTS' TO PARA-NAME.
025200     MOVE ZERO TO WS-ACCT-COUNT.
025300     PERFORM 831-TABLE-ONE-ACCT THRU 831-EXIT
025400         UNTIL WS-ACCT-EOF.
025500     CLOSE ACCOUNTS.
025600 830-EXIT.
025700     EXIT.
025800*
025900 831-TABLE-ONE-ACCT.
026000     READ ACCOUNTS INTO GL-ACCOUNT-REC
026100         AT END SET WS-ACCT-EOF TO TRUE
026200     END-READ.
026300     IF NOT WS-ACCT-EOF
026400         ADD 1 TO WS-ACCT-COUNT
026500         SET WS-ACCT-IDX TO WS-ACCT-COUNT
026600         MOVE ACCT-GUID TO WS-ACCT-TBL-GUID (WS-ACCT-IDX)
026700         MOVE ACCT-NAME TO WS-ACCT-TBL-NAME (WS-ACCT-IDX)
026800     END-IF.
026900 831-EXIT.
027000     EXIT.
027100*
027200 840-LOAD-TRANSACTIONS.
027300     MOVE '840-LOAD-TRANSACTIONS' TO PARA-NAME.
027400     MOVE ZERO TO WS-TRAN-COUNT.
027500     PERFORM 841-TABLE-ONE-TRAN THRU 841-EXIT
027600         UNTIL WS-TRAN-EOF.
027700     CLOSE TRANSACTIONS.
027800 840-EXIT.
027900     EXIT.
028000*
028100 841-TABLE-ONE-TRAN.
028200     READ TRANSACTIONS INTO GL-TRANSACTION-REC
028300         AT END SET WS-TRAN-EOF TO TRUE
028400     END-READ.
028500     IF NOT WS-TRAN-EOF
028600         ADD 1 TO WS-TRAN-COUNT
028700         SET WS-TRAN-IDX TO WS-TRAN-COUNT
028800         MOVE TXN-GUID TO WS-TRAN-TBL-GUID (WS-TRAN-IDX)
028900         COMPUTE WS-TRAN-TBL-YYYYMM (WS-TRAN-IDX) =
029000                 TDV-POST-YYYY * 100 + TDV-POST-MM
029100         MOVE 'N' TO WS-TRAN-TBL-SYSCLOSE-SW (WS-TRAN-IDX)
029200         IF TMV-IS-SYSTEM-CLOSING
029300             MOVE 'Y' TO WS-TRAN-TBL-SYSCLOSE-SW (WS-TRAN-IDX)
029400         END-IF
029500     END-IF.
029600 841-EXIT.
029700     EXIT.
029800*
029900 850-LOAD-SPLITS.
030000     MOVE '850-LOAD-SPLITS' TO PARA-NAME.
030100     MOVE ZERO TO WS-SPLIT-COUNT.
030200     PERFORM 851-TABLE-ONE-SPLIT THRU 851-EXIT
030300         UNTIL WS-SPLIT-EOF.
030400     CLOSE SPLITS.
030500 850-EXIT.
030600     EXIT.
030700*
030800 851-TABLE-ONE-SPLIT.
030900     READ SPLITS INTO GL-SPLIT-REC
031000         AT END SET WS-SPLIT-EOF TO TRUE
031100     END-READ.
031200     IF NOT WS-SPLIT-EOF
031300         ADD 1 TO WS-SPLIT-COUNT
031400         SET WS-SPL-IDX TO WS-SPLIT-COUNT
031500         MOVE SPL-TXN-GUID  TO WS-SPLIT-TBL-TXN-GUID (WS-SPL-IDX)
031600         MOVE SPL-ACCT-GUID TO WS-SPLIT-TBL-ACCT-GUID (WS-SPL-IDX)
031700         MOVE SPL-VALUE     TO WS-SPLIT-TBL-VALUE (WS-SPL-IDX)
031800     END-IF.
031900 851-EXIT.
032000     EXIT.
032100*
032200 860-CLASSIFY-SPLITS.
032300     MOVE '860-CLASSIFY-SPLITS' TO PARA-NAME.
032400     SET WS-SPL-IDX TO 1.
032500     PERFORM 861-CLASSIFY-ONE-SPLIT THRU 861-EXIT
032600         UNTIL WS-SPL-IDX > WS-SPLIT-COUNT.
032700 860-EXIT.
032800     EXIT.
032900*
033000*    A SPLIT COUNTS ONLY WHEN ITS ACCOUNT IS THE CONFIGURED CASH   *
033100*    ACCOUNT, ITS VOUCHER POSTED IN THE REQUESTED MONTH, AND THE   *
033200*    VOUCHER IS NOT A SYSTEM-CLOSING ENTRY.                        *
033300 861-CLASSIFY-ONE-SPLIT.
033350     ADD 1 TO WS-SPLITS-CLASSIFIED-CTR.
033400     IF WS-SPLIT-TBL-ACCT-GUID (WS-SPL-IDX) = PRM-BANK-ACCT-GUID
033500         PERFORM 862-FIND-TXN-INFO THRU 862-EXIT
033600         IF WS-JOIN-TRAN-FOUND
033700             AND WS-JOIN-YYYYMM = PER-PERIOD-YYYYMM
033800             AND NOT WS-JOIN-SYSCLOSE
033900             PERFORM 863-FIND-COUNTER-SPLIT THRU 863-EXIT
034000             IF WS-COUNTER-FOUND
034100                 PERFORM 864-FIND-ACCT-NAME THRU 864-EXIT
034200                 PERFORM 865-CLASSIFY-BY-KEYWORD THRU 865-EXIT
034300             ELSE
034400                 ADD WS-SPLIT-TBL-VALUE (WS-SPL-IDX)
034500                     TO WS-OPERATING-FLOW
034600             END-IF
034700         END-IF
034800     END-IF.
034900     SET WS-SPL-IDX UP BY 1.
035000 861-EXIT.
035100     EXIT.
035200*
035300 862-FIND-TXN-INFO.
035400     MOVE ZERO TO WS-JOIN-YYYYMM.
035500     MOVE 'N' TO WS-JOIN-FOUND-SW.
035600     MOVE 'N' TO WS-JOIN-SYSCLOSE-SW.
035700     SET WS-TRAN-IDX TO 1.
035800     SEARCH WS-TRAN-ENTRY
035900         AT END
036000             CONTINUE
036100         WHEN WS-TRAN-TBL-GUID (WS-TRAN-IDX) =
036200              WS-SPLIT-TBL-TXN-GUID (WS-SPL-IDX)
036300             MOVE WS-TRAN-TBL-YYYYMM (WS-TRAN-IDX) TO WS-JOIN-YYYYMM
036400             MOVE WS-TRAN-TBL-SYSCLOSE-SW (WS-TRAN-IDX)
036500                 TO WS-JOIN-SYSCLOSE-SW
036600             MOVE 'Y' TO WS-JOIN-FOUND-SW.
036700 862-EXIT.
036800     EXIT.
036900*
037000*    THE COUNTER SPLIT IS THE OTHER LINE OF THE SAME VOUCHER WHOSE *
037100*    VALUE EXACTLY OFFSETS THE CASH SPLIT'S VALUE.  IF NONE IS     *
037200*    FOUND THE CALLER DEFAULTS THE AMOUNT TO OPERATING.            *
037300 863-FIND-COUNTER-SPLIT.
037400     COMPUTE WS-NEG-VALUE = ZERO - WS-SPLIT-TBL-VALUE (WS-SPL-IDX).
037500     MOVE 'N' TO WS-CTR-FOUND-SW.
037600     SET WS-CTR-IDX TO 1.
037700     SEARCH WS-SPLIT-ENTRY
037800         AT END
037900             CONTINUE
038000         WHEN WS-SPLIT-TBL-TXN-GUID (WS-CTR-IDX) =
038100              WS-SPLIT-TBL-TXN-GUID (WS-SPL-IDX)
038200             AND WS-CTR-IDX NOT = WS-SPL-IDX
038300             AND WS-SPLIT-TBL-VALUE (WS-CTR-IDX) = WS-NEG-VALUE
038400             MOVE 'Y' TO WS-CTR-FOUND-SW.
038500 863-EXIT.
038600     EXIT.
038700*
038800 864-FIND-ACCT-NAME.
038900     MOVE SPACES TO WS-COUNTER-NAME.
039000     SET WS-ACCT-IDX TO 1.
039100     SEARCH WS-ACCT-ENTRY
039200         AT END
039300             CONTINUE
039400         WHEN WS-ACCT-TBL-GUID (WS-ACCT-IDX) =
039500              WS-SPLIT-TBL-ACCT-GUID (WS-CTR-IDX)
039600             MOVE WS-ACCT-TBL-NAME (WS-ACCT-IDX) TO WS-COUNTER-NAME.
039700 864-EXIT.
039800     EXIT.
039900*
040000*    INVESTING KEYWORDS ARE TESTED BEFORE FINANCING; ANYTHING THAT *
040100*    MATCHES NEITHER LIST STAYS OPERATING (SET BY THE CALLER'S     *
040200*    FALLBACK IN 861, NOT HERE -- A MATCHED COUNTER ALWAYS LANDS   *
040300*    IN ONE OF THE THREE CLASSES).                                 *
040400 865-CLASSIFY-BY-KEYWORD.
040500     MOVE ZERO TO WS-TALLY-INVEST, WS-TALLY-FINANCE.
040600     INSPECT WS-COUNTER-NAME TALLYING WS-TALLY-INVEST
040700         FOR ALL 'FIXED-ASSET' FOR ALL 'LONG-TERM-INVESTMENT'
040800         FOR ALL 'INTANGIBLE-ASSET' FOR ALL 'INVESTMENT'.
040900     IF WS-TALLY-INVEST > ZERO
041000         ADD WS-SPLIT-TBL-VALUE (WS-SPL-IDX) TO WS-INVESTING-FLOW
041100     ELSE
041200         INSPECT WS-COUNTER-NAME TALLYING WS-TALLY-FINANCE
041300             FOR ALL 'BORROWING' FOR ALL 'LOAN'
041400             FOR ALL 'SHARE-CAPITAL' FOR ALL 'PAID-IN-CAPITAL'
041500             FOR ALL 'CAPITAL' FOR ALL 'DIVIDEND'
041600         IF WS-TALLY-FINANCE > ZERO
041700             ADD WS-SPLIT-TBL-VALUE (WS-SPL-IDX) TO WS-FINANCING-FLOW
041800         ELSE
041900             ADD WS-SPLIT-TBL-VALUE (WS-SPL-IDX) TO WS-OPERATING-FLOW
042000         END-IF
042100     END-IF.
042200 865-EXIT.
042300     EXIT.
042400*
042500 955-HEADINGS.
042600     IF WS-LINES-USED < WS-LINES-PER-PAGE
042700         GO TO 955-EXIT
042800     END-IF.
042900     ADD 1 TO WS-PAGE-COUNT.
043000     MOVE WS-PAGE-COUNT TO HDR-PAGE-NO.
043100     WRITE CFLOW-FD-REC FROM HL-HEADER-1
043200         AFTER ADVANCING TOP-OF-FORM.
043300     MOVE ZERO TO WS-LINES-USED.
043400 955-EXIT.
043500     EXIT.
043600*
043700 990-DISPLAY-ABEND.
043800     MOVE '990-DISPLAY-ABEND' TO PARA-NAME.
043900     DISPLAY '*** GLCFLOW ABEND -- ' WS-ERROR-MSG.
044000     MOVE 16 TO RETURN-CODE.
044100     STOP RUN.
044200 990-EXIT.
044300     EXIT.
