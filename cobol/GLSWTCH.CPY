000100******************************************************************
000200*                                                                *
000300*    GLSWTCH.CPY  --  COMMON END-OF-FILE / ERROR SWITCH BLOCK     *
000400*                                                                *
000500*    COPYD INTO WORKING-STORAGE BY EVERY GL- PROGRAM THAT READS   *
000600*    MORE THAN ONE FILE, THE SAME WAY A PROGRAM COPIES IN A       *
000700*    SHARED SWITCH BLOCK RATHER THAN DECLARING ITS OWN.  ONE EOF  *
000750*    SWITCH PER FILE IN USE;                                     *
000800*    A PROGRAM THAT DOES NOT OPEN A GIVEN FILE SIMPLY LEAVES ITS  *
000900*    SWITCH AT 'N' FOREVER.                                       *
001000*                                                                *
001100*    11/18/91  RLM  ORIGINAL LAYOUT                              *
001200*    03/02/94  DJC  ADDED WS-ERROR-SWITCH AND WS-ABEND-CODE FOR   *
001300*                   THE ALL-OR-NOTHING POSTING RULE               *
001400******************************************************************
001500 01  WS-GLSWTCH-BLOCK.
001600     05  WS-ACCT-EOF-SW            PIC X(01)  VALUE 'N'.
001700         88  WS-ACCT-EOF               VALUE 'Y'.
001800     05  WS-TRAN-EOF-SW            PIC X(01)  VALUE 'N'.
001900         88  WS-TRAN-EOF               VALUE 'Y'.
002000     05  WS-SPLIT-EOF-SW           PIC X(01)  VALUE 'N'.
002100         88  WS-SPLIT-EOF              VALUE 'Y'.
002200     05  WS-INVH-EOF-SW            PIC X(01)  VALUE 'N'.
002300         88  WS-INVH-EOF               VALUE 'Y'.
002400     05  WS-INVD-EOF-SW            PIC X(01)  VALUE 'N'.
002500         88  WS-INVD-EOF               VALUE 'Y'.
002600     05  WS-BILL-EOF-SW            PIC X(01)  VALUE 'N'.
002700         88  WS-BILL-EOF               VALUE 'Y'.
002800     05  WS-CUST-EOF-SW            PIC X(01)  VALUE 'N'.
002900         88  WS-CUST-EOF               VALUE 'Y'.
003000     05  WS-VEND-EOF-SW            PIC X(01)  VALUE 'N'.
003100         88  WS-VEND-EOF               VALUE 'Y'.
003200     05  WS-PRQ-EOF-SW             PIC X(01)  VALUE 'N'.
003300         88  WS-PRQ-EOF                VALUE 'Y'.
003400     05  WS-ERROR-SWITCH           PIC X(01)  VALUE 'N'.
003500         88  WS-ERROR-FOUND            VALUE 'Y'.
003600     05  WS-FILLER                 PIC X(07).
003700*
003800 01  WS-GLSWTCH-COUNTERS.
003900     05  WS-ABEND-CODE             PIC 9(04)  COMP VALUE ZERO.
004000     05  WS-RECS-READ              PIC 9(07)  COMP VALUE ZERO.
004100     05  WS-RECS-WRITTEN           PIC 9(07)  COMP VALUE ZERO.
004200     05  WS-FILLER2                PIC X(04).
