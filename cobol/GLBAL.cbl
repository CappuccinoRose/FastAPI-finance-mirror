000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     GLBAL.
000300 AUTHOR.         R L MEEKS.
000400 INSTALLATION.   GENERAL LEDGER SYSTEMS.
000500 DATE-WRITTEN.   11/22/91.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800******************************************************************
000900*  GLBAL -- ACCOUNT BALANCE SUBROUTINE.                           *
001000*                                                                *
001100*  CALLED BY GLCRPT, GLBSHT, GLCLOSE AND ANY OTHER PROGRAM THAT   *
001200*  NEEDS ONE ACCOUNT'S SIGNED BALANCE AS OF A CUTOFF DATE.  THE    *
001300*  CALLER BUILDS A SMALL TABLE OF THAT ACCOUNT'S SPLIT VALUES     *
001400*  AND POST-DATES (IT ALREADY HAD TO READ THE SPLITS FILE TO      *
001500*  FIND THEM) AND PASSES THE TABLE, THE COUNT, AND THE CUTOFF     *
001600*  DATE.  GLBAL RETURNS THE SIGNED SUM, ROUNDED TO TWO DECIMALS.  *
001700*  A CUTOFF DATE OF ZEROES MEANS "NO CUTOFF -- TAKE EVERYTHING."  *
001800*                                                                *
001900*  CHANGE LOG                                                     *
002000*  11/22/91  RLM  ORIGINAL SUBROUTINE                             *
002100*  03/02/94  DJC  ADDED THE CUTOFF-DATE PARAMETER -- ORIGINAL      *
002200*                 VERSION SUMMED THE WHOLE TABLE UNCONDITIONALLY  *
002300*  09/14/98  KPF  Y2K -- LK-CUTOFF-DATE IS ALREADY 4-DIGIT YEAR,   *
002400*                 NO CHANGE REQUIRED                               980914
002500*  02/11/00  DJC  WIDENED LK-SPLIT-ENTRY TABLE TO 9999 LINES       000211
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.   IBM-390.
003000 OBJECT-COMPUTER.   IBM-390.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003550 77  WS-CALLS-THIS-RUN         PIC 9(04)  COMP  VALUE ZERO.
003600*
003700 01  WS-GLBAL-WORK.
003800     05  WS-SUBSCRIPT           PIC 9(04)      COMP.
003900     05  WS-RUNNING-SUM         PIC S9(13)V99  COMP-3  VALUE ZERO.
004000     05  WS-NO-CUTOFF-SW        PIC X(01)      VALUE 'N'.
004100         88  WS-NO-CUTOFF           VALUE 'Y'.
004200     05  PARA-NAME              PIC X(30)      VALUE SPACES.
004300*
004400*    ZERO-CUTOFF TEST VIEW -- LK-CUTOFF-DATE OF ALL ZEROES MEANS   *
004500*    "NO DATE FILTER", TESTED HERE AS A REDEFINED 88-LEVEL SO      *
004600*    000-MAIN DOES NOT NEED A SEPARATE NUMERIC COMPARE.            *
004700 01  WS-CUTOFF-ZERO-TEST REDEFINES WS-GLBAL-WORK.
004800     05  FILLER                 PIC X(06).
004900     05  WCZ-DUMMY              PIC X(01).
005000     05  FILLER                 PIC X(34).
005100*
005200*    SIGN-TEST VIEW -- LETS 100-ADD-ONE-SPLIT'S CALLER CHECK A      *
005300*    CREDIT-BALANCE ACCOUNT WITHOUT A SEPARATE NUMERIC COMPARE.     *
005400 01  WS-RUNNING-SUM-SIGN-TEST REDEFINES WS-GLBAL-WORK.
005500     05  FILLER                 PIC X(02).
005600     05  WRS-SIGN-BYTE          PIC X(01).
005700     05  FILLER                 PIC X(38).
005800******************************************************************
005900 LINKAGE SECTION.
006000*
006100 01  LK-SPLIT-TABLE.
006200     05  LK-SPLIT-COUNT         PIC 9(04)      COMP.
006300     05  LK-SPLIT-ENTRY         OCCURS 9999 TIMES.
006400         10  LK-ENTRY-VALUE     PIC S9(13)V99  COMP-3.
006500         10  LK-ENTRY-POST-DATE PIC 9(08)      COMP.
006600*
006700 01  LK-BALANCE-REQUEST.
006800     05  LK-CUTOFF-DATE         PIC 9(08).
006900     05  LK-ACCOUNT-BALANCE     PIC S9(13)V99  COMP-3.
007000*
007100*    CUTOFF DATE BROKEN OUT YYYY/MM/DD -- KEPT FOR PARITY WITH      *
007200*    THE OTHER PROGRAMS' DATE-VIEW REDEFINES, THOUGH 000-MAIN       *
007300*    ONLY EVER TESTS THE WHOLE-FIELD ZERO CASE.                     *
007400 01  LK-CUTOFF-DATE-VIEW REDEFINES LK-BALANCE-REQUEST.
007500     05  LKC-CUTOFF-YYYY        PIC 9(04).
007600     05  LKC-CUTOFF-MM          PIC 9(02).
007700     05  LKC-CUTOFF-DD          PIC 9(02).
007800     05  FILLER                 PIC X(08).
008000******************************************************************
008100 PROCEDURE DIVISION USING LK-SPLIT-TABLE, LK-BALANCE-REQUEST.
008200*
008300 000-MAIN.
008400     MOVE '000-MAIN' TO PARA-NAME.
008450     ADD 1 TO WS-CALLS-THIS-RUN.
008500     IF LK-CUTOFF-DATE = ZERO
008600         MOVE 'Y' TO WS-NO-CUTOFF-SW
008700     ELSE
008800         MOVE 'N' TO WS-NO-CUTOFF-SW
008900     END-IF.
009000     MOVE ZERO TO WS-RUNNING-SUM.
009100     MOVE 1 TO WS-SUBSCRIPT.
009200     PERFORM 100-ADD-ONE-SPLIT THRU 100-EXIT
009300         UNTIL WS-SUBSCRIPT > LK-SPLIT-COUNT.
009400     MOVE WS-RUNNING-SUM TO LK-ACCOUNT-BALANCE.
009500     GOBACK.
009600*
009700 100-ADD-ONE-SPLIT.
009800     IF WS-NO-CUTOFF
009900         OR LK-ENTRY-POST-DATE (WS-SUBSCRIPT) NOT > LK-CUTOFF-DATE
010000         ADD LK-ENTRY-VALUE (WS-SUBSCRIPT) TO WS-RUNNING-SUM
010100     END-IF.
010200     ADD 1 TO WS-SUBSCRIPT.
010300 100-EXIT.
010400     EXIT.
010500*
010600*  END OF PROGRAM GLBAL
