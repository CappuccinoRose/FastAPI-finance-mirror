000100******************************************************************
000200*                                                                *
000300*    GLPARM.CPY  --  FIXED POSTING-TARGET ACCOUNT PARAMETERS      *
000400*                                                                *
000500*    ONE RECORD, READ ONCE AT STARTUP BY GLPOST.  CARRIES THE     *
000600*    FOUR CONFIGURED LEDGER ACCOUNTS A DOCUMENT POSTS AGAINST --  *
000700*    THE SHOP RUNS ONE SET OF BOOKS, SO THESE NEVER VARY BY       *
000800*    CUSTOMER OR VENDOR.                                          *
000900*                                                                *
001000*    11/25/91  RLM  ORIGINAL LAYOUT                              *
001100*    09/14/98  KPF  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE       *
001200******************************************************************
001300 01  GL-PARM-REC.
001400     05  PRM-RECEIVABLE-GUID       PIC X(36).
001500     05  PRM-PAYABLE-GUID          PIC X(36).
001600     05  PRM-REVENUE-GUID          PIC X(36).
001700     05  PRM-EXPENSE-GUID          PIC X(36).
001800     05  PRM-PROFIT-LOSS-GUID      PIC X(36).
001900     05  PRM-BANK-ACCT-GUID        PIC X(36).
002000     05  PRM-FILLER                PIC X(06).
