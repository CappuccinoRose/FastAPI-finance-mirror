000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GLCLOSE.
000300 AUTHOR.        R L MEEKS.
000400 INSTALLATION.  GENERAL LEDGER SYSTEMS.
000500 DATE-WRITTEN.  12/02/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  GLCLOSE -- PERIOD-END CLOSING SWEEP.                          *
001000*                                                                *
001100*  READS THE CLOSING-TASK QUEUE AND, FOR EACH TASK, SWEEPS EVERY  *
001200*  INCOME AND EXPENSE ACCOUNT TO ZERO AS OF THE TASK'S PERIOD-    *
001300*  END DATE, ROLLS THE NET RESULT INTO THE PROFIT-AND-LOSS        *
001400*  ACCOUNT, AND WRITES THE WHOLE SWEEP AS ONE BALANCED JOURNAL    *
001500*  ENTRY.  ACCOUNT BALANCES ARE COMPUTED BY GLBAL, THE SAME       *
001600*  SUBROUTINE THE REPORT PROGRAMS CALL.  THE GENERATED SPLITS     *
001700*  ARE BALANCE-CHECKED BY GLVALID, UNDER ITS HALF-CENT TOLERANCE, *
001800*  BEFORE ANYTHING IS WRITTEN -- A TASK THAT FAILS THE CHECK      *
001900*  WRITES NOTHING AND COMES BACK MARKED FAILED.                  *
002000*                                                                *
002100*  CHANGE LOG                                                     *
002200*  12/02/91  RLM  ORIGINAL PROGRAM                                *
002300*  04/08/93  DJC  ROUTED THE GENERATED-SPLIT BALANCE CHECK        *
002400*                 THROUGH GLVALID INSTEAD OF A LOCAL ZERO TEST    *
002500*  09/14/98  KPF  Y2K REVIEW -- PERIOD-END DATES ALL 4-DIGIT      *
002600*                 YEAR, NO CHANGE REQUIRED                980914  *
002700*  02/11/00  DJC  CLOSING-TASK QUEUE CAN NOW CARRY MORE THAN ONE  *
002800*                 REQUEST PER RUN -- SEE GLCLSTSK.CPY     000211  *
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.   IBM-390.
003300 OBJECT-COMPUTER.   IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT CLOSING-TASKS ASSIGN TO UT-S-CLSTSK
003900         ACCESS MODE IS SEQUENTIAL
004000         FILE STATUS IS WS-TASK-STATUS.
004100     SELECT NEW-CLOSING-TASKS ASSIGN TO UT-S-NEWTASK
004200         ACCESS MODE IS SEQUENTIAL
004300         FILE STATUS IS WS-NEWTASK-STATUS.
004400     SELECT ACCOUNTS ASSIGN TO UT-S-ACCOUNT
004500         ACCESS MODE IS SEQUENTIAL
004600         FILE STATUS IS WS-ACCT-STATUS.
004700     SELECT TRANSACTIONS ASSIGN TO UT-S-GLTRANS
004800         ACCESS MODE IS SEQUENTIAL
004900         FILE STATUS IS WS-TRAN-STATUS.
005000     SELECT SPLITS ASSIGN TO UT-S-GLSPLIT
005100         ACCESS MODE IS SEQUENTIAL
005200         FILE STATUS IS WS-SPLIT-STATUS.
005300     SELECT GLPARMS ASSIGN TO UT-S-GLPARMS
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS WS-PARM-STATUS.
005600     SELECT SYSOUT ASSIGN TO UT-S-SYSOUT
005700         ORGANIZATION IS SEQUENTIAL.
005800******************************************************************
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200 FD  CLOSING-TASKS
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 124 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS TASK-FD-REC.
006800 01  TASK-FD-REC                  PIC X(124).
006900*
007000 FD  NEW-CLOSING-TASKS
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 124 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS NEWTASK-FD-REC.
007600 01  NEWTASK-FD-REC               PIC X(124).
007700*
007800 FD  ACCOUNTS
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 153 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS ACCT-FD-REC.
008400 01  ACCT-FD-REC                  PIC X(153).
008500*
008600 FD  TRANSACTIONS
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 112 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS TRAN-FD-REC.
009200 01  TRAN-FD-REC                  PIC X(112).
009300*
009400 FD  SPLITS
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 193 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS SPLIT-FD-REC.
010000 01  SPLIT-FD-REC                 PIC X(193).
010100*
010200 FD  GLPARMS
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 222 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS PARM-FD-REC.
010800 01  PARM-FD-REC                  PIC X(222).
010900*
011000 FD  SYSOUT
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 132 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS SYSOUT-REC.
011600 01  SYSOUT-REC                   PIC X(132).
011700******************************************************************
011800 WORKING-STORAGE SECTION.
011850 77  WS-ACCTS-CLOSED-CTR       PIC 9(05)  COMP  VALUE ZERO.
011900*
012000 01  WS-FILE-STATUS-CODES.
012100     05  WS-TASK-STATUS           PIC X(02).
012200     05  WS-NEWTASK-STATUS        PIC X(02).
012300     05  WS-ACCT-STATUS           PIC X(02).
012400     05  WS-TRAN-STATUS           PIC X(02).
012500     05  WS-SPLIT-STATUS          PIC X(02).
012600     05  WS-PARM-STATUS           PIC X(02).
012700     05  FILLER                   PIC X(02).
012800*
012900     COPY GLSWTCH.
013000*
013100     COPY GLPARM.
013200     COPY GLCLSTSK.
013300     COPY GLACCT.
013400     COPY GLTRAN.
013500     COPY GLSPLIT.
013600*
013700 01  WS-GLCLOSE-SWITCHES.
013800     05  WS-TASK-EOF-SW           PIC X(01)      VALUE 'N'.
013900         88  WS-TASK-EOF              VALUE 'Y'.
014000     05  FILLER                   PIC X(09)      VALUE SPACES.
014100*
014200*    ACCOUNT TABLE -- LOADED ONCE AT STARTUP SO EVERY CLOSING      *
014300*    TASK IN THE QUEUE CAN SCAN IT WITHOUT RE-READING THE CHART    *
014400*    OF ACCOUNTS FILE.  SIZED FOR A CHART OF 2000 ACCOUNTS.        *
014500 01  WS-ACCT-TABLE.
014600     05  WS-ACCT-COUNT            PIC 9(04)      COMP VALUE ZERO.
014700     05  WS-ACCT-ENTRY OCCURS 2000 TIMES INDEXED BY WS-ACCT-IDX.
014800         10  WS-ACCT-TBL-GUID     PIC X(36).
014900         10  WS-ACCT-TBL-NAME     PIC X(40).
015000         10  WS-ACCT-TBL-TYPE     PIC X(20).
015100*
015200*    TRANSACTION-DATE LOOKUP TABLE -- THE SPLIT RECORD CARRIES NO  *
015300*    DATE OF ITS OWN (SEE GLSPLIT.CPY); ITS TRANSACTION'S POST     *
015400*    DATE IS JOINED IN HERE AT LOAD TIME SO EACH SPLIT CAN BE      *
015500*    TESTED AGAINST A TASK'S CUTOFF DATE.                          *
015600 01  WS-TRAN-TABLE.
015700     05  WS-TRAN-COUNT            PIC 9(04)      COMP VALUE ZERO.
015800     05  WS-TRAN-ENTRY OCCURS 5000 TIMES INDEXED BY WS-TRAN-IDX.
015900         10  WS-TRAN-TBL-GUID       PIC X(36).
016000         10  WS-TRAN-TBL-POST-DATE  PIC 9(08)    COMP.
016100*
016200*    SPLIT TABLE -- EVERY SPLIT ON FILE, ACCOUNT GUID AND POST     *
016300*    DATE ONLY, USED TO BUILD EACH ACCOUNT'S GLBAL INPUT TABLE.    *
016400 01  WS-SPLIT-TABLE.
016500     05  WS-SPLIT-COUNT           PIC 9(04)      COMP VALUE ZERO.
016600     05  WS-SPLIT-ENTRY OCCURS 9999 TIMES INDEXED BY WS-SPLIT-IDX.
016700         10  WS-SPLIT-TBL-ACCT-GUID  PIC X(36).
016800         10  WS-SPLIT-TBL-VALUE      PIC S9(13)V99 COMP-3.
016900         10  WS-SPLIT-TBL-POST-DATE  PIC 9(08)     COMP.
017000*
017100 01  WS-GLCLOSE-WORK.
017200     05  PARA-NAME                PIC X(30)      VALUE SPACES.
017300     05  WS-TOTAL-INCOME          PIC S9(13)V99  COMP-3 VALUE ZERO.
017400     05  WS-TOTAL-EXPENSE         PIC S9(13)V99  COMP-3 VALUE ZERO.
017500     05  WS-NET-PROFIT            PIC S9(13)V99  COMP-3 VALUE ZERO.
017600     05  WS-ACCT-BALANCE          PIC S9(13)V99  COMP-3 VALUE ZERO.
017700     05  WS-ABS-BALANCE           PIC S9(13)V99  COMP-3 VALUE ZERO.
017800     05  WS-JOIN-POST-DATE        PIC 9(08)      COMP   VALUE ZERO.
017900     05  WS-TXN-SEQ               PIC 9(07)      COMP   VALUE ZERO.
018000     05  WS-SPLIT-SEQ             PIC 9(04)      COMP   VALUE ZERO.
018100     05  WS-TXN-SEQ-ED            PIC 9(07)             VALUE ZERO.
018200     05  WS-SPLIT-SEQ-ED          PIC 9(04)             VALUE ZERO.
018300     05  WS-DIFF-ED               PIC -(13)9.99         VALUE ZERO.
018400     05  WS-MEMO-TEXT             PIC X(60)      VALUE SPACES.
018500     05  WS-ERROR-MSG             PIC X(60)      VALUE SPACES.
018600     05  WS-ERROR-LINE            PIC X(132)     VALUE SPACES.
018700     05  WS-PERIOD-END-ED.
018800         10  WS-PE-YYYY           PIC 9(04).
018900         10  FILLER               PIC X(01)      VALUE '-'.
019000         10  WS-PE-MM             PIC 9(02).
019100         10  FILLER               PIC X(01)      VALUE '-'.
019200         10  WS-PE-DD             PIC 9(02).
019300     05  FILLER                   PIC X(06)      VALUE SPACES.
019400*
019500 01  WS-CLOSING-TXN-GUID          PIC X(36)      VALUE SPACES.
019600*
019700*    CLOSING-SPLIT WORK TABLE -- ONE ENTRY PER ACCOUNT SWEPT, PLUS *
019800*    ONE MORE FOR THE PROFIT-AND-LOSS SPLIT, BUILT HERE BEFORE     *
019900*    ANYTHING IS WRITTEN SO THE WHOLE SET CAN BE BALANCE-CHECKED   *
020000*    BY GLVALID FIRST.                                             *
020100 01  WS-CLOSE-SPLIT-TABLE.
020200     05  WS-CLOSE-SPLIT-COUNT     PIC 9(04)      COMP VALUE ZERO.
020300     05  WS-CLOSE-SPLIT-ENTRY OCCURS 999 TIMES INDEXED BY WS-CLS-IDX.
020400         10  WS-CLS-ACCT-GUID     PIC X(36).
020500         10  WS-CLS-VALUE         PIC S9(13)V99  COMP-3.
020600         10  WS-CLS-MEMO          PIC X(60).
020700*
020800*    GUID BUILD VIEW -- SAME SHOP HABIT AS GLPOST: A VOUCHER-      *
020900*    SHAPED KEY BUILT FROM THE PERIOD-END DATE AND A SEQUENCE      *
021000*    NUMBER, NOT AN EXTERNAL GUID GENERATOR.                       *
021100 01  WS-GUID-BUILD-AREA.
021200     05  WS-GUID-PREFIX           PIC X(08)      VALUE 'GLCLOSEZ'.
021300     05  WS-GUID-DATE             PIC 9(08).
021400     05  WS-GUID-SEQ              PIC 9(07).
021500     05  WS-GUID-FILLER           PIC X(13)      VALUE SPACES.
021600 01  WS-GUID-VIEW REDEFINES WS-GUID-BUILD-AREA.
021700     05  WS-GUID-STRING           PIC X(36).
021800*
021900*    GLBAL LINKAGE -- ONE ACCOUNT'S SPLITS AT A TIME, BUILT FRESH  *
022000*    BY 310-BUILD-GLBAL-TABLE FOR EACH ACCOUNT SWEPT.              *
022100 01  WS-GLBAL-LINKAGE.
022200     05  WS-GB-SPLIT-TABLE.
022300         10  WS-GB-SPLIT-COUNT    PIC 9(04)      COMP.
022400         10  WS-GB-SPLIT-ENTRY OCCURS 9999 TIMES INDEXED BY WS-GB-IDX.
022500             15  WS-GB-ENTRY-VALUE      PIC S9(13)V99 COMP-3.
022600             15  WS-GB-ENTRY-POST-DATE  PIC 9(08)     COMP.
022700     05  WS-GB-BALANCE-REQUEST.
022800         10  WS-GB-CUTOFF-DATE        PIC 9(08).
022900         10  WS-GB-ACCOUNT-BALANCE    PIC S9(13)V99  COMP-3.
023000*
023100*    GLVALID LINKAGE -- THE WHOLE GENERATED-SPLIT SET FOR THIS     *
023200*    TASK IS PASSED HERE UNDER THE HALF-CENT TOLERANCE.            *
023300 01  WS-GLVALID-LINKAGE.
023400     05  WS-VL-SPLIT-TABLE.
023500         10  WS-VL-SPLIT-COUNT    PIC 9(04)      COMP.
023600         10  WS-VL-SPLIT-ENTRY    PIC S9(13)V99  COMP-3
023700                                  OCCURS 999 TIMES.
023800     05  WS-VL-RESULT.
023900         10  WS-VL-VALID-SW       PIC X(01).
024000             88  WS-VL-IS-VALID       VALUE 'Y'.
024100             88  WS-VL-IS-INVALID     VALUE 'N'.
024200         10  WS-VL-TOLERANCE-SW   PIC X(01)      VALUE 'Y'.
024300             88  WS-VL-USE-TOLERANCE  VALUE 'Y'.
024400         10  WS-VL-SPLIT-SUM      PIC S9(13)V99  COMP-3.
024500     05  FILLER                   PIC X(04)      VALUE SPACES.
024600******************************************************************
024700 PROCEDURE DIVISION.
024800*
024900 000-MAINLINE.
025000     MOVE '000-MAINLINE' TO PARA-NAME.
025100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025200     PERFORM 805-READ-PARMS THRU 805-EXIT.
025300     PERFORM 810-LOAD-ACCOUNTS THRU 810-EXIT.
025400     PERFORM 815-LOAD-TRANSACTIONS THRU 815-EXIT.
025500     PERFORM 820-LOAD-SPLITS THRU 820-EXIT.
025600     PERFORM 840-OPEN-EXTEND-FILES THRU 840-EXIT.
025700     PERFORM 830-READ-TASK THRU 830-EXIT.
025800     PERFORM 100-PROCESS-ONE-TASK THRU 100-EXIT
025900         UNTIL WS-TASK-EOF.
026000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
026100     MOVE ZERO TO RETURN-CODE.
026200     GOBACK.
026300*
026400 100-PROCESS-ONE-TASK.
026500     MOVE '100-PROCESS-ONE-TASK' TO PARA-NAME.
026600     MOVE ZERO TO WS-TOTAL-INCOME, WS-TOTAL-EXPENSE, WS-NET-PROFIT.
026700     MOVE ZERO TO WS-CLOSE-SPLIT-COUNT.
026800     SET CLS-IN-PROGRESS TO TRUE.
026900     PERFORM 110-FORMAT-PERIOD-DATE THRU 110-EXIT.
027000     STRING '*** TASK ' DELIMITED BY SIZE
027100            CLS-TASK-ID DELIMITED BY SIZE
027200            ' NOW IN-PROGRESS, PERIOD END ' DELIMITED BY SIZE
027300            WS-PERIOD-END-ED DELIMITED BY SIZE
027400            INTO WS-ERROR-LINE.
027500     WRITE SYSOUT-REC FROM WS-ERROR-LINE.
027600     MOVE SPACES TO WS-ERROR-LINE.
027700     PERFORM 200-SELECT-INCOME-EXPENSE THRU 200-EXIT.
027800     IF WS-CLOSE-SPLIT-COUNT = ZERO
027900         SET CLS-COMPLETED TO TRUE
028000         MOVE SPACES TO CLS-FAIL-REASON
028100     ELSE
028200         PERFORM 400-ADD-PROFIT-SPLIT THRU 400-EXIT
028300         PERFORM 500-BALANCE-CHECK THRU 500-EXIT
028400         IF WS-VL-IS-VALID
028500             PERFORM 600-WRITE-CLOSING-ENTRY THRU 600-EXIT
028600             SET CLS-COMPLETED TO TRUE
028700             MOVE SPACES TO CLS-FAIL-REASON
028800         ELSE
028900             SET CLS-FAILED TO TRUE
029000             MOVE WS-VL-SPLIT-SUM TO WS-DIFF-ED
029050             MOVE SPACES TO CLS-FAIL-REASON
029100             STRING 'CLOSING ENTRY OUT OF BALANCE, DIFFERENCE = '
029200                    DELIMITED BY SIZE
029300                    WS-DIFF-ED DELIMITED BY SIZE
029400                    INTO CLS-FAIL-REASON
029500             STRING '*** TASK ' DELIMITED BY SIZE
029600                    CLS-TASK-ID DELIMITED BY SIZE
029700                    ' FAILED -- ' DELIMITED BY SIZE
029800                    CLS-FAIL-REASON DELIMITED BY SIZE
029900                    INTO WS-ERROR-LINE
030000             WRITE SYSOUT-REC FROM WS-ERROR-LINE
030100             MOVE SPACES TO WS-ERROR-LINE
030200         END-IF
030300     END-IF.
030400     PERFORM 700-WRITE-RESULT THRU 700-EXIT.
030500     PERFORM 830-READ-TASK THRU 830-EXIT.
030600 100-EXIT.
030700     EXIT.
030800*
030900 110-FORMAT-PERIOD-DATE.
031000     MOVE '110-FORMAT-PERIOD-DATE' TO PARA-NAME.
031100     MOVE CDV-PERIOD-YYYY TO WS-PE-YYYY.
031200     MOVE CDV-PERIOD-MM   TO WS-PE-MM.
031300     MOVE CDV-PERIOD-DD   TO WS-PE-DD.
031400 110-EXIT.
031500     EXIT.
031600*
031700 200-SELECT-INCOME-EXPENSE.
031800     MOVE '200-SELECT-INCOME-EXPENSE' TO PARA-NAME.
031900     SET WS-ACCT-IDX TO 1.
032000     PERFORM 210-TEST-ONE-ACCOUNT THRU 210-EXIT
032100         UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
032200 200-EXIT.
032300     EXIT.
032400*
032500 210-TEST-ONE-ACCOUNT.
032600     IF WS-ACCT-TBL-TYPE (WS-ACCT-IDX) = 'INCOME'
032700         OR WS-ACCT-TBL-TYPE (WS-ACCT-IDX) = 'EXPENSE'
032800         PERFORM 300-SWEEP-ONE-ACCOUNT THRU 300-EXIT
032900     END-IF.
033000     SET WS-ACCT-IDX UP BY 1.
033100 210-EXIT.
033200     EXIT.
033300*
033400*    U3 STEP 3 -- COMPUTE THE ACCOUNT'S BALANCE PER U2 (VIA        *
033500*    GLBAL) AND SKIP IT IF THE BALANCE IS UNDER A PENNY.           *
033600 300-SWEEP-ONE-ACCOUNT.
033700     MOVE '300-SWEEP-ONE-ACCOUNT' TO PARA-NAME.
033800     PERFORM 310-BUILD-GLBAL-TABLE THRU 310-EXIT.
033900     MOVE CLS-PERIOD-END-DATE TO WS-GB-CUTOFF-DATE.
034000     CALL 'GLBAL' USING WS-GB-SPLIT-TABLE, WS-GB-BALANCE-REQUEST.
034100     MOVE WS-GB-ACCOUNT-BALANCE TO WS-ACCT-BALANCE.
034200     IF WS-ACCT-BALANCE < ZERO
034300         COMPUTE WS-ABS-BALANCE = WS-ACCT-BALANCE * -1
034400     ELSE
034500         MOVE WS-ACCT-BALANCE TO WS-ABS-BALANCE
034600     END-IF.
034700     IF WS-ABS-BALANCE < 0.01
034800         CONTINUE
034900     ELSE
035000         PERFORM 320-ADD-CLOSING-SPLIT THRU 320-EXIT
035050         ADD 1 TO WS-ACCTS-CLOSED-CTR
035100     END-IF.
035200 300-EXIT.
035300     EXIT.
035400*
035500 310-BUILD-GLBAL-TABLE.
035600     MOVE '310-BUILD-GLBAL-TABLE' TO PARA-NAME.
035700     MOVE ZERO TO WS-GB-SPLIT-COUNT.
035800     SET WS-SPLIT-IDX TO 1.
035900     PERFORM 311-COPY-ONE-SPLIT THRU 311-EXIT
036000         UNTIL WS-SPLIT-IDX > WS-SPLIT-COUNT.
036100 310-EXIT.
036200     EXIT.
036300*
036400 311-COPY-ONE-SPLIT.
036500     IF WS-SPLIT-TBL-ACCT-GUID (WS-SPLIT-IDX)
036600             = WS-ACCT-TBL-GUID (WS-ACCT-IDX)
036700         ADD 1 TO WS-GB-SPLIT-COUNT
036800         MOVE WS-SPLIT-TBL-VALUE (WS-SPLIT-IDX)
036900             TO WS-GB-ENTRY-VALUE (WS-GB-SPLIT-COUNT)
037000         MOVE WS-SPLIT-TBL-POST-DATE (WS-SPLIT-IDX)
037100             TO WS-GB-ENTRY-POST-DATE (WS-GB-SPLIT-COUNT)
037200     END-IF.
037300     SET WS-SPLIT-IDX UP BY 1.
037400 311-EXIT.
037500     EXIT.
037600*
037700*    U3 STEP 4 -- ONE CLOSING SPLIT PER ACCOUNT, VALUE = MINUS     *
037800*    THE BALANCE, PLUS THE RUNNING INCOME/EXPENSE ACCUMULATORS     *
037900*    THAT FEED THE NET-PROFIT CALCULATION IN 400.                  *
038000 320-ADD-CLOSING-SPLIT.
038100     MOVE '320-ADD-CLOSING-SPLIT' TO PARA-NAME.
038200     ADD 1 TO WS-CLOSE-SPLIT-COUNT.
038300     MOVE WS-ACCT-TBL-GUID (WS-ACCT-IDX)
038400         TO WS-CLS-ACCT-GUID (WS-CLOSE-SPLIT-COUNT).
038500     COMPUTE WS-CLS-VALUE (WS-CLOSE-SPLIT-COUNT) =
038600         WS-ACCT-BALANCE * -1.
038700     MOVE SPACES TO WS-MEMO-TEXT.
038800     STRING 'Close ' DELIMITED BY SIZE
038900            WS-ACCT-TBL-NAME (WS-ACCT-IDX) DELIMITED BY SIZE
039000            ' to ' DELIMITED BY SIZE
039100            WS-PERIOD-END-ED DELIMITED BY SIZE
039200            INTO WS-MEMO-TEXT.
039300     MOVE WS-MEMO-TEXT TO WS-CLS-MEMO (WS-CLOSE-SPLIT-COUNT).
039400     IF WS-ACCT-TBL-TYPE (WS-ACCT-IDX) = 'INCOME'
039500         ADD WS-ACCT-BALANCE TO WS-TOTAL-INCOME
039600     ELSE
039700         COMPUTE WS-TOTAL-EXPENSE = WS-TOTAL-EXPENSE - WS-ACCT-BALANCE
039800     END-IF.
039900 320-EXIT.
040000     EXIT.
040100*
040200*    U3 STEP 5 -- NET-PROFIT = TOTAL-INCOME - TOTAL-EXPENSE;       *
040300*    A NON-ZERO RESULT GETS ITS OWN SPLIT ON THE CONFIGURED        *
040400*    PROFIT-AND-LOSS ACCOUNT FROM GLPARM.                          *
040500 400-ADD-PROFIT-SPLIT.
040600     MOVE '400-ADD-PROFIT-SPLIT' TO PARA-NAME.
040700     COMPUTE WS-NET-PROFIT = WS-TOTAL-INCOME - WS-TOTAL-EXPENSE.
040800     IF WS-NET-PROFIT NOT = ZERO
040900         ADD 1 TO WS-CLOSE-SPLIT-COUNT
041000         MOVE PRM-PROFIT-LOSS-GUID
041100             TO WS-CLS-ACCT-GUID (WS-CLOSE-SPLIT-COUNT)
041200         MOVE WS-NET-PROFIT TO WS-CLS-VALUE (WS-CLOSE-SPLIT-COUNT)
041300         MOVE SPACES TO WS-MEMO-TEXT
041400         STRING 'Net profit for period ended ' DELIMITED BY SIZE
041500                WS-PERIOD-END-ED DELIMITED BY SIZE
041600                INTO WS-MEMO-TEXT
041700         MOVE WS-MEMO-TEXT TO WS-CLS-MEMO (WS-CLOSE-SPLIT-COUNT)
041800     END-IF.
041900 400-EXIT.
042000     EXIT.
042100*
042200*    U3 STEP 6 -- THE WHOLE GENERATED SET MUST NET TO ZERO WITHIN  *
042300*    A HALF CENT, THE SAME TOLERANCE GLVALID GIVES ANY CLOSING     *
042400*    RUN.                                                          *
042500 500-BALANCE-CHECK.
042600     MOVE '500-BALANCE-CHECK' TO PARA-NAME.
042700     MOVE WS-CLOSE-SPLIT-COUNT TO WS-VL-SPLIT-COUNT.
042800     SET WS-CLS-IDX TO 1.
042900     PERFORM 510-COPY-ONE-VL-SPLIT THRU 510-EXIT
043000         UNTIL WS-CLS-IDX > WS-CLOSE-SPLIT-COUNT.
043100     MOVE 'Y' TO WS-VL-TOLERANCE-SW.
043200     CALL 'GLVALID' USING WS-VL-SPLIT-TABLE, WS-VL-RESULT.
043300 500-EXIT.
043400     EXIT.
043500*
043600 510-COPY-ONE-VL-SPLIT.
043700     MOVE WS-CLS-VALUE (WS-CLS-IDX) TO WS-VL-SPLIT-ENTRY (WS-CLS-IDX).
043800     SET WS-CLS-IDX UP BY 1.
043900 510-EXIT.
044000     EXIT.
044100*
044200*    U3 STEP 7 -- ONE CLOSING TRANSACTION, MARKED WITH THE         *
044300*    '[SYSTEM_CLOSING]' PREFIX GLTRAN.CPY'S MARKER VIEW TESTS, AND *
044400*    ONE SPLIT PER ENTRY IN THE CLOSING TABLE.                     *
044500 600-WRITE-CLOSING-ENTRY.
044600     MOVE '600-WRITE-CLOSING-ENTRY' TO PARA-NAME.
044700     PERFORM 610-BUILD-TXN-GUID THRU 610-EXIT.
044800     MOVE WS-CLOSING-TXN-GUID TO TXN-GUID.
044900     MOVE CLS-PERIOD-END-DATE TO TXN-POST-DATE.
045000     MOVE CLS-PERIOD-END-DATE TO TXN-ENTER-DATE.
045100     MOVE SPACES TO TXN-DESC.
045200     STRING '[SYSTEM_CLOSING] Period close ' DELIMITED BY SIZE
045300            WS-PERIOD-END-ED DELIMITED BY SIZE
045400            INTO TXN-DESC.
045500     WRITE TRAN-FD-REC FROM GL-TRANSACTION-REC.
045600     ADD 1 TO WS-RECS-WRITTEN.
045700     MOVE ZERO TO WS-SPLIT-SEQ.
045800     SET WS-CLS-IDX TO 1.
045900     PERFORM 620-WRITE-ONE-SPLIT THRU 620-EXIT
046000         UNTIL WS-CLS-IDX > WS-CLOSE-SPLIT-COUNT.
046100 600-EXIT.
046200     EXIT.
046300*
046400 610-BUILD-TXN-GUID.
046500     MOVE '610-BUILD-TXN-GUID' TO PARA-NAME.
046600     ADD 1 TO WS-TXN-SEQ.
046700     MOVE WS-TXN-SEQ TO WS-TXN-SEQ-ED.
046800     MOVE CLS-PERIOD-END-DATE TO WS-GUID-DATE.
046900     MOVE WS-TXN-SEQ TO WS-GUID-SEQ.
047000     MOVE SPACES TO WS-GUID-FILLER.
047100     MOVE WS-GUID-STRING TO WS-CLOSING-TXN-GUID.
047200 610-EXIT.
047300     EXIT.
047400*
047500 620-WRITE-ONE-SPLIT.
047600     ADD 1 TO WS-SPLIT-SEQ.
047700     MOVE WS-SPLIT-SEQ TO WS-SPLIT-SEQ-ED.
047800     MOVE SPACES TO GL-SPLIT-REC.
047900     STRING 'CLSP' WS-TXN-SEQ-ED WS-SPLIT-SEQ-ED DELIMITED BY SIZE
048000            INTO SPL-GUID.
048100     MOVE WS-CLOSING-TXN-GUID TO SPL-TXN-GUID.
048200     MOVE WS-CLS-ACCT-GUID (WS-CLS-IDX) TO SPL-ACCT-GUID.
048300     MOVE WS-CLS-VALUE (WS-CLS-IDX) TO SPL-VALUE.
048400     MOVE WS-CLS-MEMO (WS-CLS-IDX) TO SPL-MEMO.
048500     MOVE 'N' TO SPL-RECONCILE.
048600     MOVE SPACES TO SPL-FILLER.
048700     WRITE SPLIT-FD-REC FROM GL-SPLIT-REC.
048800     ADD 1 TO WS-RECS-WRITTEN.
048900     SET WS-CLS-IDX UP BY 1.
049000 620-EXIT.
049100     EXIT.
049200*
049300 700-WRITE-RESULT.
049400     MOVE '700-WRITE-RESULT' TO PARA-NAME.
049500     WRITE NEWTASK-FD-REC FROM GL-CLOSING-TASK-REC.
049600 700-EXIT.
049700     EXIT.
049800*
049900 800-OPEN-FILES.
050000     MOVE '800-OPEN-FILES' TO PARA-NAME.
050100     OPEN INPUT  CLOSING-TASKS, GLPARMS, ACCOUNTS,
050200                 TRANSACTIONS, SPLITS.
050300     OPEN OUTPUT NEW-CLOSING-TASKS, SYSOUT.
050400 800-EXIT.
050500     EXIT.
050600*
050700 805-READ-PARMS.
050800     MOVE '805-READ-PARMS' TO PARA-NAME.
050900     READ GLPARMS INTO GL-PARM-REC
051000         AT END
051100             MOVE 'GLPARMS CONTROL FILE EMPTY' TO WS-ERROR-MSG
051200             PERFORM 990-DISPLAY-ABEND THRU 990-EXIT
051300     END-READ.
051400 805-EXIT.
051500     EXIT.
051600*
051700 810-LOAD-ACCOUNTS.
051800     MOVE '810-LOAD-ACCOUNTS' TO PARA-NAME.
051900     MOVE ZERO TO WS-ACCT-COUNT.
052000     PERFORM 811-READ-ONE-ACCOUNT THRU 811-EXIT
052100         UNTIL WS-ACCT-EOF.
052200     CLOSE ACCOUNTS.
052300 810-EXIT.
052400     EXIT.
052500*
052600 811-READ-ONE-ACCOUNT.
052700     READ ACCOUNTS INTO GL-ACCOUNT-REC
052800         AT END SET WS-ACCT-EOF TO TRUE
052900     END-READ.
053000     IF NOT WS-ACCT-EOF
053100         ADD 1 TO WS-ACCT-COUNT
053200         MOVE ACCT-GUID TO WS-ACCT-TBL-GUID (WS-ACCT-COUNT)
053300         MOVE ACCT-NAME TO WS-ACCT-TBL-NAME (WS-ACCT-COUNT)
053400         MOVE ACCT-TYPE TO WS-ACCT-TBL-TYPE (WS-ACCT-COUNT)
053500     END-IF.
053600 811-EXIT.
053700     EXIT.
053800*
053900 815-LOAD-TRANSACTIONS.
054000     MOVE '815-LOAD-TRANSACTIONS' TO PARA-NAME.
054100     MOVE ZERO TO WS-TRAN-COUNT.
054200     PERFORM 816-READ-ONE-TRAN THRU 816-EXIT
054300         UNTIL WS-TRAN-EOF.
054400     CLOSE TRANSACTIONS.
054500 815-EXIT.
054600     EXIT.
054700*
054800 816-READ-ONE-TRAN.
054900     READ TRANSACTIONS INTO GL-TRANSACTION-REC
055000         AT END SET WS-TRAN-EOF TO TRUE
055100     END-READ.
055200     IF NOT WS-TRAN-EOF
055300         ADD 1 TO WS-TRAN-COUNT
055400         MOVE TXN-GUID TO WS-TRAN-TBL-GUID (WS-TRAN-COUNT)
055500         MOVE TXN-POST-DATE TO WS-TRAN-TBL-POST-DATE (WS-TRAN-COUNT)
055600     END-IF.
055700 816-EXIT.
055800     EXIT.
055900*
056000 820-LOAD-SPLITS.
056100     MOVE '820-LOAD-SPLITS' TO PARA-NAME.
056200     MOVE ZERO TO WS-SPLIT-COUNT.
056300     PERFORM 821-READ-ONE-SPLIT THRU 821-EXIT
056400         UNTIL WS-SPLIT-EOF.
056500     CLOSE SPLITS.
056600 820-EXIT.
056700     EXIT.
056800*
056900 821-READ-ONE-SPLIT.
057000     READ SPLITS INTO GL-SPLIT-REC
057100         AT END SET WS-SPLIT-EOF TO TRUE
057200     END-READ.
057300     IF NOT WS-SPLIT-EOF
057400         PERFORM 822-FIND-TXN-DATE THRU 822-EXIT
057500         ADD 1 TO WS-SPLIT-COUNT
057600         MOVE SPL-ACCT-GUID TO WS-SPLIT-TBL-ACCT-GUID (WS-SPLIT-COUNT)
057700         MOVE SPL-VALUE     TO WS-SPLIT-TBL-VALUE (WS-SPLIT-COUNT)
057800         MOVE WS-JOIN-POST-DATE
057900             TO WS-SPLIT-TBL-POST-DATE (WS-SPLIT-COUNT)
058000     END-IF.
058100 821-EXIT.
058200     EXIT.
058300*
058400*    JOIN THE SPLIT'S TRANSACTION POST DATE OUT OF THE TABLE       *
058500*    LOADED IN 815 -- A SEQUENTIAL SCAN IS FINE AT THIS VOLUME;    *
058600*    SEE GLSPLIT.CPY'S BANNER FOR WHY THE SPLIT ITSELF CARRIES     *
058700*    NO DATE OF ITS OWN.                                          *
058800 822-FIND-TXN-DATE.
058900     MOVE ZERO TO WS-JOIN-POST-DATE.
059000     SET WS-TRAN-IDX TO 1.
059100     PERFORM 823-SCAN-ONE-TRAN THRU 823-EXIT
059200         UNTIL WS-TRAN-IDX > WS-TRAN-COUNT
059300         OR WS-JOIN-POST-DATE NOT = ZERO.
059400 822-EXIT.
059500     EXIT.
059600*
059700 823-SCAN-ONE-TRAN.
059800     IF WS-TRAN-TBL-GUID (WS-TRAN-IDX) = SPL-TXN-GUID
059900         MOVE WS-TRAN-TBL-POST-DATE (WS-TRAN-IDX) TO WS-JOIN-POST-DATE
060000     ELSE
060100         SET WS-TRAN-IDX UP BY 1
060200     END-IF.
060300 823-EXIT.
060400     EXIT.
060500*
060600 830-READ-TASK.
060700     MOVE '830-READ-TASK' TO PARA-NAME.
060800     READ CLOSING-TASKS INTO GL-CLOSING-TASK-REC
060900         AT END SET WS-TASK-EOF TO TRUE
061000     END-READ.
061050     IF NOT WS-TASK-EOF
061060         ADD 1 TO WS-RECS-READ
061070     END-IF.
061100 830-EXIT.
061200     EXIT.
061300*
061400 840-OPEN-EXTEND-FILES.
061500     MOVE '840-OPEN-EXTEND-FILES' TO PARA-NAME.
061600     OPEN EXTEND TRANSACTIONS.
061700     OPEN EXTEND SPLITS.
061800 840-EXIT.
061900     EXIT.
062000*
062100 850-CLOSE-FILES.
062200     MOVE '850-CLOSE-FILES' TO PARA-NAME.
062300     CLOSE CLOSING-TASKS, NEW-CLOSING-TASKS, GLPARMS,
062400           TRANSACTIONS, SPLITS, SYSOUT.
062500 850-EXIT.
062600     EXIT.
062700*
062800 990-DISPLAY-ABEND.
062900     MOVE '990-DISPLAY-ABEND' TO PARA-NAME.
063000     DISPLAY '*** GLCLOSE ABEND -- ' WS-ERROR-MSG.
063100     MOVE 16 TO RETURN-CODE.
063200     CLOSE CLOSING-TASKS, GLPARMS.
063300     STOP RUN.
063400 990-EXIT.
063500     EXIT.
063600*
063700*  END OF PROGRAM GLCLOSE
