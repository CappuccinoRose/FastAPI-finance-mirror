000100******************************************************************
000200*                                                                *
000300*    GLPERREQ.CPY  --  PERIOD-REPORT REQUEST RECORD              *
000400*                                                                *
000500*    ONE RECORD READ ONCE AT STARTUP BY EVERY PERIOD-BASED        *
000600*    REPORT PROGRAM (GLBSHT, GLINCM, GLCFLOW, GLCTRND, GLDASH) --  *
000700*    THE SAME SMALL HARD-WIRED CONTROL RECORD GLPARM SUPPLIES FOR  *
000800*    THE POSTING ACCOUNT GUIDS.  PER-PERIOD-YYYYMM IS THE REPORT   *
000900*    PERIOD FOR ALL FIVE PROGRAMS (GLDASH TREATS A ZERO VALUE AS   *
001000*    "NO PERIOD FILTER"); GLCTRND ALSO TREATS IT AS THE TREND'S    *
001100*    ANCHOR (MOST RECENT) MONTH.  PER-COMPARE-YYYYMM IS ONLY       *
001200*    MEANINGFUL TO GLINCM'S OPTIONAL COMPARISON COLUMN -- LEFT     *
001300*    ZERO WHEN NO COMPARISON PERIOD WAS REQUESTED.                 *
001350*                                                                *
001400*    02/24/00  DJC  ORIGINAL LAYOUT                               *
001500******************************************************************
001600 01  GL-PERIOD-REQUEST-REC.
001700     05  PER-PERIOD-YYYYMM         PIC 9(06).
001800     05  PER-COMPARE-YYYYMM        PIC 9(06).
001900     05  PER-FILLER                PIC X(08).
002000*
002100*    REPORT-PERIOD BROKEN OUT YYYY/MM -- USED TO BUILD THE         *
002200*    END-OF-MONTH DATE AND THE PAGE-HEADING PERIOD LITERAL.        *
002300 01  GL-PERIOD-YYYYMM-VIEW REDEFINES GL-PERIOD-REQUEST-REC.
002400     05  PYV-PERIOD-YYYY           PIC 9(04).
002500     05  PYV-PERIOD-MM             PIC 9(02).
002600     05  FILLER                    PIC X(14).
002700*
002800*    COMPARISON-PERIOD BROKEN OUT THE SAME WAY -- GLINCM ONLY.     *
002900 01  GL-PERIOD-COMPARE-VIEW REDEFINES GL-PERIOD-REQUEST-REC.
003000     05  FILLER                    PIC X(06).
003100     05  PCV-COMPARE-YYYY         PIC 9(04).
003200     05  PCV-COMPARE-MM           PIC 9(02).
003300     05  FILLER                    PIC X(08).
