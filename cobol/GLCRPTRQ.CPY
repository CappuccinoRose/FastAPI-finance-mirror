000100******************************************************************
000200*                                                                *
000300*    GLCRPTRQ.CPY  --  CUSTOM-REPORT REQUEST RECORD              *
000400*                                                                *
000500*    ONE RECORD PER ACCOUNT WANTED ON A GLCRPT RUN.  THE ON-LINE *
000600*    SYSTEM BUILDS ONE OF THESE PER GUID IN THE REQUESTOR'S      *
000700*    ACCOUNT LIST, THE SAME WAY IT DROPS ONE POSTING-REQUEST     *
000800*    RECORD PER DOCUMENT FOR GLPOST -- CRQ-START-DATE AND        *
000900*    CRQ-END-DATE ARE CARRIED ON EVERY LINE SO THE REQUEST FILE  *
001000*    NEEDS NO HEADER RECORD OF ITS OWN.                          *
001100*                                                                *
001200*    02/18/92  RLM  ORIGINAL LAYOUT                              *
001300*    09/14/98  KPF  Y2K REVIEW -- DATES ALREADY FULL 4-DIGIT     *
001400*                   CENTURY-YEAR, NO CHANGE REQUIRED             *
001500******************************************************************
001600 01  GL-CRPT-REQUEST-REC.
001700     05  CRQ-START-DATE            PIC 9(08).
001800     05  CRQ-END-DATE              PIC 9(08).
001900     05  CRQ-ACCT-GUID             PIC X(36).
002000     05  CRQ-FILLER                PIC X(08).
002100*
002200*    START-DATE BROKEN OUT YY/MM/DD -- SAME IDIOM AS GLTRAN.CPY'S *
002300*    GL-TRAN-DATE-VIEW, USED BY 120-EDIT-ONE-REQUEST TO CONFIRM   *
002400*    THE REQUESTED WINDOW IS A REAL CALENDAR DATE.                *
002500 01  GL-CRPT-START-VIEW REDEFINES GL-CRPT-REQUEST-REC.
002600     05  CSV-START-YYYY            PIC 9(04).
002700     05  CSV-START-MM              PIC 9(02).
002800     05  CSV-START-DD              PIC 9(02).
002900     05  FILLER                    PIC X(52).
003000*
003100*    END-DATE BROKEN OUT THE SAME WAY.                           *
003200 01  GL-CRPT-END-VIEW REDEFINES GL-CRPT-REQUEST-REC.
003300     05  FILLER                    PIC X(08).
003400     05  CEV-END-YYYY              PIC 9(04).
003500     05  CEV-END-MM                PIC 9(02).
003600     05  CEV-END-DD                PIC 9(02).
003700     05  FILLER                    PIC X(44).
