000100******************************************************************
000200*                                                                *
000300*    GLSPLIT.CPY  --  JOURNAL SPLIT (ENTRY LINE) RECORD          *
000400*                                                                *
000500*    SPL-VALUE IS SIGNED -- POSITIVE IS A DEBIT, NEGATIVE IS A   *
000600*    CREDIT.  EVERY TRANSACTION'S SPLITS MUST SUM TO ZERO (SEE   *
000700*    GLVALID).  SPL-RECONCILE DEFAULTS TO 'N' UNTIL A BANK       *
000800*    RECONCILIATION RUN TOUCHES IT (NOT PART OF THIS BATCH).     *
001000*    10/04/91  RLM  ORIGINAL LAYOUT                              *
001100*    03/02/94  DJC  ADDED SIGN-VIEW REDEFINES FOR THE REPORT     *
001200*                   PROGRAMS' DEBIT/CREDIT COLUMN SPLIT          *
001300******************************************************************
001400 01  GL-SPLIT-REC.
001500     05  SPL-GUID                  PIC X(36).
001600     05  SPL-TXN-GUID              PIC X(36).
001700     05  SPL-ACCT-GUID             PIC X(36).
001800     05  SPL-VALUE                 PIC S9(13)V99.
001900     05  SPL-MEMO                  PIC X(60).
002000     05  SPL-RECONCILE             PIC X(01).
002100         88  SPL-IS-RECONCILED         VALUE 'Y'.
002200         88  SPL-NOT-RECONCILED        VALUE 'N'.
002300     05  SPL-FILLER                PIC X(09).
002400*
002500*    SIGN-TEST VIEW -- LETS A PARAGRAPH ASK "IS THIS A DEBIT"     *
002600*    WITHOUT A SEPARATE COMPARE EVERY TIME.                       *
002700 01  GL-SPLIT-SIGN-VIEW REDEFINES GL-SPLIT-REC.
002800     05  FILLER                    PIC X(108).
002900     05  SSV-VALUE                 PIC S9(13)V99.
003000         88  SSV-IS-DEBIT              VALUE +0.0000000000001
003100                                              THRU +9999999999999.99.
003200         88  SSV-IS-CREDIT             VALUE -9999999999999.99
003300                                              THRU -0.0000000000001.
003400     05  FILLER                    PIC X(70).
