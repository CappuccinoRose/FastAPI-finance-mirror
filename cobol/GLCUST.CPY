000100******************************************************************
000200*                                                                *
000300*    GLCUST.CPY  --  CUSTOMER MASTER RECORD                      *
000400*                                                                *
000500*    LOOKUP BY CUST-GUID ONLY -- GLARAP BUILDS AN IN-STORAGE      *
000600*    TABLE SORTED ON CUST-GUID AND BINARY-SEARCHES IT.            *
001000*    11/12/91  RLM  ORIGINAL LAYOUT                              *
001100*    09/14/98  KPF  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE       *
001200******************************************************************
001300 01  GL-CUSTOMER-REC.
001400     05  CUST-GUID                 PIC X(36).
001500     05  CUST-NAME                 PIC X(40).
001600     05  CUST-ACTIVE               PIC X(01).
001700         88  CUST-IS-ACTIVE            VALUE 'Y'.
001800         88  CUST-NOT-ACTIVE           VALUE 'N'.
001900     05  CUST-FILLER               PIC X(09).
002000*
002100*    NAME-ONLY VIEW -- USED WHEN GLARAP MOVES JUST THE NAME OUT    *
002200*    OF A TABLE ENTRY FOR THE PRINT LINE.                         *
002300 01  GL-CUSTOMER-NAME-VIEW REDEFINES GL-CUSTOMER-REC.
002400     05  FILLER                    PIC X(36).
002500     05  CNV-NAME                  PIC X(40).
002600     05  FILLER                    PIC X(10).
