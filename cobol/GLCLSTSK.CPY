000100******************************************************************
000200*                                                                *
000300*    GLCLSTSK.CPY  --  PERIOD-CLOSING TASK CONTROL RECORD        *
000400*                                                                *
000500*    ONE RECORD PER CLOSING RUN REQUESTED OF GLCLOSE.  THE       *
000600*    ON-LINE SYSTEM (NOT PART OF THIS BATCH) DROPS A RECORD      *
000700*    HERE WITH CLS-STATUS BLANK; GLCLOSE MARKS IT IN-PROGRESS    *
000800*    ON PICKUP AND COMPLETED OR FAILED ON THE WAY OUT, THE SAME  *
000900*    OLD-MASTER-IN/NEW-MASTER-OUT UPDATE GLPOST USES FOR THE     *
001000*    INVOICE AND PURCHASE-BILL MASTERS.                         *
001100*                                                                *
001200*    02/11/00  DJC  ORIGINAL LAYOUT -- CARVED OUT OF GLCLOSE'S   *
001300*                   STARTUP PARAMETERS SO THE TASK QUEUE CAN     *
001400*                   CARRY MORE THAN ONE REQUEST PER RUN          000211
001500******************************************************************
001600 01  GL-CLOSING-TASK-REC.
001700     05  CLS-TASK-ID               PIC X(36).
001800     05  CLS-PERIOD-END-DATE       PIC 9(08).
001900     05  CLS-STATUS                PIC X(12).
002000         88  CLS-PENDING               VALUE SPACES.
002100         88  CLS-IN-PROGRESS           VALUE 'IN-PROGRESS'.
002200         88  CLS-COMPLETED             VALUE 'COMPLETED'.
002300         88  CLS-FAILED                VALUE 'FAILED'.
002400     05  CLS-FAIL-REASON           PIC X(60).
002500     05  CLS-FILLER                PIC X(08).
002600*
002700*    STATUS-ONLY VIEW -- LETS 700-WRITE-RESULT MOVE JUST THE      *
002800*    STATUS AND REASON WITHOUT RESTATING THE WHOLE RECORD.        *
002900 01  GL-CLOSING-STATUS-VIEW REDEFINES GL-CLOSING-TASK-REC.
003000     05  FILLER                    PIC X(44).
003100     05  CSV-STATUS                PIC X(12).
003200     05  CSV-FAIL-REASON           PIC X(60).
003300     05  FILLER                    PIC X(08).
003400*
003500*    PERIOD-END DATE BROKEN OUT YY/MM/DD -- SAME IDIOM AS          *
003600*    GLTRAN.CPY'S GL-TRAN-DATE-VIEW, USED BY 110-FORMAT-PERIOD-    *
003700*    DATE TO BUILD THE READABLE DATE IN THE CLOSING MEMOS.        *
003800 01  GL-CLOSING-DATE-VIEW REDEFINES GL-CLOSING-TASK-REC.
003900     05  FILLER                    PIC X(36).
004000     05  CDV-PERIOD-END.
004100         10  CDV-PERIOD-YYYY       PIC 9(04).
004200         10  CDV-PERIOD-MM         PIC 9(02).
004300         10  CDV-PERIOD-DD         PIC 9(02).
004400     05  FILLER                    PIC X(80).
