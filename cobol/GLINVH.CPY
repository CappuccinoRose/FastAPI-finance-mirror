000100******************************************************************
000200*                                                                *
000300*    GLINVH.CPY  --  SALES INVOICE HEADER RECORD                 *
000400*                                                                *
000500*    INV-POST-TXN IS SPACES UNTIL GLPOST POSTS THE DOCUMENT --    *
000600*    A NON-BLANK VALUE IS THE "ALREADY POSTED" INDICATOR TESTED   *
000700*    BY GLPOST PARAGRAPH 210-CHECK-NOT-POSTED.                    *
000800*                                                                *
000900*    11/12/91  RLM  ORIGINAL LAYOUT                               *
001000*    03/02/94  DJC  ADDED INV-DATE-DUE FOR THE AR-AGING WORK      *
001100*    09/14/98  KPF  Y2K -- DATES RE-VERIFIED AS 4-DIGIT YEAR      *
001200******************************************************************
001300 01  GL-INVOICE-REC.
001400     05  INV-GUID                  PIC X(36).
001500     05  INV-ID                    PIC X(20).
001600     05  INV-CUST-GUID             PIC X(36).
001700     05  INV-POST-TXN              PIC X(36).
001800     05  INV-DATE-POSTED           PIC 9(08).
001900     05  INV-DATE-DUE              PIC 9(08).
002000     05  INV-ACTIVE                PIC X(01).
002100         88  INV-IS-ACTIVE             VALUE 'Y'.
002200         88  INV-NOT-ACTIVE            VALUE 'N'.
002300     05  INV-FILLER                PIC X(09).
002400*
002500*    POSTED-FLAG VIEW -- TESTS INV-POST-TXN AS A SWITCH RATHER     *
002600*    THAN A COMPARE-TO-SPACES EVERY TIME IT IS CHECKED.  A         *
002700*    DOCUMENT IS UNPOSTED WHEN THE FIELD IS STILL ALL SPACES.      *
002800 01  GL-INVOICE-POSTED-VIEW REDEFINES GL-INVOICE-REC.
002900     05  FILLER                    PIC X(92).
003000     05  IPV-POST-TXN-FLAG         PIC X(36).
003100         88  IPV-NOT-POSTED            VALUE SPACES.
003200     05  FILLER                    PIC X(26).
