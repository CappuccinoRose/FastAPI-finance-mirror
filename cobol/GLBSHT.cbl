000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*    GLBSHT  --  PERIOD-END BALANCE SHEET                       *
000500*                                                                *
000600*    READS THE PERIOD-REQUEST CONTROL RECORD (GLPERREQ.CPY), THE *
000700*    CHART OF ACCOUNTS, AND THE JOURNAL (TRANSACTIONS/SPLITS),   *
000800*    AND PRINTS THREE SECTIONS -- ASSETS, LIABILITIES, EQUITY -- *
000900*    OF ACCUMULATED ACCOUNT BALANCES AS OF THE LAST CALENDAR DAY *
001000*    OF THE REQUESTED MONTH.  AN ACCOUNT FALLS IN A SECTION BY   *
001100*    SUBSTRING MATCH ON ITS TYPE, NOT BY EXACT COMPARE -- SEE    *
001200*    831-CLASSIFY-ONE-ACCT.  SYSTEM-CLOSING ENTRIES ARE LEFT OUT *
001300*    OF THE ACCUMULATION (THEY ARE THIS PROGRAM'S OWN HOUSE-     *
001400*    KEEPING, GENERATED BY GLCLOSE, NOT REAL ACTIVITY).          *
001500*                                                                *
001600*    02/24/00  DJC  ORIGINAL PROGRAM                              *
001700*    03/30/00  DJC  WIDENED THE ACCOUNT AND TRANSACTION TABLES    *
001800*                   TO MATCH GLCRPT/GLCLOSE AFTER THE CHART OF    *
001900*                   ACCOUNTS PASSED 1,500 ENTRIES               000330
002000*    07/11/00  KPF  FIXED A CASE WHERE AN ACCOUNT TYPE CONTAINING *
002100*                   BOTH 'ASSET' AND 'LIABILITY' TEXT (A BAD       *
002200*                   CHART-OF-ACCOUNTS ENTRY) FELL INTO BOTH        *
002300*                   SECTIONS -- CLASSIFICATION NOW STOPS AT THE    *
002400*                   FIRST MATCH, ASSET CHECKED BEFORE LIABILITY   000711
002500*                   BEFORE EQUITY                                 *
002600******************************************************************
002700 PROGRAM-ID.  GLBSHT.
002800 AUTHOR.      D J COOKE.
002900 INSTALLATION. GENERAL LEDGER SYSTEMS.
003000 DATE-WRITTEN. 02/24/00.
003100 DATE-COMPILED.
003200 SECURITY.    GENERAL LEDGER SYSTEMS -- INTERNAL USE ONLY.
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT PERIOD-REQUEST      ASSIGN TO UT-S-PERRQ
004200         FILE STATUS IS WS-PERRQ-STATUS.
004300     SELECT ACCOUNTS            ASSIGN TO UT-S-ACCOUNT
004400         FILE STATUS IS WS-ACCT-STATUS.
004500     SELECT TRANSACTIONS        ASSIGN TO UT-S-GLTRANS
004600         FILE STATUS IS WS-TRAN-STATUS.
004700     SELECT SPLITS              ASSIGN TO UT-S-GLSPLIT
004800         FILE STATUS IS WS-SPLIT-STATUS.
004900     SELECT BALANCE-SHEET       ASSIGN TO UT-S-BSHTOUT
005000         FILE STATUS IS WS-BSHT-STATUS.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  PERIOD-REQUEST
005400     RECORDING MODE IS F
005500     LABEL RECORDS ARE STANDARD.
005600 01  PERRQ-FD-REC                    PIC X(20).
005700 FD  ACCOUNTS
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD.
006000 01  ACCT-FD-REC                     PIC X(153).
006100 FD  TRANSACTIONS
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD.
006400 01  TRAN-FD-REC                     PIC X(112).
006500 FD  SPLITS
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD.
006800 01  SPLIT-FD-REC                    PIC X(193).
006900 FD  BALANCE-SHEET
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD.
007200 01  BSHT-FD-REC                     PIC X(133).
007300 WORKING-STORAGE SECTION.
007350 77  WS-LINES-PRINTED-CTR        PIC 9(05)  COMP  VALUE ZERO.
007400 01  WS-FILE-STATUS-CODES.
007500     05  WS-PERRQ-STATUS             PIC X(02)  VALUE '00'.
007600     05  WS-ACCT-STATUS              PIC X(02)  VALUE '00'.
007700     05  WS-TRAN-STATUS              PIC X(02)  VALUE '00'.
007800     05  WS-SPLIT-STATUS             PIC X(02)  VALUE '00'.
007900     05  WS-BSHT-STATUS              PIC X(02)  VALUE '00'.
008000     05  FILLER                      PIC X(02).
008100*
008200     COPY GLSWTCH.
008300     COPY GLPERREQ.
008400     COPY GLACCT.
008500     COPY GLTRAN.
008600     COPY GLSPLIT.
008700*
008800 01  WS-GLBSHT-SWITCHES.
008900     05  WS-JOIN-FOUND-SW            PIC X(01)  VALUE 'N'.
009000         88  WS-JOIN-TRAN-FOUND          VALUE 'Y'.
009100     05  WS-ACCT-FOUND-SW            PIC X(01)  VALUE 'N'.
009200         88  WS-ACCT-WAS-FOUND           VALUE 'Y'.
009300     05  FILLER                      PIC X(06).
009400*
009500 01  WS-ACCT-TABLE.
009600     05  WS-ACCT-COUNT               PIC 9(04)  COMP  VALUE ZERO.
009700     05  WS-ACCT-ENTRY OCCURS 2000 TIMES
009800                       INDEXED BY WS-ACCT-IDX.
009900         10  WS-ACCT-TBL-GUID        PIC X(36).
010000         10  WS-ACCT-TBL-NAME        PIC X(40).
010100         10  WS-ACCT-TBL-TYPE        PIC X(20).
010200         10  WS-ACCT-TBL-SECTION     PIC X(01).
010300             88  WS-ACCT-TBL-IS-ASSET    VALUE 'A'.
010400             88  WS-ACCT-TBL-IS-LIAB     VALUE 'L'.
010500             88  WS-ACCT-TBL-IS-EQUITY   VALUE 'E'.
010600         10  WS-ACCT-TBL-VALUE       PIC S9(13)V99  COMP-3.
010700*
010800 01  WS-TRAN-TABLE.
010900     05  WS-TRAN-COUNT               PIC 9(04)  COMP  VALUE ZERO.
011000     05  WS-TRAN-ENTRY OCCURS 5000 TIMES
011100                       INDEXED BY WS-TRAN-IDX.
011200         10  WS-TRAN-TBL-GUID        PIC X(36).
011300         10  WS-TRAN-TBL-POST-DATE   PIC 9(08)  COMP.
011400         10  WS-TRAN-TBL-SYSCLOSE-SW PIC X(01).
011500             88  WS-TRAN-TBL-IS-SYSCLOSE VALUE 'Y'.
011600*
011700 01  WS-JOIN-WORK.
011800     05  WS-JOIN-POST-DATE           PIC 9(08)  COMP  VALUE ZERO.
011850     05  WS-JOIN-SYSCLOSE-SW         PIC X(01)  VALUE 'N'.
011860         88  WS-JOIN-SYSCLOSE            VALUE 'Y'.
011900     05  FILLER                      PIC X(05).
012000*
012100*    PERIOD-END CALCULATION WORK AREA -- WS-PEND-DATE-NUM IS A     *
012200*    REDEFINE OF THE BROKEN-OUT YYYY/MM/DD GROUP, USED TO COMPARE  *
012300*    AGAINST TXN-POST-DATE WITHOUT REASSEMBLING THE DIGITS EVERY   *
012400*    TIME.                                                        *
012500 01  WS-PERIOD-END-GROUP.
012600     05  WS-PEND-YYYY                PIC 9(04).
012700     05  WS-PEND-MM                  PIC 9(02).
012800     05  WS-PEND-DD                  PIC 9(02).
012900 01  WS-PEND-DATE-NUM REDEFINES WS-PERIOD-END-GROUP
013000                                     PIC 9(08).
013100*
013200 01  WS-DAYS-IN-MONTH-TABLE.
013300     05  FILLER                      PIC 9(02)  VALUE 31.
013400     05  FILLER                      PIC 9(02)  VALUE 28.
013500     05  FILLER                      PIC 9(02)  VALUE 31.
013600     05  FILLER                      PIC 9(02)  VALUE 30.
013700     05  FILLER                      PIC 9(02)  VALUE 31.
013800     05  FILLER                      PIC 9(02)  VALUE 30.
013900     05  FILLER                      PIC 9(02)  VALUE 31.
014000     05  FILLER                      PIC 9(02)  VALUE 31.
014100     05  FILLER                      PIC 9(02)  VALUE 30.
014200     05  FILLER                      PIC 9(02)  VALUE 31.
014300     05  FILLER                      PIC 9(02)  VALUE 30.
014400     05  FILLER                      PIC 9(02)  VALUE 31.
014500 01  WS-DAYS-IN-MONTH-TBL REDEFINES WS-DAYS-IN-MONTH-TABLE.
014600     05  WS-DIM-ENTRY  PIC 9(02)  OCCURS 12 TIMES
014700                       INDEXED BY WS-DIM-IDX.
014800*
014900 01  WS-LEAP-YEAR-WORK.
015000     05  WS-LEAP-QUOT                PIC 9(06)  COMP.
015100     05  WS-LEAP-REM-4               PIC 9(04)  COMP.
015200     05  WS-LEAP-REM-100             PIC 9(04)  COMP.
015300     05  WS-LEAP-REM-400             PIC 9(04)  COMP.
015400     05  FILLER                      PIC X(04).
015500*
015600 01  WS-CLASSIFY-WORK.
015700     05  WS-TALLY-ASSET              PIC 9(02)  COMP  VALUE ZERO.
015800     05  WS-TALLY-LIAB               PIC 9(02)  COMP  VALUE ZERO.
015900     05  WS-TALLY-EQUITY             PIC 9(02)  COMP  VALUE ZERO.
016000     05  FILLER                      PIC X(04).
016100*
016200 01  WS-GLBSHT-WORK.
016300     05  PARA-NAME                   PIC X(32)  VALUE SPACES.
016400     05  WS-SECTION-TOTAL            PIC S9(13)V99  COMP-3.
016500     05  WS-PAGE-COUNT               PIC 9(04)  COMP  VALUE ZERO.
016600     05  WS-LINES-PER-PAGE           PIC 9(02)  COMP  VALUE 50.
016700     05  WS-LINES-USED               PIC 9(02)  COMP  VALUE 99.
016800     05  WS-LINE-SPACING             PIC 9(01)  COMP  VALUE 1.
016900     05  FILLER                      PIC X(07).
017000*
017100*    PRINT LINES -- EVERY ONE EXACTLY 133 BYTES, MATCHING THE      *
017200*    BALANCE-SHEET FD.                                             *
017300 01  HL-HEADER-1.
017400     05  FILLER            PIC X(01)  VALUE SPACES.
017500     05  FILLER            PIC X(13)  VALUE 'BALANCE SHEET'.
017600     05  FILLER            PIC X(20)  VALUE SPACES.
017700     05  FILLER            PIC X(07)  VALUE 'PERIOD '.
017800     05  HDR-PERIOD        PIC X(07).
017900     05  FILLER            PIC X(20)  VALUE SPACES.
018000     05  FILLER            PIC X(05)  VALUE 'PAGE '.
018100     05  HDR-PAGE-NO       PIC ZZZ.
018200     05  FILLER            PIC X(57)  VALUE SPACES.
018300*
018400 01  SHL-SECTION-LINE.
018500     05  FILLER            PIC X(02)  VALUE SPACES.
018600     05  SHL-SECTION-NAME  PIC X(20).
018700     05  FILLER            PIC X(111) VALUE SPACES.
018800*
018900 01  DL-DETAIL-LINE.
019000     05  FILLER            PIC X(04)  VALUE SPACES.
019100     05  DL-ACCT-NAME      PIC X(40).
019200     05  FILLER            PIC X(04)  VALUE SPACES.
019300     05  DL-ACCT-VALUE     PIC -(13)9.99.
019400     05  FILLER            PIC X(68)  VALUE SPACES.
019500*
019600 01  TL-SECTION-TOTAL.
019700     05  FILLER            PIC X(02)  VALUE SPACES.
019800     05  TL-TOTAL-LABEL    PIC X(20).
019900     05  FILLER            PIC X(24)  VALUE SPACES.
020000     05  TL-TOTAL-VALUE    PIC -(13)9.99.
020100     05  FILLER            PIC X(70)  VALUE SPACES.
020200*
020300 01  WS-ERROR-MSG                    PIC X(60)  VALUE SPACES.
020400 PROCEDURE DIVISION.
020500 000-MAINLINE.
020600     MOVE '000-MAINLINE' TO PARA-NAME.
020700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020800     PERFORM 810-READ-PERIOD-REQ THRU 810-EXIT.
020900     PERFORM 820-CALC-PERIOD-END THRU 820-EXIT.
021000     PERFORM 830-LOAD-ACCOUNTS THRU 830-EXIT.
021100     PERFORM 840-LOAD-TRANSACTIONS THRU 840-EXIT.
021200     PERFORM 850-ACCUM-SPLITS THRU 850-EXIT.
021300     PERFORM 300-PRINT-ASSETS THRU 300-EXIT.
021400     PERFORM 400-PRINT-LIABILITIES THRU 400-EXIT.
021500     PERFORM 500-PRINT-EQUITY THRU 500-EXIT.
021600     CLOSE BALANCE-SHEET.
021700     STOP RUN.
021800*
021900 300-PRINT-ASSETS.
022000     MOVE '300-PRINT-ASSETS' TO PARA-NAME.
022100     MOVE 'ASSETS' TO SHL-SECTION-NAME.
022200     MOVE 2 TO WS-LINE-SPACING.
022300     PERFORM 955-HEADINGS THRU 955-EXIT.
022400     WRITE BSHT-FD-REC FROM SHL-SECTION-LINE
022500         AFTER ADVANCING WS-LINE-SPACING.
022600     MOVE 1 TO WS-LINE-SPACING.
022700     ADD 1 TO WS-LINES-USED.
022800     MOVE ZERO TO WS-SECTION-TOTAL.
022900     SET WS-ACCT-IDX TO 1.
023000     PERFORM 310-PRINT-ONE-ASSET THRU 310-EXIT
023100         UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
023200     MOVE 'TOTAL ASSETS' TO TL-TOTAL-LABEL.
023300     MOVE WS-SECTION-TOTAL TO TL-TOTAL-VALUE.
023400     MOVE 2 TO WS-LINE-SPACING.
023500     WRITE BSHT-FD-REC FROM TL-SECTION-TOTAL
023600         AFTER ADVANCING WS-LINE-SPACING.
023700     ADD 2 TO WS-LINES-USED.
023800 300-EXIT.
023900     EXIT.
024000*
024100 310-PRINT-ONE-ASSET.
024200     IF WS-ACCT-TBL-IS-ASSET (WS-ACCT-IDX)
024300         PERFORM 955-HEADINGS THRU 955-EXIT
024400         MOVE WS-ACCT-TBL-NAME (WS-ACCT-IDX) TO DL-ACCT-NAME
024500         MOVE WS-ACCT-TBL-VALUE (WS-ACCT-IDX) TO DL-ACCT-VALUE
024600         ADD WS-ACCT-TBL-VALUE (WS-ACCT-IDX) TO WS-SECTION-TOTAL
024700         MOVE 1 TO WS-LINE-SPACING
024800         WRITE BSHT-FD-REC FROM DL-DETAIL-LINE
024900             AFTER ADVANCING WS-LINE-SPACING
025000         ADD 1 TO WS-LINES-USED
025100         ADD 1 TO WS-RECS-WRITTEN
025150         ADD 1 TO WS-LINES-PRINTED-CTR
025200     END-IF.
025300     SET WS-ACCT-IDX UP BY 1.
025400 310-EXIT.
025500     EXIT.
025600*
025700 400-PRINT-LIABILITIES.
025800     MOVE '400-PRINT-LIABILITIES' TO PARA-NAME.
025900     MOVE 'LIABILITIES' TO SHL-SECTION-NAME.
026000     MOVE 2 TO WS-LINE-SPACING.
026100     PERFORM 955-HEADINGS THRU 955-EXIT.
026200     WRITE BSHT-FD-REC FROM SHL-SECTION-LINE
026300         AFTER ADVANCING WS-LINE-SPACING.
026400     MOVE 1 TO WS-LINE-SPACING.
026500     ADD 1 TO WS-LINES-USED.
026600     MOVE ZERO TO WS-SECTION-TOTAL.
026700     SET WS-ACCT-IDX TO 1.
026800     PERFORM 410-PRINT-ONE-LIAB THRU 410-EXIT
026900         UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
027000     MOVE 'TOTAL LIABILITIES' TO TL-TOTAL-LABEL.
027100     MOVE WS-SECTION-TOTAL TO TL-TOTAL-VALUE.
027200     MOVE 2 TO WS-LINE-SPACING.
027300     WRITE BSHT-FD-REC FROM TL-SECTION-TOTAL
027400         AFTER ADVANCING WS-LINE-SPACING.
027500     ADD 2 TO WS-LINES-USED.
027600 400-EXIT.
027700     EXIT.
027800*
027900 410-PRINT-ONE-LIAB.
028000     IF WS-ACCT-TBL-IS-LIAB (WS-ACCT-IDX)
028100         PERFORM 955-HEADINGS THRU 955-EXIT
028200         MOVE WS-ACCT-TBL-NAME (WS-ACCT-IDX) TO DL-ACCT-NAME
028300         MOVE WS-ACCT-TBL-VALUE (WS-ACCT-IDX) TO DL-ACCT-VALUE
028400         ADD WS-ACCT-TBL-VALUE (WS-ACCT-IDX) TO WS-SECTION-TOTAL
028500         MOVE 1 TO WS-LINE-SPACING
028600         WRITE BSHT-FD-REC FROM DL-DETAIL-LINE
028700             AFTER ADVANCING WS-LINE-SPACING
028800         ADD 1 TO WS-LINES-USED
028900         ADD 1 TO WS-RECS-WRITTEN
029000     END-IF.
029100     SET WS-ACCT-IDX UP BY 1.
029200 410-EXIT.
029300     EXIT.
029400*
029500 500-PRINT-EQUITY.
029600     MOVE '500-PRINT-EQUITY' TO PARA-NAME.
029700     MOVE 'EQUITY' TO SHL-SECTION-NAME.
029800     MOVE 2 TO WS-LINE-SPACING.
029900     PERFORM 955-HEADINGS THRU 955-EXIT.
030000     WRITE BSHT-FD-REC FROM SHL-SECTION-LINE
030100         AFTER ADVANCING WS-LINE-SPACING.
030200     MOVE 1 TO WS-LINE-SPACING.
030300     ADD 1 TO WS-LINES-USED.
030400     MOVE ZERO TO WS-SECTION-TOTAL.
030500     SET WS-ACCT-IDX TO 1.
030600     PERFORM 510-PRINT-ONE-EQUITY THRU 510-EXIT
030700         UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
030800     MOVE 'TOTAL EQUITY' TO TL-TOTAL-LABEL.
030900     MOVE WS-SECTION-TOTAL TO TL-TOTAL-VALUE.
031000     MOVE 2 TO WS-LINE-SPACING.
031100     WRITE BSHT-FD-REC FROM TL-SECTION-TOTAL
031200         AFTER ADVANCING WS-LINE-SPACING.
031300     ADD 2 TO WS-LINES-USED.
031400 500-EXIT.
031500     EXIT.
031600*
031700 510-PRINT-ONE-EQUITY.
031800     IF WS-ACCT-TBL-IS-EQUITY (WS-ACCT-IDX)
031900         PERFORM 955-HEADINGS THRU 955-EXIT
032000         MOVE WS-ACCT-TBL-NAME (WS-ACCT-IDX) TO DL-ACCT-NAME
032100         MOVE WS-ACCT-TBL-VALUE (WS-ACCT-IDX) TO DL-ACCT-VALUE
032200         ADD WS-ACCT-TBL-VALUE (WS-ACCT-IDX) TO WS-SECTION-TOTAL
032300         MOVE 1 TO WS-LINE-SPACING
032400         WRITE BSHT-FD-REC FROM DL-DETAIL-LINE
032500             AFTER ADVANCING WS-LINE-SPACING
032600         ADD 1 TO WS-LINES-USED
032700         ADD 1 TO WS-RECS-WRITTEN
032800     END-IF.
032900     SET WS-ACCT-IDX UP BY 1.
033000 510-EXIT.
033100     EXIT.
033200*
033300 800-OPEN-FILES.
033400     MOVE '800-OPEN-FILES' TO PARA-NAME.
033500     OPEN INPUT  PERIOD-REQUEST, ACCOUNTS, TRANSACTIONS, SPLITS.
033600     OPEN OUTPUT BALANCE-SHEET.
033700 800-EXIT.
033800     EXIT.
033900*
034000 810-READ-PERIOD-REQ.
034100     MOVE '810-READ-PERIOD-REQ' TO PARA-NAME.
034200     READ PERIOD-REQUEST INTO GL-PERIOD-REQUEST-REC
034300         AT END
034400             MOVE 'PERIOD-REQUEST CONTROL FILE EMPTY' TO WS-ERROR-MSG
034500             PERFORM 990-DISPLAY-ABEND THRU 990-EXIT
034600     END-READ.
034700     CLOSE PERIOD-REQUEST.
034800     MOVE PYV-PERIOD-YYYY TO WS-PEND-YYYY.
034900     MOVE PYV-PERIOD-MM   TO WS-PEND-MM.
035000*    HEADING PERIOD LITERAL -- 'YYYY-MM'.
035100     STRING PYV-PERIOD-YYYY DELIMITED BY SIZE
035200            '-'            DELIMITED BY SIZE
035300            PYV-PERIOD-MM  DELIMITED BY SIZE
035400            INTO HDR-PERIOD
035500     END-STRING.
035600 810-EXIT.
035700     EXIT.
035800*
035900*    LAST-CALENDAR-DAY-OF-MONTH CALCULATION.  FEBRUARY IS 28      *
036000*    DAYS UNLESS THE PERIOD YEAR IS A LEAP YEAR (DIVISIBLE BY 4,  *
036100*    NOT BY 100 UNLESS ALSO BY 400) -- THE SAME RULE THE ON-LINE  *
036200*    SYSTEM'S CALENDAR ROUTINE USES.                              *
036300 820-CALC-PERIOD-END.
036400     MOVE '820-CALC-PERIOD-END' TO PARA-NAME.
036500     SET WS-DIM-IDX TO WS-PEND-MM.
036600     MOVE WS-DIM-ENTRY (WS-DIM-IDX) TO WS-PEND-DD.
036700     IF WS-PEND-MM = 02
036800         DIVIDE WS-PEND-YYYY BY 4   GIVING WS-LEAP-QUOT
036900                                    REMAINDER WS-LEAP-REM-4
037000         DIVIDE WS-PEND-YYYY BY 100 GIVING WS-LEAP-QUOT
037100                                    REMAINDER WS-LEAP-REM-100
037200         DIVIDE WS-PEND-YYYY BY 400 GIVING WS-LEAP-QUOT
037300                                    REMAINDER WS-LEAP-REM-400
037400         IF WS-LEAP-REM-4 = ZERO
037500             AND (WS-LEAP-REM-100 NOT = ZERO OR WS-LEAP-REM-400 = ZERO)
037600                 MOVE 29 TO WS-PEND-DD
037700         END-IF
037800     END-IF.
037900 820-EXIT.
038000     EXIT.
038100*
038200 830-LOAD-ACCOUNTS.
038300     MOVE '830-LOAD-ACCOUNTS' TO PARA-NAME.
038400     MOVE ZERO TO WS-ACCT-COUNT.
038500     PERFORM 831-TABLE-ONE-ACCT THRU 831-EXIT
038600         UNTIL WS-ACCT-EOF.
038700     CLOSE ACCOUNTS.
038800 830-EXIT.
038900     EXIT.
039000*
039100 831-TABLE-ONE-ACCT.
039200     READ ACCOUNTS INTO GL-ACCOUNT-REC
039300         AT END SET WS-ACCT-EOF TO TRUE
039400     END-READ.
039500     IF NOT WS-ACCT-EOF
039600         ADD 1 TO WS-ACCT-COUNT
039700         SET WS-ACCT-IDX TO WS-ACCT-COUNT
039800         MOVE ACCT-GUID TO WS-ACCT-TBL-GUID (WS-ACCT-IDX)
039900         MOVE ACCT-NAME TO WS-ACCT-TBL-NAME (WS-ACCT-IDX)
040000         MOVE ACCT-TYPE TO WS-ACCT-TBL-TYPE (WS-ACCT-IDX)
040100         MOVE ZERO      TO WS-ACCT-TBL-VALUE (WS-ACCT-IDX)
040200         PERFORM 832-CLASSIFY-ONE-ACCT THRU 832-EXIT
040300     END-IF.
040400 831-EXIT.
040500     EXIT.
040600*
040700*    CLASSIFY THE ACCOUNT INTO A BALANCE-SHEET SECTION BY         *
040800*    SUBSTRING MATCH, ASSET CHECKED BEFORE LIABILITY BEFORE       *
040900*    EQUITY SO A BADLY-NAMED TYPE CANNOT FALL IN TWO SECTIONS     *
041000*    (SEE THE 07/11/00 CHANGE-LOG ENTRY ABOVE).  ANYTHING ELSE    *
041100*    (INCOME, EXPENSE, ...) IS LEFT OFF THE BALANCE SHEET.        *
041200 832-CLASSIFY-ONE-ACCT.
041300     MOVE ZERO TO WS-TALLY-ASSET, WS-TALLY-LIAB, WS-TALLY-EQUITY.
041400     MOVE SPACE TO WS-ACCT-TBL-SECTION (WS-ACCT-IDX).
041500     INSPECT ACCT-TYPE TALLYING WS-TALLY-ASSET FOR ALL 'ASSET'.
041600     IF WS-TALLY-ASSET > ZERO
041700         MOVE 'A' TO WS-ACCT-TBL-SECTION (WS-ACCT-IDX)
041800     ELSE
041900         INSPECT ACCT-TYPE TALLYING WS-TALLY-LIAB FOR ALL 'LIABILITY'
042000         IF WS-TALLY-LIAB > ZERO
042100             MOVE 'L' TO WS-ACCT-TBL-SECTION (WS-ACCT-IDX)
042200         ELSE
042300             INSPECT ACCT-TYPE TALLYING WS-TALLY-EQUITY
042400                 FOR ALL 'EQUITY'
042500             IF WS-TALLY-EQUITY > ZERO
042600                 MOVE 'E' TO WS-ACCT-TBL-SECTION (WS-ACCT-IDX)
042700             END-IF
042800         END-IF
042900     END-IF.
043000 832-EXIT.
043100     EXIT.
043200*
043300 840-LOAD-TRANSACTIONS.
043400     MOVE '840-LOAD-TRANSACTIONS' TO PARA-NAME.
043500     MOVE ZERO TO WS-TRAN-COUNT.
043600     PERFORM 841-TABLE-ONE-TRAN THRU 841-EXIT
043700         UNTIL WS-TRAN-EOF.
043800     CLOSE TRANSACTIONS.
043900 840-EXIT.
044000     EXIT.
044100*
044200 841-TABLE-ONE-TRAN.
044300     READ TRANSACTIONS INTO GL-TRANSACTION-REC
044400         AT END SET WS-TRAN-EOF TO TRUE
044500     END-READ.
044600     IF NOT WS-TRAN-EOF
044700         ADD 1 TO WS-TRAN-COUNT
044800         SET WS-TRAN-IDX TO WS-TRAN-COUNT
044900         MOVE TXN-GUID      TO WS-TRAN-TBL-GUID (WS-TRAN-IDX)
045000         MOVE TXN-POST-DATE TO WS-TRAN-TBL-POST-DATE (WS-TRAN-IDX)
045100         IF TMV-IS-SYSTEM-CLOSING
045200             MOVE 'Y' TO WS-TRAN-TBL-SYSCLOSE-SW (WS-TRAN-IDX)
045300         ELSE
045400             MOVE 'N' TO WS-TRAN-TBL-SYSCLOSE-SW (WS-TRAN-IDX)
045500         END-IF
045600     END-IF.
045700 841-EXIT.
045800     EXIT.
045900*
046000 850-ACCUM-SPLITS.
046100     MOVE '850-ACCUM-SPLITS' TO PARA-NAME.
046200     PERFORM 851-ACCUM-ONE-SPLIT THRU 851-EXIT
046300         UNTIL WS-SPLIT-EOF.
046400     CLOSE SPLITS.
046500 850-EXIT.
046600     EXIT.
046700*
046800 851-ACCUM-ONE-SPLIT.
046900     READ SPLITS INTO GL-SPLIT-REC
047000         AT END SET WS-SPLIT-EOF TO TRUE
047100     END-READ.
047200     IF NOT WS-SPLIT-EOF
047300         PERFORM 852-FIND-TXN-INFO THRU 852-EXIT
047400         IF WS-JOIN-TRAN-FOUND
047500             AND WS-JOIN-POST-DATE NOT > WS-PEND-DATE-NUM
047600             AND NOT WS-JOIN-SYSCLOSE
047700             PERFORM 853-FIND-ACCT-INDEX THRU 853-EXIT
047800             IF WS-ACCT-WAS-FOUND
047900                 ADD SPL-VALUE
048000                     TO WS-ACCT-TBL-VALUE (WS-ACCT-IDX)
048100             END-IF
048200         END-IF
048300     END-IF.
048400 851-EXIT.
048500     EXIT.
048600*
048700*    JOIN THE SPLIT'S TRANSACTION POST DATE AND SYSTEM-CLOSING    *
048800*    FLAG OUT OF THE TABLE LOADED IN 840 -- SEE GLSPLIT.CPY'S      *
048900*    BANNER FOR WHY THE SPLIT ITSELF CARRIES NO DATE OF ITS OWN.   *
049000 852-FIND-TXN-INFO.
049100     MOVE ZERO TO WS-JOIN-POST-DATE.
049200     MOVE 'N' TO WS-JOIN-FOUND-SW.
049300     MOVE 'N' TO WS-JOIN-SYSCLOSE-SW.
049400     SET WS-TRAN-IDX TO 1.
049500     SEARCH WS-TRAN-ENTRY
049600         AT END
049700             CONTINUE
049800         WHEN WS-TRAN-TBL-GUID (WS-TRAN-IDX) = SPL-TXN-GUID
049900             MOVE WS-TRAN-TBL-POST-DATE (WS-TRAN-IDX)
050000                    TO WS-JOIN-POST-DATE
050100             MOVE WS-TRAN-TBL-SYSCLOSE-SW (WS-TRAN-IDX)
050200                    TO WS-JOIN-SYSCLOSE-SW
050300             MOVE 'Y' TO WS-JOIN-FOUND-SW.
050400 852-EXIT.
050500     EXIT.
050600*
050700 853-FIND-ACCT-INDEX.
050800     MOVE 'N' TO WS-ACCT-FOUND-SW.
050900     SET WS-ACCT-IDX TO 1.
051000     SEARCH WS-ACCT-ENTRY
051100         AT END
051200             CONTINUE
051300         WHEN WS-ACCT-TBL-GUID (WS-ACCT-IDX) = SPL-ACCT-GUID
051400             MOVE 'Y' TO WS-ACCT-FOUND-SW.
051500 853-EXIT.
051600     EXIT.
051700*
051800*    PAGE-BREAK HEADING -- SAME SHAPE AS THE OTHER REPORT          *
051900*    PROGRAMS' 955-HEADINGS PARAGRAPH.                             *
052000 955-HEADINGS.
052100     IF WS-LINES-USED < WS-LINES-PER-PAGE
052200         GO TO 955-EXIT
052300     END-IF.
052400     ADD 1 TO WS-PAGE-COUNT.
052500     MOVE WS-PAGE-COUNT TO HDR-PAGE-NO.
052600     WRITE BSHT-FD-REC FROM HL-HEADER-1
052700         AFTER ADVANCING TOP-OF-FORM.
052800     MOVE ZERO TO WS-LINES-USED.
052900 955-EXIT.
053000     EXIT.
053100*
053200 990-DISPLAY-ABEND.
053300     MOVE '990-DISPLAY-ABEND' TO PARA-NAME.
053400     DISPLAY '*** GLBSHT ABEND -- ' WS-ERROR-MSG.
053500     MOVE 16 TO RETURN-CODE.
053600     CLOSE PERIOD-REQUEST.
053700     STOP RUN.
053800 990-EXIT.
053900     EXIT.
