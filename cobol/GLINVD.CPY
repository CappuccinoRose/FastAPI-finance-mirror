000100******************************************************************
000200*                                                                *
000300*    GLINVD.CPY  --  SALES INVOICE LINE (ENTRY) RECORD           *
000400*                                                                *
000500*    LINE AMOUNT = ENT-PRICE * ENT-QTY-NUM / ENT-QTY-DENOM,       *
000600*    ROUNDED HALF-UP TO TWO DECIMALS -- SEE GLPOST PARAGRAPH      *
000700*    250-CALC-INVOICE-TOTAL.  ENT-QTY-DENOM IS NEVER LESS THAN 1. *
001000*    11/12/91  RLM  ORIGINAL LAYOUT                              *
001100*    03/02/94  DJC  SPLIT QTY INTO NUMERATOR/DENOMINATOR PAIR     *
001200*                   TO MATCH THE FRACTIONAL-QUANTITY JOBS         *
001300******************************************************************
001400 01  GL-INVOICE-ENTRY-REC.
001500     05  ENT-GUID                  PIC X(36).
001600     05  ENT-INV-GUID              PIC X(36).
001700     05  ENT-DESC                  PIC X(40).
001800     05  ENT-QTY-NUM                PIC S9(09).
001900     05  ENT-QTY-DENOM              PIC 9(09).
002000     05  ENT-PRICE                 PIC S9(13)V99.
002100     05  ENT-FILLER                PIC X(09).
002200*
002300*    QUANTITY-PAIR VIEW -- LETS THE EXTENSION PARAGRAPH GROUP      *
002400*    THE NUMERATOR/DENOMINATOR AS ONE COMP WORK AREA.              *
002500 01  GL-INVOICE-ENTRY-QTY-VIEW REDEFINES GL-INVOICE-ENTRY-REC.
002600     05  FILLER                    PIC X(112).
002700     05  EQV-QTY-PAIR.
002800         10  EQV-QTY-NUM           PIC S9(09).
002900         10  EQV-QTY-DENOM         PIC 9(09).
003000     05  FILLER                    PIC X(24).
