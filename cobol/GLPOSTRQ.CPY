000100******************************************************************
000200*                                                                *
000300*    GLPOSTRQ.CPY  --  DOCUMENT-POSTING REQUEST RECORD            *
000400*                                                                *
000500*    ONE RECORD PER DOCUMENT TO BE POSTED THIS RUN.  PRQ-DOC-     *
000600*    TYPE SELECTS WHICH MASTER FILE GLPOST READS FOR PRQ-DOC-     *
000700*    GUID -- 'INVOICE' OR 'BILL '.  ANY OTHER VALUE IS THE        *
000800*    "UNSUPPORTED TYPE" ERROR CASE.                               *
000900*                                                                *
001000*    11/18/91  RLM  ORIGINAL LAYOUT                              *
001100*    09/14/98  KPF  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE       *
001200******************************************************************
001300 01  GL-POST-REQUEST-REC.
001400     05  PRQ-DOC-TYPE              PIC X(07).
001500         88  PRQ-IS-INVOICE            VALUE 'INVOICE'.
001600         88  PRQ-IS-BILL               VALUE 'BILL   '.
001700     05  PRQ-DOC-GUID              PIC X(36).
001800     05  PRQ-FILLER                PIC X(07).
