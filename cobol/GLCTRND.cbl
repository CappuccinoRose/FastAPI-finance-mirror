000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*    GLCTRND  --  SIX-MONTH CASH-FLOW TREND                      *
000500*                                                                *
000600*    WALKS BACK SIX MONTHS FROM THE ANCHOR PERIOD ON THE PERIOD-  *
000700*    REQUEST RECORD (GLPERREQ.CPY -- PER-PERIOD-YYYYMM IS THE     *
000800*    MOST RECENT MONTH), OLDEST FIRST, WITH YEAR ROLLOVER AT      *
000900*    JANUARY.  FOR EACH MONTH, OVER SPLITS OF BANK/CASH ACCOUNTS   *
001000*    (EXACT TYPE MATCH, NOT THE BALANCE-SHEET'S SUBSTRING TEST --  *
001100*    SEE 832-CLASSIFY-ONE-ACCT), EXCLUDING SYSTEM-CLOSING          *
001200*    VOUCHERS, TOTALS POSITIVE SPLITS AS INFLOW AND THE ABSOLUTE   *
001300*    VALUE OF NEGATIVE SPLITS AS OUTFLOW.                          *
001400*                                                                *
001500*    03/09/00  DJC  ORIGINAL PROGRAM                              *
001600*    09/19/00  KPF  Y2K/ROLLOVER REVIEW -- CONFIRMED THE SINGLE-   *
001700*                   WRAP MONTH ARITHMETIC IS SUFFICIENT FOR A      *
001800*                   SIX-MONTH WALK-BACK                          000919
001900******************************************************************
002000 PROGRAM-ID.  GLCTRND.
002100 AUTHOR.      D J COOKE.
002200 INSTALLATION. GENERAL LEDGER SYSTEMS.
002300 DATE-WRITTEN. 03/09/00.
002400 DATE-COMPILED.
002500 SECURITY.    GENERAL LEDGER SYSTEMS -- INTERNAL USE ONLY.
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT PERIOD-REQUEST      ASSIGN TO UT-S-PERRQ
003500         FILE STATUS IS WS-PERRQ-STATUS.
003600     SELECT ACCOUNTS            ASSIGN TO UT-S-ACCOUNT
003700         FILE STATUS IS WS-ACCT-STATUS.
003800     SELECT TRANSACTIONS        ASSIGN TO UT-S-GLTRANS
003900         FILE STATUS IS WS-TRAN-STATUS.
004000     SELECT SPLITS              ASSIGN TO UT-S-GLSPLIT
004100         FILE STATUS IS WS-SPLIT-STATUS.
004200     SELECT TREND-REPORT        ASSIGN TO UT-S-CTRNDOUT
004300         FILE STATUS IS WS-CTRND-STATUS.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  PERIOD-REQUEST
004700     RECORDING MODE IS F
004800     LABEL RECORDS ARE STANDARD.
004900 01  PERRQ-FD-REC                    PIC X(20).
005000 FD  ACCOUNTS
005100     RECORDING MODE IS F
005200     LABEL RECORDS ARE STANDARD.
005300 01  ACCT-FD-REC                     PIC X(153).
005400 FD  TRANSACTIONS
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE STANDARD.
005700 01  TRAN-FD-REC                     PIC X(112).
005800 FD  SPLITS
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD.
006100 01  SPLIT-FD-REC                    PIC X(193).
006200 FD  TREND-REPORT
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD.
006500 01  CTRND-FD-REC                    PIC X(133).
006600 WORKING-STORAGE SECTION.
006650 77  WS-MONTHS-BUILT-CTR         PIC 9(03)  COMP  VALUE ZERO.
006700 01  WS-FILE-STATUS-CODES.
006800     05  WS-PERRQ-STATUS             PIC X(02)  VALUE '00'.
006900     05  WS-ACCT-STATUS              PIC X(02)  VALUE '00'.
007000     05  WS-TRAN-STATUS              PIC X(02)  VALUE '00'.
007100     05  WS-SPLIT-STATUS             PIC X(02)  VALUE '00'.
007200     05  WS-CTRND-STATUS             PIC X(02)  VALUE '00'.
007300     05  FILLER                      PIC X(02).
007400*
007500     COPY GLSWTCH.
007600     COPY GLPERREQ.
007700     COPY GLACCT.
007800     COPY GLTRAN.
007900     COPY GLSPLIT.
008000*
008100 01  WS-GLCTRND-SWITCHES.
008200     05  WS-JOIN-FOUND-SW            PIC X(01)  VALUE 'N'.
008300         88  WS-JOIN-TRAN-FOUND          VALUE 'Y'.
008400     05  WS-JOIN-SYSCLOSE-SW         PIC X(01)  VALUE 'N'.
008500         88  WS-JOIN-SYSCLOSE            VALUE 'Y'.
008600     05  WS-MONTH-FOUND-SW           PIC X(01)  VALUE 'N'.
008700         88  WS-MONTH-WAS-FOUND          VALUE 'Y'.
008800     05  FILLER                      PIC X(05).
008900*
009000 01  WS-ACCT-TABLE.
009100     05  WS-ACCT-COUNT               PIC 9(04)  COMP  VALUE ZERO.
009200     05  WS-ACCT-ENTRY OCCURS 2000 TIMES
009300                       INDEXED BY WS-ACCT-IDX.
009400         10  WS-ACCT-TBL-GUID        PIC X(36).
009500         10  WS-ACCT-TBL-ELIG-SW     PIC X(01).
009600             88  WS-ACCT-TBL-IS-CASHLIKE VALUE 'Y'.
009700*
009800 01  WS-TRAN-TABLE.
009900     05  WS-TRAN-COUNT               PIC 9(04)  COMP  VALUE ZERO.
010000     05  WS-TRAN-ENTRY OCCURS 5000 TIMES
010100                       INDEXED BY WS-TRAN-IDX.
010200         10  WS-TRAN-TBL-GUID        PIC X(36).
010300         10  WS-TRAN-TBL-YYYYMM      PIC 9(06)  COMP.
010400         10  WS-TRAN-TBL-SYSCLOSE-SW PIC X(01).
010500             88  WS-TRAN-TBL-IS-SYSCLOSE VALUE 'Y'.
010600*
010700*    SIX-MONTH WALK-BACK TABLE -- INDEX 1 IS THE OLDEST MONTH,      *
010800*    INDEX 6 IS THE ANCHOR MONTH ITSELF.                           *
010900 01  WS-MONTH-TABLE.
011000     05  WS-MONTH-ENTRY OCCURS 6 TIMES
011100                       INDEXED BY WS-MONTH-IDX.
011200         10  WS-MONTH-TBL-YYYY       PIC 9(04)  COMP.
011300         10  WS-MONTH-TBL-MM         PIC 9(02)  COMP.
011400         10  WS-MONTH-TBL-YYYYMM     PIC 9(06)  COMP.
011500         10  WS-MONTH-TBL-INFLOW     PIC S9(13)V99  COMP-3.
011600         10  WS-MONTH-TBL-OUTFLOW    PIC S9(13)V99  COMP-3.
011700*
011800 01  WS-TREND-CALC-WORK.
011900     05  WS-MONTHS-BACK              PIC 9(02)  COMP  VALUE ZERO.
012000     05  WS-TARGET-YYYY              PIC 9(04)  COMP  VALUE ZERO.
012100     05  WS-TARGET-MM                PIC S9(03) COMP  VALUE ZERO.
012200     05  FILLER                      PIC X(04).
012300*
012400 01  WS-JOIN-WORK.
012500     05  WS-JOIN-YYYYMM              PIC 9(06)  COMP  VALUE ZERO.
012600     05  FILLER                      PIC X(06).
012700*
012800 01  WS-GLCTRND-WORK.
012900     05  PARA-NAME                   PIC X(32)  VALUE SPACES.
013000     05  WS-PAGE-COUNT               PIC 9(04)  COMP  VALUE ZERO.
013100     05  WS-LINES-PER-PAGE           PIC 9(02)  COMP  VALUE 50.
013200     05  WS-LINES-USED               PIC 9(02)  COMP  VALUE 99.
013300     05  WS-LINE-SPACING             PIC 9(01)  COMP  VALUE 1.
013400     05  FILLER                      PIC X(07).
013500*
013600 01  HL-HEADER-1.
013700     05  FILLER            PIC X(01)  VALUE SPACES.
013800     05  FILLER            PIC X(15)  VALUE 'CASH FLOW TREND'.
013900     05  FILLER            PIC X(18)  VALUE SPACES.
014000     05  FILLER            PIC X(07)  VALUE 'ANCHOR '.
014100     05  HDR-ANCHOR        PIC X(07).
014200     05  FILLER            PIC X(20)  VALUE SPACES.
014300     05  FILLER            PIC X(05)  VALUE 'PAGE '.
014400     05  HDR-PAGE-NO       PIC ZZZ.
014500     05  FILLER            PIC X(57)  VALUE SPACES.
014600*
014700 01  CHL-COLUMN-HEADING.
014800     05  FILLER            PIC X(04)  VALUE SPACES.
014900     05  FILLER            PIC X(07)  VALUE 'PERIOD '.
015000     05  FILLER            PIC X(10)  VALUE SPACES.
015100     05  FILLER            PIC X(06)  VALUE 'INFLOW'.
015200     05  FILLER            PIC X(11)  VALUE SPACES.
015300     05  FILLER            PIC X(07)  VALUE 'OUTFLOW'.
015400     05  FILLER            PIC X(88)  VALUE SPACES.
015500*
015600 01  DL-TREND-LINE.
015700     05  FILLER            PIC X(04)  VALUE SPACES.
015800     05  DL-PERIOD         PIC X(07).
015900     05  FILLER            PIC X(10)  VALUE SPACES.
016000     05  DL-INFLOW         PIC -(13)9.99.
016100     05  FILLER            PIC X(10)  VALUE SPACES.
016200     05  DL-OUTFLOW        PIC -(13)9.99.
016300     05  FILLER            PIC X(68)  VALUE SPACES.
016400*
016500 01  WS-ERROR-MSG                    PIC X(60)  VALUE SPACES.
016600 PROCEDURE DIVISION.
016700 000-MAINLINE.
016800     MOVE '000-MAINLINE' TO PARA-NAME.
016900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017000     PERFORM 810-READ-PERIOD-REQ THRU 810-EXIT.
017100     PERFORM 820-CALC-TREND-MONTHS THRU 820-EXIT.
017200     PERFORM 830-LOAD-ACCOUNTS THRU 830-EXIT.
017300     PERFORM 840-LOAD-TRANSACTIONS THRU 840-EXIT.
017400     PERFORM 850-ACCUM-SPLITS THRU 850-EXIT.
017500     PERFORM 300-PRINT-TREND THRU 300-EXIT.
017600     CLOSE TREND-REPORT.
017700     STOP RUN.
017800*
017900 300-PRINT-TREND.
018000     MOVE '300-PRINT-TREND' TO PARA-NAME.
018100     MOVE 2 TO WS-LINE-SPACING.
018200     PERFORM 955-HEADINGS THRU 955-EXIT.
018300     WRITE CTRND-FD-REC FROM CHL-COLUMN-HEADING
018400         AFTER ADVANCING WS-LINE-SPACING.
018500     MOVE 1 TO WS-LINE-SPACING.
018600     ADD 1 TO WS-LINES-USED.
018700     SET WS-MONTH-IDX TO 1.
018800     PERFORM 310-PRINT-ONE-MONTH THRU 310-EXIT
018900         UNTIL WS-MONTH-IDX > 6.
019000 300-EXIT.
019100     EXIT.
019200*
019300 310-PRINT-ONE-MONTH.
019400     PERFORM 955-HEADINGS THRU 955-EXIT.
019500     STRING WS-MONTH-TBL-YYYY (WS-MONTH-IDX) DELIMITED BY SIZE
019600            '-'                              DELIMITED BY SIZE
019700            WS-MONTH-TBL-MM (WS-MONTH-IDX)    DELIMITED BY SIZE
019800            INTO DL-PERIOD
019900     END-STRING.
020000     MOVE WS-MONTH-TBL-INFLOW (WS-MONTH-IDX)  TO DL-INFLOW.
020100     MOVE WS-MONTH-TBL-OUTFLOW (WS-MONTH-IDX) TO DL-OUTFLOW.
020200     WRITE CTRND-FD-REC FROM DL-TREND-LINE
020300         AFTER ADVANCING WS-LINE-SPACING.
020400     ADD 1 TO WS-LINES-USED.
020500     ADD 1 TO WS-RECS-WRITTEN.
020600     SET WS-MONTH-IDX UP BY 1.
020700 310-EXIT.
020800     EXIT.
020900*
021000 800-OPEN-FILES.
021100     MOVE '800-OPEN-FILES' TO PARA-NAME.
021200     OPEN INPUT  PERIOD-REQUEST, ACCOUNTS, TRANSACTIONS, SPLITS.
021300     OPEN OUTPUT TREND-REPORT.
021400 800-EXIT.
021500     EXIT.
021600*
021700 810-READ-PERIOD-REQ.
021800     MOVE '810-READ-PERIOD-REQ' TO PARA-NAME.
021900     READ PERIOD-REQUEST INTO GL-PERIOD-REQUEST-REC
022000         AT END
022100             MOVE 'PERIOD-REQUEST CONTROL FILE EMPTY' TO WS-ERROR-MSG
022200             PERFORM 990-DISPLAY-ABEND THRU 990-EXIT
022300     END-READ.
022400     CLOSE PERIOD-REQUEST.
022500     STRING PYV-PERIOD-YYYY DELIMITED BY SIZE
022600            '-'            DELIMITED BY SIZE
022700            PYV-PERIOD-MM  DELIMITED BY SIZE
022800            INTO HDR-ANCHOR
022900     END-STRING.
023000 810-EXIT.
023100     EXIT.
023200*
023300*    BUILD THE SIX TARGET YEAR/MONTHS, OLDEST FIRST.  A SINGLE      *
023400*    WRAP COVERS ANY WALK-BACK UP TO 11 MONTHS, WHICH IS MORE       *
023500*    THAN THIS SIX-MONTH TREND EVER NEEDS.                         *
023600 820-CALC-TREND-MONTHS.
023700     MOVE '820-CALC-TREND-MONTHS' TO PARA-NAME.
023800     SET WS-MONTH-IDX TO 1.
023900     PERFORM 821-CALC-ONE-MONTH THRU 821-EXIT
024000         UNTIL WS-MONTH-IDX > 6.
024100 820-EXIT.
024200     EXIT.
024300*
024400 821-CALC-ONE-MONTH.
024500     COMPUTE WS-MONTHS-BACK = 6 - WS-MONTH-IDX.
024600     COMPUTE WS-TARGET-MM = PYV-PERIOD-MM - WS-MONTHS-BACK.
024700     MOVE PYV-PERIOD-YYYY TO WS-TARGET-YYYY.
024800     IF WS-TARGET-MM NOT > ZERO
024900         COMPUTE WS-TARGET-MM = WS-TARGET-MM + 12
025000         COMPUTE WS-TARGET-YYYY = WS-TARGET-YYYY - 1
025100     END-IF.
025200     MOVE WS-TARGET-YYYY TO WS-MONTH-TBL-YYYY (WS-MONTH-IDX).
025300     MOVE WS-TARGET-MM   TO WS-MONTH-TBL-MM (WS-MONTH-IDX).
025400     COMPUTE WS-MONTH-TBL-YYYYMM (WS-MONTH-IDX) =
025500             WS-TARGET-YYYY * 100 + WS-TARGET-MM.
025600     MOVE ZERO TO WS-MONTH-TBL-INFLOW (WS-MONTH-IDX).
025700     MOVE ZERO TO WS-MONTH-TBL-OUTFLOW (WS-MONTH-IDX).
025750     ADD 1 TO WS-MONTHS-BUILT-CTR.
025800     SET WS-MONTH-IDX UP BY 1.
025900 821-EXIT.
026000     EXIT.
026100*
026200 830-LOAD-ACCOUNTS.
026300     MOVE '830-LOAD-ACCOUNTS' TO PARA-NAME.
026400     MOVE ZERO TO WS-ACCT-COUNT.
026500     PERFORM 831-TABLE-ONE-ACCT THRU 831-EXIT
026600         UNTIL WS-ACCT-EOF.
026700     CLOSE ACCOUNTS.
026800 830-EXIT.
026900     EXIT.
027000*
027100*    ELIGIBILITY IS AN EXACT TYPE MATCH -- 'BANK' OR 'CASH' ONLY,   *
027200*    NOT THE BALANCE SHEET'S "NAME CONTAINS" TEST.                  *
027300 831-TABLE-ONE-ACCT.
027400     READ ACCOUNTS INTO GL-ACCOUNT-REC
027500         AT END SET WS-ACCT-EOF TO TRUE
027600     END-READ.
027700     IF NOT WS-ACCT-EOF
027800         ADD 1 TO WS-ACCT-COUNT
027900         SET WS-ACCT-IDX TO WS-ACCT-COUNT
028000         MOVE ACCT-GUID TO WS-ACCT-TBL-GUID (WS-ACCT-IDX)
028100         MOVE 'N' TO WS-ACCT-TBL-ELIG-SW (WS-ACCT-IDX)
028200         IF ACCT-TYPE = 'BANK' OR ACCT-TYPE = 'CASH'
028300             MOVE 'Y' TO WS-ACCT-TBL-ELIG-SW (WS-ACCT-IDX)
028400         END-IF
028500     END-IF.
028600 831-EXIT.
028700     EXIT.
028800*
028900 840-LOAD-TRANSACTIONS.
029000     MOVE '840-LOAD-TRANSACTIONS' TO PARA-NAME.
029100     MOVE ZERO TO WS-TRAN-COUNT.
029200     PERFORM 841-TABLE-ONE-TRAN THRU 841-EXIT
029300         UNTIL WS-TRAN-EOF.
029400     CLOSE TRANSACTIONS.
029500 840-EXIT.
029600     EXIT.
029700*
029800 841-TABLE-ONE-TRAN.
029900     READ TRANSACTIONS INTO GL-TRANSACTION-REC
030000         AT END SET WS-TRAN-EOF TO TRUE
030100     END-READ.
030200     IF NOT WS-TRAN-EOF
030300         ADD 1 TO WS-TRAN-COUNT
030400         SET WS-TRAN-IDX TO WS-TRAN-COUNT
030500         MOVE TXN-GUID TO WS-TRAN-TBL-GUID (WS-TRAN-IDX)
030600         COMPUTE WS-TRAN-TBL-YYYYMM (WS-TRAN-IDX) =
030700                 TDV-POST-YYYY * 100 + TDV-POST-MM
030800         MOVE 'N' TO WS-TRAN-TBL-SYSCLOSE-SW (WS-TRAN-IDX)
030900         IF TMV-IS-SYSTEM-CLOSING
031000             MOVE 'Y' TO WS-TRAN-TBL-SYSCLOSE-SW (WS-TRAN-IDX)
031100         END-IF
031200     END-IF.
031300 841-EXIT.
031400     EXIT.
031500*
031600 850-ACCUM-SPLITS.
031700     MOVE '850-ACCUM-SPLITS' TO PARA-NAME.
031800     PERFORM 851-ACCUM-ONE-SPLIT THRU 851-EXIT
031900         UNTIL WS-SPLIT-EOF.
032000     CLOSE SPLITS.
032100 850-EXIT.
032200     EXIT.
032300*
032400 851-ACCUM-ONE-SPLIT.
032500     READ SPLITS INTO GL-SPLIT-REC
032600         AT END SET WS-SPLIT-EOF TO TRUE
032700     END-READ.
032800     IF NOT WS-SPLIT-EOF
032900         PERFORM 852-FIND-TXN-INFO THRU 852-EXIT
033000         IF WS-JOIN-TRAN-FOUND AND NOT WS-JOIN-SYSCLOSE
033100             PERFORM 853-FIND-ACCT-INDEX THRU 853-EXIT
033200             IF WS-ACCT-WAS-FOUND
033300                 AND WS-ACCT-TBL-IS-CASHLIKE (WS-ACCT-IDX)
033400                 PERFORM 854-FIND-MONTH-INDEX THRU 854-EXIT
033500                 IF WS-MONTH-WAS-FOUND
033600                     PERFORM 855-ADD-TO-MONTH THRU 855-EXIT
033700                 END-IF
033800             END-IF
033900         END-IF
034000     END-IF.
034100 851-EXIT.
034200     EXIT.
034300*
034400 852-FIND-TXN-INFO.
034500     MOVE 'N' TO WS-JOIN-FOUND-SW.
034600     MOVE 'N' TO WS-JOIN-SYSCLOSE-SW.
034700     MOVE ZERO TO WS-JOIN-YYYYMM.
034800     SET WS-TRAN-IDX TO 1.
034900     SEARCH WS-TRAN-ENTRY
035000         AT END
035100             CONTINUE
035200         WHEN WS-TRAN-TBL-GUID (WS-TRAN-IDX) = SPL-TXN-GUID
035300             MOVE WS-TRAN-TBL-YYYYMM (WS-TRAN-IDX) TO WS-JOIN-YYYYMM
035400             MOVE WS-TRAN-TBL-SYSCLOSE-SW (WS-TRAN-IDX)
035500                 TO WS-JOIN-SYSCLOSE-SW
035600             MOVE 'Y' TO WS-JOIN-FOUND-SW.
035700 852-EXIT.
035800     EXIT.
035900*
036000 853-FIND-ACCT-INDEX.
036100     MOVE 'N' TO WS-ACCT-FOUND-SW.
036200     SET WS-ACCT-IDX TO 1.
036300     SEARCH WS-ACCT-ENTRY
036400         AT END
036500             CONTINUE
036600         WHEN WS-ACCT-TBL-GUID (WS-ACCT-IDX) = SPL-ACCT-GUID
036700             MOVE 'Y' TO WS-ACCT-FOUND-SW.
036800 853-EXIT.
036900     EXIT.
037000*
037100 854-FIND-MONTH-INDEX.
037200     MOVE 'N' TO WS-MONTH-FOUND-SW.
037300     SET WS-MONTH-IDX TO 1.
037400     SEARCH WS-MONTH-ENTRY
037500         AT END
037600             CONTINUE
037700         WHEN WS-MONTH-TBL-YYYYMM (WS-MONTH-IDX) = WS-JOIN-YYYYMM
037800             MOVE 'Y' TO WS-MONTH-FOUND-SW.
037900 854-EXIT.
038000     EXIT.
038100*
038200*    POSITIVE SPLITS ARE INFLOW, NEGATIVE SPLITS ARE OUTFLOW AT     *
038300*    THEIR ABSOLUTE VALUE -- NO INTRINSIC FUNCTION, JUST A SIGN     *
038400*    TEST AND A NEGATE.                                             *
038500 855-ADD-TO-MONTH.
038600     IF SPL-VALUE > ZERO
038700         ADD SPL-VALUE TO WS-MONTH-TBL-INFLOW (WS-MONTH-IDX)
038800     ELSE
038900         IF SPL-VALUE < ZERO
039000             COMPUTE WS-MONTH-TBL-OUTFLOW (WS-MONTH-IDX) =
039100                     WS-MONTH-TBL-OUTFLOW (WS-MONTH-IDX) - SPL-VALUE
039200         END-IF
039300     END-IF.
039400 855-EXIT.
039500     EXIT.
039600*
039700 955-HEADINGS.
039800     IF WS-LINES-USED < WS-LINES-PER-PAGE
039900         GO TO 955-EXIT
040000     END-IF.
040100     ADD 1 TO WS-PAGE-COUNT.
040200     MOVE WS-PAGE-COUNT TO HDR-PAGE-NO.
040300     WRITE CTRND-FD-REC FROM HL-HEADER-1
040400         AFTER ADVANCING TOP-OF-FORM.
040500     MOVE ZERO TO WS-LINES-USED.
040600 955-EXIT.
040700     EXIT.
040800*
040900 990-DISPLAY-ABEND.
041000     MOVE '990-DISPLAY-ABEND' TO PARA-NAME.
041100     DISPLAY '*** GLCTRND ABEND -- ' WS-ERROR-MSG.
041200     MOVE 16 TO RETURN-CODE.
041300     STOP RUN.
041400 990-EXIT.
041500     EXIT.
